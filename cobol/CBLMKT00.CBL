000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.        CBLMKT00.                                         
000120     AUTHOR.            R. HALVORSEN.                                     
000130     INSTALLATION.      COLLECTORS EXCHANGE DP CENTER.                    
000140     DATE-WRITTEN.      06/14/1988.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.                 
000170*****************************************************************         
000180* CBLMKT00 - COLLECTIBLES EXCHANGE - ITEM CATALOGUE BUILDER     *         
000190*                                                                *        
000200* THIS PROGRAM IS THE FIRST STEP OF THE NIGHTLY MARKET          *         
000210* SIMULATION RUN.  IT READS THE STANDING ITEM CATALOGUE         *         
000220* (ITEMSIN) AND THE RUN PARAMETER CARD (CONFIG), AND IF THE     *         
000230* CATALOGUE HOLDS FEWER ITEMS THAN THE RUN CALLS FOR, IT         *        
000240* GENERATES THE BALANCE - CYCLING THE FIVE COLLECTIBLE          *         
000250* CATEGORIES, PICKING A RANDOM EDITION AND A RANDOM TOTAL        *        
000260* SUPPLY - AND WRITES THE COMPLETE CATALOGUE (ITEMS) FOR         *        
000270* CBLMKT01 TO PICK UP.                                           *        
000280*                                                                *        
000290* THE RANDOM STREAM IS A PARK-MILLER MINIMAL GENERATOR SEEDED    *        
000300* FROM THE CONFIG CARD SO A RUN CAN BE REPRODUCED EXACTLY.       *        
000310*****************************************************************         
000320*                                                                         
000330*    CHANGE LOG                                                           
000340*                                                                         
000350* 06/14/88  RHA  0000  ORIGINAL PROGRAM - CATALOGUE BUILD ONLY   *        
000360* 09/02/88  RHA  0041  ADDED EDITION AND SUPPLY RANDOMIZATION    *        
000370* 03/11/89  DLK  0077  FIVE-CATEGORY CYCLE REPLACES THREE        *        
000380* 07/19/90  DLK  0102  CONFIG CARD NOW CARRIES THE RANDOM SEED   *        
000390* 01/05/91  TJM  0118  WIDENED SUPPLY RANGE PER MDSE REQUEST     *        
000400* 11/22/93  PAA  0156  CATALOGUE RECORD WIDTH STANDARDIZED       *        
000410*                      TO 80 BYTES ACROSS ALL MKT PROGRAMS       *        
000420* 04/30/96  PAA  0201  MINOR ITEM NAME BUILD CLEANUP             *        
000430* 10/14/98  TJM  Y2K1  DATE-WRITTEN/COMPILE FIELDS REVIEWED -    *        
000440*                      NO TWO-DIGIT YEAR STORAGE IN THIS PGM     *        
000450* 02/02/99  TJM  Y2K2  CONFIRMED NO DATE MATH IN THIS PROGRAM -  *        
000460*                      CLOSED OUT ON THE Y2K PROJECT LOG         *        
000470* 08/08/01  CRV  0244  RANDOM SEED VALIDATION ADDED              *        
000480* 05/17/04  CRV  0271  ITEM NAME BUILD NOW PADS WITH SPACES      *        
000490*                      RATHER THAN LOW-VALUES                    *        
000500* 08/14/07  MWS  0313  STANDALONE SCRATCH FIELDS RECLASSED AS    *        
000510*                      77-LEVEL PER SHOP STORAGE CONVENTION      *        
000520*                                                                         
000530     ENVIRONMENT DIVISION.                                                
000540     CONFIGURATION SECTION.                                               
000550     SPECIAL-NAMES.                                                       
000560         C01 IS TOP-OF-FORM.                                              
000570                                                                          
000580     INPUT-OUTPUT SECTION.                                                
000590     FILE-CONTROL.                                                        
000600                                                                          
000610         SELECT ITEM-SEED-IN   ASSIGN TO ITEMSIN                          
000620             ORGANIZATION IS LINE SEQUENTIAL                              
000630             FILE STATUS IS WS-SEED-STATUS.                               
000640                                                                          
000650         SELECT CONFIG-FILE    ASSIGN TO CONFIG                           
000660             ORGANIZATION IS LINE SEQUENTIAL                              
000670             FILE STATUS IS WS-CONFIG-STATUS.                             
000680                                                                          
000690         SELECT ITEM-FILE-OUT  ASSIGN TO ITEMS                            
000700             ORGANIZATION IS LINE SEQUENTIAL                              
000710             FILE STATUS IS WS-ITEMOUT-STATUS.                            
000720                                                                          
000730     DATA DIVISION.                                                       
000740     FILE SECTION.                                                        
000750                                                                          
000760     FD  ITEM-SEED-IN                                                     
000770         LABEL RECORD IS STANDARD                                         
000780         RECORD CONTAINS 80 CHARACTERS                                    
000790         DATA RECORD IS IT-SEED-REC.                                      
000800                                                                          
000810     01  IT-SEED-REC.                                                     
000820         05  IT-SEED-ID          PIC 9(05).                               
000830         05  IT-SEED-NAME        PIC X(30).                               
000840         05  IT-SEED-CATEGORY    PIC X(10).                               
000850         05  IT-SEED-EDITION     PIC X(20).                               
000860         05  IT-SEED-SUPPLY      PIC 9(07).                               
000870         05  FILLER              PIC X(08).                               
000880                                                                          
000890     FD  CONFIG-FILE                                                      
000900         LABEL RECORD IS STANDARD                                         
000910         RECORD CONTAINS 80 CHARACTERS                                    
000920         DATA RECORD IS CF-CONFIG-REC.                                    
000930                                                                          
000940     01  CF-CONFIG-REC.                                                   
000950         05  CF-SCENARIO-NAME    PIC X(16).                               
000960         05  CF-STEP-COUNT       PIC 9(05).                               
000970         05  CF-BUYER-COUNT      PIC 9(04).                               
000980         05  CF-SELLER-COUNT     PIC 9(04).                               
000990         05  CF-ITEM-COUNT       PIC 9(04).                               
001000         05  CF-RANDOM-SEED      PIC 9(09).                               
001010         05  CF-CHECKPOINT-INTV  PIC 9(04).                               
001020         05  FILLER              PIC X(34).                               
001030                                                                          
001040     FD  ITEM-FILE-OUT                                                    
001050         LABEL RECORD IS STANDARD                                         
001060         RECORD CONTAINS 80 CHARACTERS                                    
001070         DATA RECORD IS IT-OUT-REC.                                       
001080                                                                          
001090     01  IT-OUT-REC.                                                      
001100         05  IT-OUT-ID           PIC 9(05).                               
001110         05  IT-OUT-NAME         PIC X(30).                               
001120         05  IT-OUT-CATEGORY     PIC X(10).                               
001130         05  IT-OUT-EDITION      PIC X(20).                               
001140         05  IT-OUT-SUPPLY       PIC 9(07).                               
001150         05  FILLER              PIC X(08).                               
001160                                                                          
001170     WORKING-STORAGE SECTION.                                             
001180*                                                                         
001190*    RUN CONTROL AND FILE STATUS SWITCHES                                 
001200*                                                                         
001210     01  WS-FILE-STATUSES.                                                
001220         05  WS-SEED-STATUS      PIC X(02)      VALUE "00".               
001230             88  WS-SEED-OK                     VALUE "00".               
001240             88  WS-SEED-EOF                    VALUE "10".               
001250         05  WS-CONFIG-STATUS    PIC X(02)      VALUE "00".               
001260             88  WS-CONFIG-OK                   VALUE "00".               
001270             88  WS-CONFIG-EOF                  VALUE "10".               
001280         05  WS-ITEMOUT-STATUS   PIC X(02)      VALUE "00".               
001290         05  FILLER              PIC X(05).                               
001300                                                                          
001310     01  WORK-AREA.                                                       
001320         05  MORE-SEED-RECS      PIC X(03)      VALUE "YES".              
001330         05  C-SEED-COUNT        PIC 9(04)  COMP VALUE ZERO.              
001340         05  C-GEN-COUNT         PIC 9(04)  COMP VALUE ZERO.              
001350         05  C-OUT-COUNT         PIC 9(04)  COMP VALUE ZERO.              
001360         05  C-TARGET-COUNT      PIC 9(04)  COMP VALUE ZERO.              
001370         05  C-CAT-INDEX         PIC 9(01)  COMP VALUE ZERO.              
001380         05  C-NEXT-ITEM-ID      PIC 9(05)  COMP VALUE ZERO.              
001390         05  FILLER              PIC X(05).                               
001400                                                                          
001410*                                                                         
001420*    FIVE COLLECTIBLE CATEGORIES CYCLED WHEN GENERATING ITEMS.            
001430*    REDEFINED AS A TABLE SO THE CYCLE CAN BE INDEXED RATHER              
001440*    THAN CODED AS A FIVE-WAY EVALUATE.                                   
001450*                                                                         
001460     01  WS-CATEGORY-TABLE.                                               
001470         05  WS-CATEGORY-ENTRY   OCCURS 5 TIMES                           
001480                                 PIC X(10).                               
001490                                                                          
001500*                                                                         
001510*    THE RANDOM STREAM WORKING FIELDS.  WS-RANDOM-SEED-U REDEFINES        
001520*    THE SIGNED SEED WITH AN UNSIGNED VIEW SO THE MOD ARITHMETIC          
001530*    BELOW NEVER HAS TO WORRY ABOUT A SIGN.                               
001540*                                                                         
001550     01  WS-RANDOM-SEED           PIC S9(09) COMP  VALUE 1.               
001560     01  WS-RANDOM-SEED-U REDEFINES WS-RANDOM-SEED                        
001570                                  PIC 9(09) COMP.                         
001580     01  WS-RANDOM-PRODUCT        PIC S9(18) COMP  VALUE ZERO.            
001590     01  WS-RANDOM-QUOTIENT       PIC S9(09) COMP  VALUE ZERO.            
001600     01  WS-RANDOM-FRACTION       PIC 9V9(9)       VALUE ZERO.            
001610                                                                          
001620*                                                                         
001630*    STANDALONE SCRATCH FIELDS - 77-LEVEL, PER SHOP STANDARD              
001640*    FOR ITEMS THAT ARE NEVER PART OF A LARGER GROUP.                     
001650*                                                                         
001660     77  WS-RANGE-LOW             PIC 9(07)V99     VALUE ZERO.            
001670     77  WS-RANGE-HIGH            PIC 9(07)V99     VALUE ZERO.            
001680     77  WS-RANGE-RESULT          PIC 9(07)V99     VALUE ZERO.            
001690     77  WS-EDITION-PICK          PIC 9(01)  COMP  VALUE ZERO.            
001700                                                                          
001710     01  WS-ITEM-NAME-BUILD.                                              
001720         05  WS-NAME-CATEGORY     PIC X(10).                              
001730         05  FILLER               PIC X(01)  VALUE SPACE.                 
001740         05  WS-NAME-EDITION-LIT  PIC X(03)  VALUE "ED ".                 
001750         05  WS-NAME-EDITION-NUM  PIC 9(01).                              
001760         05  WS-NAME-ITEM-LIT     PIC X(06)  VALUE " ITEM ".              
001770         05  WS-NAME-SERIAL       PIC 9(05).                              
001780         05  FILLER               PIC X(04)  VALUE SPACE.                 
001790     01  WS-ITEM-NAME-FLAT REDEFINES WS-ITEM-NAME-BUILD                   
001800                                  PIC X(30).                              
001810                                                                          
001820     01  WS-EDITION-TEXT.                                                 
001830         05  WS-EDT-NUM-1         PIC 9(01).                              
001840         05  WS-EDT-LITERAL       PIC X(08)  VALUE " EDITION".            
001850         05  WS-EDT-NUM-2         PIC 9(01).                              
001860         05  FILLER               PIC X(10)  VALUE SPACE.                 
001870     01  WS-EDITION-FLAT REDEFINES WS-EDITION-TEXT                        
001880                                  PIC X(20).                              
001890                                                                          
001900     PROCEDURE DIVISION.                                                  
001910                                                                          
001920     0000-CBLMKT00.                                                       
001930         PERFORM 1000-INIT.                                               
001940         PERFORM 2000-MAINLINE                                            
001950             UNTIL MORE-SEED-RECS = "NO".                                 
001960         PERFORM 3000-GENERATE-REMAINDER                                  
001970             UNTIL C-OUT-COUNT NOT LESS THAN C-TARGET-COUNT.              
001980         PERFORM 4000-CLOSING.                                            
001990         STOP RUN.                                                        
002000                                                                          
002010*                                                                         
002020*    1000-INIT READS THE CONFIG CARD FOR THE TARGET ITEM COUNT            
002030*    AND THE RANDOM SEED, THEN OPENS THE SEED CATALOGUE AND THE           
002040*    OUTPUT CATALOGUE AND PRIMES THE READ.                                
002050*                                                                         
002060     1000-INIT.                                                           
002070         OPEN INPUT  CONFIG-FILE.                                         
002080         READ CONFIG-FILE                                                 
002090             AT END                                                       
002100                 MOVE "10" TO WS-CONFIG-STATUS.                           
002110         IF WS-CONFIG-OK                                                  
002120             MOVE CF-ITEM-COUNT   TO C-TARGET-COUNT                       
002130             MOVE CF-RANDOM-SEED  TO WS-RANDOM-SEED                       
002140         ELSE                                                             
002150             MOVE 10              TO C-TARGET-COUNT                       
002160             MOVE 1                TO WS-RANDOM-SEED                      
002170         END-IF.                                                          
002180         CLOSE CONFIG-FILE.                                               
002190                                                                          
002200         IF WS-RANDOM-SEED-U = ZERO                                       
002210             MOVE 1 TO WS-RANDOM-SEED                                     
002220         END-IF.                                                          
002230                                                                          
002240         OPEN INPUT  ITEM-SEED-IN.                                        
002250         OPEN OUTPUT ITEM-FILE-OUT.                                       
002260         PERFORM 1050-INIT-CATEGORIES.                                    
002270         PERFORM 9000-READ-SEED.                                          
002280                                                                          
002290*                                                                         
002300*    1050-INIT-CATEGORIES LOADS THE FIVE-CATEGORY CYCLE TABLE.            
002310*    A LITERAL LONG ENOUGH TO HOLD ALL FIVE NAMES WOULD RUN PAST          
002320*    THE CODING LINE, SO EACH ENTRY IS MOVED SEPARATELY.                  
002330*                                                                         
002340     1050-INIT-CATEGORIES.                                                
002350         MOVE "CARDS"     TO WS-CATEGORY-ENTRY (1).                       
002360         MOVE "FIGURINES" TO WS-CATEGORY-ENTRY (2).                       
002370         MOVE "COMICS"    TO WS-CATEGORY-ENTRY (3).                       
002380         MOVE "TOYS"      TO WS-CATEGORY-ENTRY (4).                       
002390         MOVE "ART"       TO WS-CATEGORY-ENTRY (5).                       
002400                                                                          
002410*                                                                         
002420*    2000-MAINLINE COPIES EVERY CATALOGUE RECORD THAT ALREADY             
002430*    EXISTS STRAIGHT THROUGH TO THE OUTPUT FILE, RENUMBERING              
002440*    NOTHING - THE HOUSE CATALOGUE NUMBERS ARE PERMANENT.                 
002450*                                                                         
002460     2000-MAINLINE.                                                       
002470         ADD 1 TO C-SEED-COUNT.                                           
002480         MOVE IT-SEED-ID          TO IT-OUT-ID.                           
002490         MOVE IT-SEED-NAME        TO IT-OUT-NAME.                         
002500         MOVE IT-SEED-CATEGORY    TO IT-OUT-CATEGORY.                     
002510         MOVE IT-SEED-EDITION     TO IT-OUT-EDITION.                      
002520         MOVE IT-SEED-SUPPLY      TO IT-OUT-SUPPLY.                       
002530         PERFORM 9100-WRITE-ITEM.                                         
002540         IF IT-SEED-ID NOT LESS THAN C-NEXT-ITEM-ID                       
002550             COMPUTE C-NEXT-ITEM-ID = IT-SEED-ID + 1                      
002560         END-IF.                                                          
002570         PERFORM 9000-READ-SEED.                                          
002580                                                                          
002590*                                                                         
002600*    3000-GENERATE-REMAINDER MAKES UP THE SHORTFALL WHEN THE              
002610*    STANDING CATALOGUE HAS FEWER ITEMS THAN THE RUN CALLS FOR.           
002620*    THE CATEGORY CYCLES 1 THROUGH 5 AND REPEATS.                         
002630*                                                                         
002640     3000-GENERATE-REMAINDER.                                             
002650         IF C-NEXT-ITEM-ID = ZERO                                         
002660             MOVE 1 TO C-NEXT-ITEM-ID                                     
002670         END-IF.                                                          
002680         ADD 1 TO C-CAT-INDEX.                                            
002690         IF C-CAT-INDEX > 5                                               
002700             MOVE 1 TO C-CAT-INDEX                                        
002710         END-IF.                                                          
002720         MOVE WS-CATEGORY-ENTRY (C-CAT-INDEX) TO IT-OUT-CATEGORY.         
002730         MOVE WS-CATEGORY-ENTRY (C-CAT-INDEX) TO WS-NAME-CATEGORY.        
002740                                                                          
002750         PERFORM 8000-RANDOM-NEXT.                                        
002760         COMPUTE WS-EDITION-PICK ROUNDED =                                
002770             (WS-RANDOM-FRACTION * 5) + 1.                                
002780         IF WS-EDITION-PICK > 5                                           
002790             MOVE 5 TO WS-EDITION-PICK                                    
002800         END-IF.                                                          
002810         IF WS-EDITION-PICK < 1                                           
002820             MOVE 1 TO WS-EDITION-PICK                                    
002830         END-IF.                                                          
002840         MOVE WS-EDITION-PICK      TO WS-NAME-EDITION-NUM.                
002850         MOVE WS-EDITION-PICK      TO WS-EDT-NUM-1.                       
002860         MOVE WS-EDITION-PICK      TO WS-EDT-NUM-2.                       
002870         MOVE WS-EDITION-TEXT      TO IT-OUT-EDITION.                     
002880                                                                          
002890         PERFORM 8000-RANDOM-NEXT.                                        
002900         MOVE 100.00 TO WS-RANGE-LOW.                                     
002910         MOVE 1000.00 TO WS-RANGE-HIGH.                                   
002920         COMPUTE WS-RANGE-RESULT ROUNDED =                                
002930             WS-RANGE-LOW +                                               
002940             (WS-RANDOM-FRACTION *                                        
002950                 (WS-RANGE-HIGH - WS-RANGE-LOW)).                         
002960         MOVE WS-RANGE-RESULT      TO IT-OUT-SUPPLY.                      
002970                                                                          
002980         MOVE C-NEXT-ITEM-ID       TO IT-OUT-ID.                          
002990         MOVE C-NEXT-ITEM-ID       TO WS-NAME-SERIAL.                     
003000         MOVE WS-EDITION-PICK      TO WS-NAME-EDITION-NUM.                
003010         MOVE WS-ITEM-NAME-BUILD   TO IT-OUT-NAME.                        
003020                                                                          
003030         PERFORM 9100-WRITE-ITEM.                                         
003040         ADD 1 TO C-GEN-COUNT.                                            
003050         ADD 1 TO C-NEXT-ITEM-ID.                                         
003060                                                                          
003070*                                                                         
003080*    4000-CLOSING SHUTS DOWN THE FILES.  NOTHING ELSE TO TOTAL -          
003090*    THE CATALOGUE ITSELF IS THE OUTPUT OF THIS STEP.                     
003100*                                                                         
003110     4000-CLOSING.                                                        
003120         CLOSE ITEM-SEED-IN.                                              
003130         CLOSE ITEM-FILE-OUT.                                             
003140                                                                          
003150*                                                                         
003160*    9000-READ-SEED / 9100-WRITE-ITEM ARE THE USUAL SEQUENTIAL            
003170*    I/O HELPERS.                                                         
003180*                                                                         
003190     9000-READ-SEED.                                                      
003200         READ ITEM-SEED-IN                                                
003210             AT END                                                       
003220                 MOVE "NO" TO MORE-SEED-RECS                              
003230                 MOVE "10" TO WS-SEED-STATUS                              
003240         END-READ.                                                        
003250                                                                          
003260     9100-WRITE-ITEM.                                                     
003270         ADD 1 TO C-OUT-COUNT.                                            
003280         WRITE IT-OUT-REC.                                                
003290                                                                          
003300*                                                                         
003310*    8000-RANDOM-NEXT - PARK-MILLER MINIMAL STANDARD GENERATOR.           
003320*    SEED(N+1) = (16807 * SEED(N)) MOD (2**31 - 1).  THE MOD IS           
003330*    DONE BY HAND SINCE INTRINSIC FUNCTIONS ARE NOT USED IN THIS          
003340*    SHOP'S CODE - TRUNCATED INTEGER DIVIDE THEN SUBTRACT BACK.           
003350*                                                                         
003360     8000-RANDOM-NEXT.                                                    
003370         COMPUTE WS-RANDOM-PRODUCT =                                      
003380             16807 * WS-RANDOM-SEED-U.                                    
003390         COMPUTE WS-RANDOM-QUOTIENT =                                     
003400             WS-RANDOM-PRODUCT / 2147483647.                              
003410         COMPUTE WS-RANDOM-SEED-U =                                       
003420             WS-RANDOM-PRODUCT -                                          
003430             (WS-RANDOM-QUOTIENT * 2147483647).                           
003440         IF WS-RANDOM-SEED-U = ZERO                                       
003450             MOVE 1 TO WS-RANDOM-SEED                                     
003460         END-IF.                                                          
003470         COMPUTE WS-RANDOM-FRACTION ROUNDED =                             
003480             WS-RANDOM-SEED-U / 2147483647.                               
