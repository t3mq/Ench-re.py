000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.        CBLMKT01.                                         
000120     AUTHOR.            D. OKONKWO.                                       
000130     INSTALLATION.      COLLECTORS EXCHANGE DP CENTER.                    
000140     DATE-WRITTEN.      02/03/1989.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.                 
000170*****************************************************************         
000180* CBLMKT01 - COLLECTIBLES EXCHANGE - MARKET SIMULATION ENGINE   *         
000190*                                                                *        
000200* SECOND STEP OF THE NIGHTLY RUN.  READS THE CONFIG CARD AND    *         
000210* THE CATALOGUE BUILT BY CBLMKT00, BUILDS THE BUYER/SELLER      *         
000220* AGENT POPULATION IN WORKING STORAGE, THEN DRIVES THE MARKET   *         
000230* STEP BY STEP - EACH AGENT MAY PLACE ONE LIMIT ORDER, ORDERS   *         
000240* ARE MATCHED PRICE/TIME PRIORITY AGAINST THE STANDING BOOK,    *         
000250* FILLS ARE SETTLED AGAINST CASH AND HOLDINGS, AND PER-STEP     *         
000260* METRICS ARE ACCUMULATED.  A CONFIGURED MARKET SCENARIO CAN    *         
000270* PERTURB AGENT BEHAVIOUR AT GIVEN STEPS.  ORDERS, TRADES AND   *         
000280* METRICS ARE WRITTEN OUT SEQUENTIALLY AND THE RUN CLOSES WITH  *         
000290* THE SIMULATION RESULTS REPORT.                                *         
000300*                                                                *        
000310* THE ENTIRE BOOK, AGENT POPULATION AND STEP HISTORY LIVE IN    *         
000320* WORKING STORAGE FOR THE LIFE OF THE RUN - THERE IS NO AGENT   *         
000330* OR ORDER MASTER FILE, BY DESIGN.  TABLE MAXIMA ARE SIZED FOR  *         
000340* A 500-STEP RUN AT THE FULL 60-AGENT / 20-ITEM POPULATION;     *         
000350* SEE THE WORKING-STORAGE BANNER BELOW.                         *         
000360*****************************************************************         
000370*                                                                         
000380*    CHANGE LOG                                                           
000390*                                                                         
000400* 02/03/89  DLO  0000  ORIGINAL PROGRAM - STEP LOOP, MATCHING,   *        
000410*                      SETTLEMENT AND RESULTS REPORT             *        
000420* 05/22/89  DLO  0033  ADDED DEMAND-X2 AND MARKET-CRASH          *        
000430*                      SCENARIOS                                 *        
000440* 10/09/89  RHA  0058  ADDED VOLATILITY-SPIKE AND                *        
000450*                      LIQUIDITY-DRAIN SCENARIOS                 *        
000460* 02/14/90  RHA  0079  ITEM-STATS TREND CALCULATION ADDED FOR    *        
000470*                      BUYER/SELLER ITEM SCORING                 *        
000480* 08/30/90  DLK  0104  SELLER SEED INVENTORY DRAW REWORKED TO    *        
000490*                      ACCUMULATE ACROSS REPEAT DRAWS            *        
000500* 01/11/91  TJM  0122  CHECKPOINT DUMP EVERY N STEPS ADDED       *        
000510* 06/25/92  TJM  0149  AGENT SUMMARY CONTROL BREAK BY TYPE       *        
000520*                      ADDED TO CLOSING REPORT                   *        
000530* 11/03/93  PAA  0168  WEIGHTED-CHOICE UTILITY FACTORED OUT OF   *        
000540*                      BUYER AND SELLER SCORING PARAGRAPHS       *        
000550* 04/18/95  PAA  0190  ORDER AND TRANSACTION TABLE MAXIMA        *        
000560*                      RAISED FROM 1500 TO 3000 ENTRIES          *        
000570* 09/12/96  CRV  0215  PRICE-BOUNDS CLAMP ADDED TO BUYER/SELLER  *        
000580*                      ORDER PRICING                             *        
000590* 10/20/98  TJM  Y2K1  DATE-WRITTEN/COMPILE FIELDS REVIEWED -    *        
000600*                      NO TWO-DIGIT YEAR STORAGE IN THIS PGM     *        
000610* 02/02/99  TJM  Y2K2  CONFIRMED NO DATE MATH ON TRADE OR        *        
000620*                      CHECKPOINT RECORDS - Y2K PROJECT CLOSED   *        
000630* 07/14/00  CRV  0247  LIQUIDITY-DRAIN RESTORE-AT-T+20 FIXED -   *        
000640*                      WAS RESTORING ORIGINAL PATIENCE TWICE     *        
000650* 03/09/03  GBS  0266  MARKET SNAPSHOT VOLUME/VALUE NOW SCANS    *        
000660*                      THE FULL RUN, NOT JUST THE CURRENT STEP   *        
000670* 11/30/05  GBS  0289  MEAN-OF-CASH STATISTIC ROUTINE SHARED BY  *        
000680*                      METRICS COLLECTION AND SUMMARY TOTALS     *        
000690* 08/14/07  MWS  0312  CANCEL-ORDER ADDED, WIRED INTO CLOSING TO *        
000700*                      RETIRE ORDERS STILL OPEN AT RUN END; ADDED*        
000710*                      ORDER BOOK QUERY/REPORT BY ITEM; CARRIED  *        
000720*                      EXPIRED IN THE STATUS 88-LEVELS           *        
000730* 08/28/07  MWS  0318  AGENT SUMMARY NOW PRINTS A HOLDINGS LINE  *        
000740*                      PER AGENT; RUN NOW HALTS AFTER CLOSING    *        
000750*                      FILES IF CONFIG VALIDATION FAILS, RATHER  *        
000760*                      THAN RUNNING A ZERO-AGENT STEP LOOP; SOME *        
000770*                      SCRATCH FIELDS RECLASSED AS 77-LEVEL      *        
000780* 09/04/07  MWS  0321  REMOVED THE 0215 PRICE-BOUNDS CLAMP FROM  *        
000790*                      BUYER/SELLER PRICING - IT WAS OVERRIDING  *        
000800*                      THE QUOTED PRICE ON NEARLY EVERY ORDER    *        
000810*                      WITH TRADE HISTORY, NOT JUST BAD DRAWS;   *        
000820*                      8150-CLAMP-TO-BOUNDS REMOVED              *        
000830*                                                                         
000840     ENVIRONMENT DIVISION.                                                
000850     CONFIGURATION SECTION.                                               
000860     SPECIAL-NAMES.                                                       
000870         C01 IS TOP-OF-FORM.                                              
000880                                                                          
000890     INPUT-OUTPUT SECTION.                                                
000900     FILE-CONTROL.                                                        
000910                                                                          
000920         SELECT CONFIG-FILE     ASSIGN TO CONFIG                          
000930             ORGANIZATION IS LINE SEQUENTIAL                              
000940             FILE STATUS IS WS-CONFIG-STATUS.                             
000950                                                                          
000960         SELECT ITEMS-IN        ASSIGN TO ITEMS                           
000970             ORGANIZATION IS LINE SEQUENTIAL                              
000980             FILE STATUS IS WS-ITEMSIN-STATUS.                            
000990                                                                          
001000         SELECT TXN-FILE-OUT    ASSIGN TO TRANSACTIONS                    
001010             ORGANIZATION IS LINE SEQUENTIAL                              
001020             FILE STATUS IS WS-TXNOUT-STATUS.                             
001030                                                                          
001040         SELECT ORDER-FILE-OUT  ASSIGN TO ORDERS                          
001050             ORGANIZATION IS LINE SEQUENTIAL                              
001060             FILE STATUS IS WS-ORDOUT-STATUS.                             
001070                                                                          
001080         SELECT METRICS-FILE-OUT ASSIGN TO METRICS                        
001090             ORGANIZATION IS LINE SEQUENTIAL                              
001100             FILE STATUS IS WS-METOUT-STATUS.                             
001110                                                                          
001120         SELECT CHECKPOINT-FILE-OUT ASSIGN TO CHKPOINT                    
001130             ORGANIZATION IS LINE SEQUENTIAL                              
001140             FILE STATUS IS WS-CHKOUT-STATUS.                             
001150                                                                          
001160         SELECT RESULTS-FILE-OUT ASSIGN TO RESULTS                        
001170             ORGANIZATION IS RECORD SEQUENTIAL                            
001180             FILE STATUS IS WS-RPTOUT-STATUS.                             
001190                                                                          
001200     DATA DIVISION.                                                       
001210     FILE SECTION.                                                        
001220                                                                          
001230     FD  CONFIG-FILE                                                      
001240         LABEL RECORD IS STANDARD                                         
001250         RECORD CONTAINS 80 CHARACTERS                                    
001260         DATA RECORD IS CF-CONFIG-REC.                                    
001270                                                                          
001280     01  CF-CONFIG-REC.                                                   
001290         05  CF-SCENARIO-NAME    PIC X(16).                               
001300             88  CF-SCEN-BASELINE          VALUE "BASELINE".              
001310             88  CF-SCEN-DEMAND-X2         VALUE "DEMAND-X2".             
001320             88  CF-SCEN-VOLATILITY-SPIKE                                 
001330                 VALUE "VOLATILITY-SPIKE".                                
001340             88  CF-SCEN-MARKET-CRASH      VALUE "MARKET-CRASH".          
001350             88  CF-SCEN-LIQUIDITY-DRAIN                                  
001360                 VALUE "LIQUIDITY-DRAIN".                                 
001370         05  CF-STEP-COUNT       PIC 9(05).                               
001380         05  CF-BUYER-COUNT      PIC 9(04).                               
001390         05  CF-SELLER-COUNT     PIC 9(04).                               
001400         05  CF-ITEM-COUNT       PIC 9(04).                               
001410         05  CF-RANDOM-SEED      PIC 9(09).                               
001420         05  CF-CHECKPOINT-INTV  PIC 9(04).                               
001430         05  FILLER              PIC X(34).                               
001440                                                                          
001450     FD  ITEMS-IN                                                         
001460         LABEL RECORD IS STANDARD                                         
001470         RECORD CONTAINS 80 CHARACTERS                                    
001480         DATA RECORD IS IF-ITEM-REC.                                      
001490                                                                          
001500     01  IF-ITEM-REC.                                                     
001510         05  IF-ITEM-ID          PIC 9(05).                               
001520         05  IF-ITEM-NAME        PIC X(30).                               
001530         05  IF-ITEM-CATEGORY    PIC X(10).                               
001540         05  IF-ITEM-EDITION     PIC X(20).                               
001550         05  IF-ITEM-SUPPLY      PIC 9(07).                               
001560         05  FILLER              PIC X(08).                               
001570                                                                          
001580     FD  TXN-FILE-OUT                                                     
001590         LABEL RECORD IS STANDARD                                         
001600         RECORD CONTAINS 80 CHARACTERS                                    
001610         DATA RECORD IS TF-TXN-REC.                                       
001620                                                                          
001630     01  TF-TXN-REC.                                                      
001640         05  TF-TXN-ID           PIC 9(07).                               
001650         05  TF-BUYER-ID         PIC X(12).                               
001660         05  TF-SELLER-ID        PIC X(12).                               
001670         05  TF-ITEM-ID          PIC 9(05).                               
001680         05  TF-PRICE            PIC 9(08)V99.                            
001690         05  TF-QUANTITY         PIC 9(05).                               
001700         05  TF-BUY-ORDER-ID     PIC 9(07).                               
001710         05  TF-SELL-ORDER-ID    PIC 9(07).                               
001720         05  TF-STEP             PIC 9(05).                               
001730         05  FILLER              PIC X(10).                               
001740                                                                          
001750     FD  ORDER-FILE-OUT                                                   
001760         LABEL RECORD IS STANDARD                                         
001770         RECORD CONTAINS 80 CHARACTERS                                    
001780         DATA RECORD IS OF-ORDER-REC.                                     
001790                                                                          
001800     01  OF-ORDER-REC.                                                    
001810         05  OF-ORD-ID           PIC 9(07).                               
001820         05  OF-ITEM-ID          PIC 9(05).                               
001830         05  OF-AGENT-ID         PIC X(12).                               
001840         05  OF-TYPE             PIC X(04).                               
001850         05  OF-PRICE            PIC 9(08)V99.                            
001860         05  OF-QUANTITY         PIC 9(05).                               
001870         05  OF-FILLED-QTY       PIC 9(05).                               
001880         05  OF-STATUS           PIC X(09).                               
001890         05  OF-SEQ              PIC 9(07).                               
001900         05  FILLER              PIC X(16).                               
001910                                                                          
001920     FD  METRICS-FILE-OUT                                                 
001930         LABEL RECORD IS STANDARD                                         
001940         RECORD CONTAINS 80 CHARACTERS                                    
001950         DATA RECORD IS MF-METRICS-REC.                                   
001960                                                                          
001970     01  MF-METRICS-REC.                                                  
001980         05  MF-STEP             PIC 9(05).                               
001990         05  MF-ORDERS-CREATED   PIC 9(05).                               
002000         05  MF-TXNS-EXECUTED    PIC 9(05).                               
002010         05  MF-TOTAL-VOLUME     PIC 9(07).                               
002020         05  MF-TOTAL-VALUE      PIC 9(10)V99.                            
002030         05  MF-ACTIVE-BUYERS    PIC 9(04).                               
002040         05  MF-ACTIVE-SELLERS   PIC 9(04).                               
002050         05  MF-AVG-BUYER-CASH   PIC 9(09)V99.                            
002060         05  MF-AVG-SELLER-CASH  PIC 9(09)V99.                            
002070         05  MF-PENDING-ORDERS   PIC 9(05).                               
002080         05  FILLER              PIC X(11).                               
002090                                                                          
002100     FD  CHECKPOINT-FILE-OUT                                              
002110         LABEL RECORD IS OMITTED                                          
002120         RECORD CONTAINS 132 CHARACTERS                                   
002130         DATA RECORD IS CK-LINE.                                          
002140                                                                          
002150     01  CK-LINE                 PIC X(132).                              
002160                                                                          
002170     FD  RESULTS-FILE-OUT                                                 
002180         LABEL RECORD IS OMITTED                                          
002190         RECORD CONTAINS 132 CHARACTERS                                   
002200         LINAGE IS 60 WITH FOOTING AT 55                                  
002210         DATA RECORD IS PRTLINE.                                          
002220                                                                          
002230     01  PRTLINE                 PIC X(132).                              
002240                                                                          
002250     WORKING-STORAGE SECTION.                                             
002260*                                                                         
002270*    FILE STATUS SWITCHES                                                 
002280*                                                                         
002290     01  WS-FILE-STATUSES.                                                
002300         05  WS-CONFIG-STATUS    PIC X(02).                               
002310             88  WS-CONFIG-OK              VALUE "00".                    
002320             88  WS-CONFIG-EOF             VALUE "10".                    
002330         05  WS-ITEMSIN-STATUS   PIC X(02).                               
002340             88  WS-ITEMSIN-OK              VALUE "00".                   
002350             88  WS-ITEMSIN-EOF             VALUE "10".                   
002360         05  WS-TXNOUT-STATUS    PIC X(02).                               
002370         05  WS-ORDOUT-STATUS    PIC X(02).                               
002380         05  WS-METOUT-STATUS    PIC X(02).                               
002390         05  WS-CHKOUT-STATUS    PIC X(02).                               
002400         05  WS-RPTOUT-STATUS    PIC X(02).                               
002410         05  FILLER              PIC X(05).                               
002420*                                                                         
002430*    TABLE MAXIMA - THIS SHOP'S STANDARD RUN IS 100 STEPS, 50             
002440*    AGENTS (60/40 BUYER/SELLER SPLIT) AND 10 ITEMS.  MAXIMA              
002450*    BELOW ARE SIZED WELL ABOVE THAT FOR HEADROOM.                        
002460*                                                                         
002470*        WS-ITEM-TABLE      20 ITEMS                                      
002480*        WS-AGENT-TABLE     60 AGENTS, 20 INVENTORY LINES EACH            
002490*        WS-ORDER-TABLE   3000 ORDERS                                     
002500*        WS-TXN-TABLE     3000 TRANSACTIONS                               
002510*        WS-METRICS-TABLE  500 STEPS                                      
002520*                                                                         
002530*                                                                         
002540*    STANDALONE SCRATCH SWITCHES AND FIELDS - 77-LEVEL, PER               
002550*    SHOP STANDARD FOR ITEMS THAT ARE NEVER PART OF A LARGER              
002560*    GROUP.                                                               
002570*                                                                         
002580     77  ERR-SWITCH              PIC X(03) VALUE "NO".                    
002590         88  CONFIG-IN-ERROR             VALUE "YES".                     
002600     77  WS-FOUND-SW              PIC X(03) VALUE "NO".                   
002610         88  WS-INV-LINE-FOUND            VALUE "YES".                    
002620     77  MORE-ITEM-RECS           PIC X(03) VALUE "YES".                  
002630     77  O-ERR-MSG                PIC X(60) VALUE SPACES.                 
002640     77  WS-INV-OVERFLOW          PIC 9(02) COMP.                         
002650                                                                          
002660     01  WORK-AREA.                                                       
002670         05  C-STEP-NO            PIC 9(05) COMP.                         
002680         05  C-NEXT-ORDER-ID      PIC 9(07) COMP.                         
002690         05  C-NEXT-TXN-ID        PIC 9(07) COMP.                         
002700         05  C-ITEM-COUNT         PIC 9(04) COMP.                         
002710         05  C-AGENT-COUNT        PIC 9(04) COMP.                         
002720         05  C-BUYER-COUNT        PIC 9(04) COMP.                         
002730         05  C-SELLER-COUNT       PIC 9(04) COMP.                         
002740         05  C-ORDER-COUNT        PIC 9(05) COMP.                         
002750         05  C-TXN-COUNT          PIC 9(05) COMP.                         
002760         05  C-METRICS-COUNT      PIC 9(05) COMP.                         
002770         05  C-STEP-ORDERS        PIC 9(05) COMP.                         
002780         05  C-STEP-TXNS          PIC 9(05) COMP.                         
002790         05  C-STEP-VOLUME        PIC 9(07) COMP.                         
002800         05  C-STEP-VALUE         PIC S9(12)V99.                          
002810         05  C-PEND-COUNT         PIC 9(05) COMP.                         
002820         05  C-GRAND-TXNS         PIC 9(07) COMP.                         
002830         05  C-GRAND-VOLUME       PIC 9(09) COMP.                         
002840*                                                                         
002850*    REDEFINE 4 GIVES AN UNSIGNED VIEW OF THE RUN'S GRAND TOTAL           
002860*    TRADE VALUE.  TOTAL VALUE IS A SUM OF TRADE VALUES AND CAN           
002870*    NEVER GO NEGATIVE, SO THE EDITED REPORT AND CHECKPOINT               
002880*    FIELDS (NO SIGN POSITION) MOVE FROM THIS VIEW RATHER THAN            
002890*    THE SIGNED ACCUMULATOR DIRECTLY - SAME REASONING AS                  
002900*    WS-RANDOM-SEED-U ABOVE.  ADDED 11/30/05, SEE CHANGE LOG.             
002910*                                                                         
002920         05  C-GRAND-VALUE        PIC S9(12)V99.                          
002930         05  WS-GRAND-VALUE-U REDEFINES C-GRAND-VALUE                     
002940                               PIC 9(12)V99.                              
002950         05  WS-SUBMIT-TYPE       PIC X(04).                              
002960         05  FILLER               PIC X(05).                              
002970                                                                          
002980*                                                                         
002990*    RANDOM STREAM - PARK-MILLER MINIMAL STANDARD GENERATOR.              
003000*    WS-RANDOM-SEED-U (REDEFINE 1) GIVES AN UNSIGNED VIEW OF THE          
003010*    SIGNED SEED SO THE MOD STEP CANNOT GO NEGATIVE.                      
003020*                                                                         
003030     01  WS-RANDOM-SEED           PIC S9(09) COMP VALUE 1.                
003040     01  WS-RANDOM-SEED-U REDEFINES WS-RANDOM-SEED                        
003050                               PIC 9(09) COMP.                            
003060     01  WS-RANDOM-PRODUCT        PIC S9(18) COMP.                        
003070     01  WS-RANDOM-QUOTIENT       PIC S9(09) COMP.                        
003080     01  WS-RANDOM-FRACTION       PIC 9V9(9).                             
003090     77  WS-RAND-LOW              PIC 9(08)V99.                           
003100     77  WS-RAND-HIGH             PIC 9(08)V99.                           
003110     77  WS-RAND-RESULT           PIC 9(08)V99.                           
003120     77  WS-RAND-INT-LOW          PIC 9(05) COMP.                         
003130     77  WS-RAND-INT-HIGH         PIC 9(05) COMP.                         
003140     77  WS-RAND-INT-RESULT       PIC 9(05) COMP.                         
003150     77  WS-RAND-INT-SPAN         PIC 9(05) COMP.                         
003160                                                                          
003170*                                                                         
003180*    ITEM TABLE - REDEFINE 2 GIVES A FLAT 30-BYTE VIEW OF THE             
003190*    ITEM NAME BUILD AREA (UNUSED HERE, RETAINED FOR PARITY               
003200*    WITH CBLMKT00'S NAME-BUILD LAYOUT WHEN ITEMS ARE LOGGED              
003210*    TO THE CHECKPOINT FILE).                                             
003220*                                                                         
003230     01  WS-ITEM-TABLE.                                                   
003240         05  WS-ITEM-ENTRY OCCURS 20 TIMES INDEXED BY WS-ITEM-IX.         
003250             10  IM-ID              PIC 9(05).                            
003260             10  IM-NAME            PIC X(30).                            
003270             10  IM-CATEGORY        PIC X(10).                            
003280             10  IM-EDITION         PIC X(20).                            
003290             10  IM-SUPPLY          PIC 9(07).                            
003300             10  IM-LAST-PRICE      PIC 9(08)V99.                         
003310             10  IM-LAST-PRICE-SET  PIC X(01) VALUE "N".                  
003320                 88  IM-HAS-LAST-PRICE      VALUE "Y".                    
003330             10  FILLER             PIC X(05).                            
003340                                                                          
003350*                                                                         
003360*    AGENT TABLE.  AG-SCEN-FLAGS TRACKS WHICH SCENARIOS HAVE              
003370*    TOUCHED THIS AGENT SO THE ORIGINAL VALUE IS SAVED ONCE               
003380*    AND RESTORED CORRECTLY - SEE CHANGE LOG 07/14/00.                    
003390*                                                                         
003400     01  WS-AGENT-TABLE.                                                  
003410         05  WS-AGENT-ENTRY OCCURS 60 TIMES                               
003420                 INDEXED BY WS-AGENT-IX.                                  
003430             10  AG-ID                PIC X(12).                          
003440             10  AG-TYPE              PIC X(06).                          
003450                 88  AG-IS-BUYER              VALUE "BUYER ".             
003460                 88  AG-IS-SELLER             VALUE "SELLER".             
003470             10  AG-CASH              PIC S9(09)V99.                      
003480             10  AG-RISK-TOL          PIC V999.                           
003490             10  AG-PATIENCE          PIC V999.                           
003500             10  AG-MKT-KNOWLEDGE     PIC V999.                           
003510             10  AG-BUDGET-PER-ITEM   PIC 9(08)V99.                       
003520             10  AG-PROFIT-TARGET     PIC 9V99.                           
003530             10  AG-PREF-CAT-COUNT    PIC 9(01) COMP.                     
003540             10  AG-PREF-CAT OCCURS 3 TIMES PIC X(10).                    
003550             10  AG-ORIG-BUDGET       PIC 9(08)V99.                       
003560             10  AG-ORIG-RISK-TOL     PIC V999.                           
003570             10  AG-ORIG-PATIENCE     PIC V999.                           
003580             10  AG-SCEN-FLAGS.                                           
003590                 15  AG-DEMAND-FLAG   PIC X(01) VALUE "N".                
003600                     88  AG-DEMAND-APPLIED       VALUE "Y".               
003610                 15  AG-LIQ-FLAG      PIC X(01) VALUE "N".                
003620                     88  AG-LIQ-APPLIED          VALUE "Y".               
003630             10  AG-INV-COUNT         PIC 9(02) COMP.                     
003640             10  AG-INV-TAB OCCURS 20 TIMES.                              
003650                 15  AG-INV-ITEM-ID   PIC 9(05).                          
003660                 15  AG-INV-QTY       PIC 9(05).                          
003670             10  FILLER               PIC X(05).                          
003680                                                                          
003690     01  WS-AGENT-ORDER-TAB.                                              
003700         05  WS-AGT-SHUF OCCURS 60 TIMES PIC 9(02) COMP.                  
003710         05  FILLER                 PIC X(05).                            
003720                                                                          
003730*                                                                         
003740*    ORDER TABLE (THE ORDER BOOK) AND TRANSACTION TABLE - BOTH            
003750*    LIVE IN WORKING STORAGE FOR THE LIFE OF THE RUN, PER THE             
003760*    SPECIFICATION FOR THIS SYSTEM.  ORDER-FILE-OUT AND                   
003770*    TXN-FILE-OUT ARE WRITE-ONLY DUMPS OF THESE TABLES.                   
003780*    OR-IS-EXPIRED IS CARRIED FOR COMPLETENESS OF THE STATUS              
003790*    FIELD ONLY - THIS RUN HAS NO ORDER TIME-TO-LIVE, SO THE              
003800*    ONLY WAYS OFF PENDING/PARTIAL ARE A FILL (3430) OR AN                
003810*    AGENT-REQUESTED CANCEL (3550).  ADDED 08/14/07, SEE                  
003820*    CHANGE LOG.                                                          
003830*                                                                         
003840     01  WS-ORDER-TABLE.                                                  
003850         05  WS-ORDER-ENTRY OCCURS 3000 TIMES                             
003860                 INDEXED BY WS-ORD-IX, WS-MATCH-NEW-IX,                   
003870                            WS-MATCH-CAND-IX, WS-MATCH-BEST-IX,           
003880                            WS-MATCH-BUY-IX, WS-MATCH-SELL-IX,            
003890                            WS-SWEEP-IX.                                  
003900             10  OR-ID              PIC 9(07).                            
003910             10  OR-ITEM-ID         PIC 9(05).                            
003920             10  OR-AGENT-ID        PIC X(12).                            
003930             10  OR-TYPE            PIC X(04).                            
003940                 88  OR-IS-BUY               VALUE "BUY ".                
003950                 88  OR-IS-SELL              VALUE "SELL".                
003960             10  OR-PRICE           PIC 9(08)V99.                         
003970             10  OR-QTY             PIC 9(05).                            
003980             10  OR-FILLED-QTY      PIC 9(05).                            
003990             10  OR-STATUS          PIC X(09).                            
004000                 88  OR-IS-PENDING           VALUE "PENDING  ".           
004010                 88  OR-IS-PARTIAL           VALUE "PARTIAL  ".           
004020                 88  OR-IS-FILLED            VALUE "FILLED   ".           
004030                 88  OR-IS-CANCELLED         VALUE "CANCELLED".           
004040                 88  OR-IS-EXPIRED           VALUE "EXPIRED  ".           
004050             10  OR-SEQ             PIC 9(07).                            
004060             10  FILLER             PIC X(05).                            
004070                                                                          
004080     01  WS-TXN-TABLE.                                                    
004090         05  WS-TXN-ENTRY OCCURS 3000 TIMES INDEXED BY WS-TXN-IX.         
004100             10  TX-ID              PIC 9(07).                            
004110             10  TX-BUYER-ID        PIC X(12).                            
004120             10  TX-SELLER-ID       PIC X(12).                            
004130             10  TX-ITEM-ID         PIC 9(05).                            
004140             10  TX-PRICE           PIC 9(08)V99.                         
004150             10  TX-QTY             PIC 9(05).                            
004160             10  TX-BUY-ORDER-ID    PIC 9(07).                            
004170             10  TX-SELL-ORDER-ID   PIC 9(07).                            
004180             10  TX-STEP            PIC 9(05).                            
004190             10  FILLER             PIC X(05).                            
004200                                                                          
004210     01  WS-METRICS-TABLE.                                                
004220         05  WS-METRICS-ENTRY OCCURS 500 TIMES                            
004230                 INDEXED BY WS-MET-IX.                                    
004240             10  MT-STEP              PIC 9(05).                          
004250             10  MT-ORDERS-CREATED    PIC 9(05).                          
004260             10  MT-TXNS-EXECUTED     PIC 9(05).                          
004270             10  MT-TOTAL-VOLUME      PIC 9(07).                          
004280             10  MT-TOTAL-VALUE       PIC 9(10)V99.                       
004290             10  MT-ACTIVE-BUYERS     PIC 9(04).                          
004300             10  MT-ACTIVE-SELLERS    PIC 9(04).                          
004310             10  MT-AVG-BUYER-CASH    PIC 9(09)V99.                       
004320             10  MT-AVG-SELLER-CASH   PIC 9(09)V99.                       
004330             10  MT-PENDING-ORDERS    PIC 9(05).                          
004340             10  FILLER               PIC X(05).                          
004350                                                                          
004360*                                                                         
004370*    MARKET SNAPSHOT - RECOMPUTED ON DEMAND FOR ONE ITEM AT A             
004380*    TIME BY THE 3240 PARAGRAPH.  REDEFINE 3 GIVES A NUMERIC              
004390*    VIEW OF THE PRESENCE FLAGS GROUP SO ALL FOUR CAN BE                  
004400*    CLEARED IN ONE MOVE.                                                 
004410*                                                                         
004420     01  WS-SNAPSHOT.                                                     
004430         05  SN-ITEM-IX             PIC 9(02) COMP.                       
004440         05  SN-BEST-BID            PIC 9(08)V99.                         
004450         05  SN-BEST-ASK            PIC 9(08)V99.                         
004460         05  SN-LAST-PRICE          PIC 9(08)V99.                         
004470         05  SN-SPREAD              PIC 9(08)V99.                         
004480         05  SN-VOLUME              PIC 9(07).                            
004490         05  SN-VALUE               PIC 9(10)V99.                         
004500         05  SN-SET-FLAGS.                                                
004510             10  SN-BEST-BID-SET    PIC X(01).                            
004520             10  SN-BEST-ASK-SET    PIC X(01).                            
004530             10  SN-LAST-PRICE-SET  PIC X(01).                            
004540             10  SN-SPREAD-SET      PIC X(01).                            
004550         05  SN-SET-FLAGS-N REDEFINES SN-SET-FLAGS                        
004560                                      PIC X(04).                          
004570         05  FILLER                 PIC X(05).                            
004580                                                                          
004590*                                                                         
004600*    ITEM-STATS WORK AREA - UP TO 10 MOST RECENT TRADE PRICES             
004610*    FOR THE ITEM CURRENTLY BEING SCORED, NEWEST FIRST.                   
004620*                                                                         
004630     01  WS-STAT-AREA.                                                    
004640         05  WS-STAT-COUNT          PIC 9(02) COMP.                       
004650         05  WS-STAT-PRICE-TAB OCCURS 10 TIMES PIC 9(08)V99.              
004660         05  WS-STAT-QTY-TAB   OCCURS 10 TIMES PIC 9(05).                 
004670         05  WS-STAT-LAST-PRICE     PIC 9(08)V99.                         
004680         05  WS-STAT-LAST-SET       PIC X(01).                            
004690         05  WS-STAT-AVERAGE        PIC 9(08)V99.                         
004700         05  WS-STAT-VOLUME         PIC 9(07).                            
004710         05  WS-STAT-TREND          PIC X(06).                            
004720             88  WS-TREND-UP                VALUE "UP    ".               
004730             88  WS-TREND-DOWN              VALUE "DOWN  ".               
004740             88  WS-TREND-STABLE            VALUE "STABLE".               
004750         05  WS-STAT-RECENT-AVG     PIC 9(08)V99.                         
004760         05  WS-STAT-OLDER-AVG      PIC 9(08)V99.                         
004770         05  FILLER                 PIC X(05).                            
004780                                                                          
004790*                                                                         
004800*    ITEM SCORING WORK AREA - CANDIDATE LIST FOR THE ACTING               
004810*    AGENT'S BUY OR SELL DECISION THIS STEP.                              
004820*                                                                         
004830     01  WS-SCORE-AREA.                                                   
004840         05  WS-SCORE-COUNT         PIC 9(02) COMP.                       
004850         05  WS-SCORE-ITEM-IX  OCCURS 20 TIMES PIC 9(02) COMP.            
004860         05  WS-SCORE-VALUE    OCCURS 20 TIMES PIC 9V9(04).               
004870         05  WS-QUAL-ITEM-IX   OCCURS 20 TIMES PIC 9(02) COMP.            
004880         05  WS-QUAL-VALUE     OCCURS 20 TIMES PIC 9V9(04).               
004890         05  WS-SCORE-QUALIFY-CT    PIC 9(02) COMP.                       
004900         05  WS-CHOSEN-ITEM-IX      PIC 9(02) COMP.                       
004910         05  WS-CHOSEN-INV-IX       PIC 9(02) COMP.                       
004920         05  FILLER                 PIC X(05).                            
004930                                                                          
004940     01  WS-CALC-AREA.                                                    
004950         05  WS-LIQUIDITY           PIC 9V9(04).                          
004960         05  WS-SPREAD-SCORE        PIC 9V9(04).                          
004970         05  WS-TREND-SCORE         PIC 9V9(04).                          
004980         05  WS-DEMAND-SCORE        PIC 9V9(04).                          
004990         05  WS-PRICE-SCORE         PIC 9V9(04).                          
005000         05  WS-URGENCY-SCORE       PIC 9V9(04).                          
005010         05  WS-TOTAL-SCORE         PIC 9V9(04).                          
005020         05  WS-WEIGHT-TOTAL        PIC 9(06)V9(04).                      
005030         05  WS-WEIGHT-CUM          PIC 9(06)V9(04).                      
005040         05  WS-WEIGHT-DRAW         PIC 9(06)V9(04).                      
005050         05  WS-CALC-PRICE          PIC 9(08)V99.                         
005060         05  WS-CALC-QTY            PIC 9(05).                            
005070         05  WS-BOUNDS-LOW          PIC 9(08)V99.                         
005080         05  WS-BOUNDS-HIGH         PIC 9(08)V99.                         
005090         05  WS-TMP-1               PIC S9(09)V99.                        
005100         05  WS-TMP-2               PIC S9(09)V99.                        
005110         05  WS-DIVISOR             PIC 9(02) COMP.                       
005120         05  FILLER                 PIC X(05).                            
005130                                                                          
005140*                                                                         
005150*    MATCHING ENGINE WORK AREA (MARKET-ENGINE UNIT)                       
005160*                                                                         
005170     01  WS-MATCH-AREA.                                                   
005180         05  WS-MATCH-CONTINUE      PIC X(03).                            
005190         05  WS-MATCH-FOUND-SW      PIC X(03).                            
005200         05  WS-MATCH-QTY           PIC 9(05).                            
005210         05  WS-MATCH-NEW-REM       PIC 9(05).                            
005220         05  WS-MATCH-BEST-REM      PIC 9(05).                            
005230         05  FILLER                 PIC X(10).                            
005240                                                                          
005250*                                                                         
005260*    CANCEL-ORDER WORK AREA (MARKET-ENGINE UNIT) - CALLER SETS            
005270*    THE ORDER ID AND REQUESTING AGENT ID, PERFORMS 3550 THRU             
005280*    3550-EXIT, AND CHECKS WS-CANCEL-OK FOR THE OUTCOME.                  
005290*    ADDED 08/14/07, SEE CHANGE LOG.                                      
005300*                                                                         
005310     01  WS-CANCEL-AREA.                                                  
005320         05  WS-CANCEL-ORDER-ID     PIC 9(07) COMP.                       
005330         05  WS-CANCEL-AGENT-ID     PIC X(12).                            
005340         05  WS-CANCEL-RESULT       PIC X(03) VALUE "NO".                 
005350             88  WS-CANCEL-OK              VALUE "YES".                   
005360         05  FILLER                 PIC X(05).                            
005370                                                                          
005380*                                                                         
005390*    ORDER BOOK QUERY WORK AREA (MARKET-ENGINE UNIT) - CALLER             
005400*    SETS THE ITEM ID, SIDE ("BUY "/"SELL") AND SORT DIRECTION            
005410*    ("Y" = DESCENDING PRICE, "N" = ASCENDING), PERFORMS 8400             
005420*    THRU 8400-EXIT, AND THEN WALKS WS-BOOK-TABLE FOR                     
005430*    WS-BOOK-COUNT ENTRIES.  SORTED IN PLACE BY THE 8400 SERIES           
005440*    BUBBLE SORT - NO SORT VERB IN THIS PROGRAM.  ADDED                   
005450*    08/14/07, SEE CHANGE LOG.                                            
005460*                                                                         
005470     01  WS-BOOK-QUERY-AREA.                                              
005480         05  WS-BOOK-ITEM-ID        PIC 9(05).                            
005490         05  WS-BOOK-SIDE           PIC X(04).                            
005500         05  WS-BOOK-DESCEND        PIC X(01).                            
005510         05  WS-BOOK-COUNT          PIC 9(04) COMP.                       
005520         05  WS-BOOK-SWAP-SW        PIC X(03).                            
005530         05  FILLER                 PIC X(05).                            
005540                                                                          
005550     01  WS-BOOK-TABLE.                                                   
005560         05  WS-BOOK-ENTRY OCCURS 3000 TIMES                              
005570                     INDEXED BY WS-BOOK-IX.                               
005580             10  BK-PRICE           PIC 9(08)V99.                         
005590             10  BK-REM-QTY         PIC 9(05).                            
005600             10  BK-TOTAL           PIC 9(10)V99.                         
005610             10  BK-SEQ             PIC 9(07).                            
005620             10  FILLER             PIC X(05).                            
005630                                                                          
005640     01  WS-BOOK-TMP.                                                     
005650         05  BK-TMP-PRICE           PIC 9(08)V99.                         
005660         05  BK-TMP-QTY             PIC 9(05).                            
005670         05  BK-TMP-TOTAL           PIC 9(10)V99.                         
005680         05  BK-TMP-SEQ             PIC 9(07).                            
005690         05  FILLER                 PIC X(05).                            
005700                                                                          
005710*                                                                         
005720*    SETTLEMENT WORK AREA (SIM-MANAGER UNIT) - HOLDS THE                  
005730*    IDS AND AMOUNTS FOR ONE TRADE WHILE 3500-SETTLE-TRADE                
005740*    LOOKS UP THE BUYER, SELLER AND ITEM TABLE LINES.                     
005750*                                                                         
005760     01  WS-SETTLE-AREA.                                                  
005770         05  WS-SETTLE-ITEM-ID      PIC 9(05).                            
005780         05  WS-SETTLE-AGENT-ID     PIC X(12).                            
005790         05  WS-SETTLE-QTY          PIC 9(05).                            
005800         05  WS-SETTLE-PRICE        PIC 9(08)V99.                         
005810         05  WS-SETTLE-VALUE        PIC S9(11)V99.                        
005820         05  WS-SETTLE-BUYER-IX     PIC 9(02) COMP.                       
005830         05  WS-SETTLE-SELLER-IX    PIC 9(02) COMP.                       
005840         05  FILLER                 PIC X(10).                            
005850                                                                          
005860*                                                                         
005870*    PORTFOLIO / SUMMARY WORK AREA                                        
005880*                                                                         
005890     01  WS-SUMMARY-AREA.                                                 
005900         05  WS-PORTFOLIO-VALUE     PIC 9(10)V99.                         
005910         05  WS-VALUATION-PRICE     PIC 9(08)V99.                         
005920         05  WS-TOTAL-BUYER-CASH    PIC 9(11)V99.                         
005930         05  WS-TOTAL-SELLER-CASH   PIC 9(11)V99.                         
005940         05  WS-AVG-TXNS-PER-STEP   PIC 9(07)V99.                         
005950         05  WS-AVG-VOLUME-PER-STEP PIC 9(09)V99.                         
005960         05  WS-AVG-VALUE-PER-STEP  PIC 9(12)V99.                         
005970         05  H-AGENT-TYPE           PIC X(06).                            
005980         05  H-FIRST-AGENT-BRK      PIC X(03) VALUE "YES".                
005990         05  T-TYPE-CASH            PIC S9(11)V99.                        
006000         05  T-TYPE-COUNT           PIC 9(04) COMP.                       
006010         05  T-GRAND-CASH           PIC S9(12)V99.                        
006020         05  T-GRAND-COUNT          PIC 9(04) COMP.                       
006030         05  FILLER                 PIC X(05).                            
006040                                                                          
006050*                                                                         
006060*    GENERAL STATISTICS UTILITY WORK AREA - USED FOR BOTH THE             
006070*    PER-STEP CASH AVERAGES (METRICS COLLECTION) AND THE                  
006080*    PER-STEP TXN/VOLUME/VALUE AVERAGES (SUMMARY TOTALS).                 
006090*    MEDIAN REQUIRES THE TABLE SORTED, DONE IN PLACE BY A                 
006100*    SIMPLE EXCHANGE SORT - THERE IS NO SORT VERB IN THIS PGM.            
006110*                                                                         
006120     01  WS-GEN-STAT-AREA.                                                
006130         05  WS-GEN-STAT-COUNT      PIC 9(03) COMP.                       
006140         05  WS-GEN-STAT-TAB   OCCURS 500 TIMES PIC S9(11)V99.            
006150         05  WS-GEN-STAT-MIN        PIC S9(11)V99.                        
006160         05  WS-GEN-STAT-MAX        PIC S9(11)V99.                        
006170         05  WS-GEN-STAT-MEAN       PIC S9(11)V99.                        
006180         05  WS-GEN-STAT-MEDIAN     PIC S9(11)V99.                        
006190         05  WS-GEN-STAT-SUM        PIC S9(13)V99.                        
006200         05  WS-GEN-STAT-TMP        PIC S9(11)V99.                        
006210         05  WS-GEN-I               PIC 9(03) COMP.                       
006220         05  WS-GEN-J               PIC 9(03) COMP.                       
006230         05  WS-GEN-MID             PIC 9(03) COMP.                       
006240         05  FILLER                 PIC X(05).                            
006250                                                                          
006260*                                                                         
006270*    REPORT PRINT LINES - EDITED PICTURES FOR MONEY AND                   
006280*    HEADCOUNT COLUMNS, IN THIS SHOP'S USUAL STYLE.                       
006290*                                                                         
006300     01  HEAD-LINE-1.                                                     
006310         05  FILLER            PIC X(20) VALUE                            
006320             "COLLECTIBLES EXCHANGE".                                     
006330         05  FILLER            PIC X(20) VALUE                            
006340             " MARKET SIMULATION -".                                      
006350         05  FILLER            PIC X(20) VALUE " RESULTS REPORT".         
006360         05  FILLER            PIC X(72) VALUE SPACES.                    
006370                                                                          
006380     01  HEAD-LINE-2.                                                     
006390         05  FILLER            PIC X(10) VALUE "SCENARIO: ".              
006400         05  H2-SCENARIO       PIC X(16).                                 
006410         05  FILLER            PIC X(08) VALUE "  STEPS:".                
006420         05  H2-STEPS          PIC ZZZZ9.                                 
006430         05  FILLER            PIC X(09) VALUE "  BUYERS:".               
006440         05  H2-BUYERS         PIC ZZZ9.                                  
006450         05  FILLER            PIC X(10) VALUE "  SELLERS:".              
006460         05  H2-SELLERS        PIC ZZZ9.                                  
006470         05  FILLER            PIC X(66) VALUE SPACES.                    
006480                                                                          
006490     01  STEP-DETAIL-LINE.                                                
006500         05  FILLER            PIC X(06) VALUE "STEP ".                   
006510         05  SD-STEP           PIC ZZZZ9.                                 
006520         05  FILLER            PIC X(10) VALUE "  ORDERS: ".              
006530         05  SD-ORDERS         PIC ZZZZ9.                                 
006540         05  FILLER            PIC X(07) VALUE "  TXNS:".                 
006550         05  SD-TXNS           PIC ZZZZ9.                                 
006560         05  FILLER            PIC X(09) VALUE "  VOLUME:".               
006570         05  SD-VOLUME         PIC ZZZ,ZZ9.                               
006580         05  FILLER            PIC X(08) VALUE "  VALUE:".                
006590         05  SD-VALUE          PIC $,$$$,$$$,$$9.99.                      
006600         05  FILLER            PIC X(54) VALUE SPACES.                    
006610                                                                          
006620     01  SUMMARY-LINE-1.                                                  
006630         05  FILLER            PIC X(24) VALUE                            
006640             "TOTAL TRANSACTIONS.....".                                   
006650         05  SM-TOTAL-TXNS     PIC ZZZ,ZZ9.                               
006660         05  FILLER            PIC X(101) VALUE SPACES.                   
006670                                                                          
006680     01  SUMMARY-LINE-2.                                                  
006690         05  FILLER            PIC X(24) VALUE                            
006700             "TOTAL VOLUME............".                                  
006710         05  SM-TOTAL-VOLUME   PIC ZZZ,ZZZ,ZZ9.                           
006720         05  FILLER            PIC X(97) VALUE SPACES.                    
006730                                                                          
006740     01  SUMMARY-LINE-3.                                                  
006750         05  FILLER            PIC X(24) VALUE                            
006760             "TOTAL VALUE.............".                                  
006770         05  SM-TOTAL-VALUE    PIC $$,$$$,$$$,$$9.99.                     
006780         05  FILLER            PIC X(91) VALUE SPACES.                    
006790                                                                          
006800     01  SUMMARY-LINE-4.                                                  
006810         05  FILLER            PIC X(24) VALUE                            
006820             "AVG TXNS PER STEP.......".                                  
006830         05  SM-AVG-TXNS       PIC ZZ,ZZ9.99.                             
006840         05  FILLER            PIC X(24) VALUE                            
006850             "  AVG VOLUME PER STEP...".                                  
006860         05  SM-AVG-VOLUME     PIC ZZZ,ZZ9.99.                            
006870         05  FILLER            PIC X(65) VALUE SPACES.                    
006880                                                                          
006890     01  SUMMARY-LINE-5.                                                  
006900         05  FILLER            PIC X(24) VALUE                            
006910             "AVG VALUE PER STEP......".                                  
006920         05  SM-AVG-VALUE      PIC $$,$$$,$$9.99.                         
006930         05  FILLER            PIC X(24) VALUE                            
006940             "  FINAL AGENT COUNT.....".                                  
006950         05  SM-AGENT-COUNT    PIC ZZ9.                                   
006960         05  FILLER            PIC X(68) VALUE SPACES.                    
006970                                                                          
006980     01  AGENT-HEAD-LINE.                                                 
006990         05  FILLER            PIC X(14) VALUE "AGENT SUMMARY".           
007000         05  FILLER            PIC X(118) VALUE SPACES.                   
007010                                                                          
007020     01  AGENT-DETAIL-LINE.                                               
007030         05  FILLER            PIC X(02) VALUE SPACES.                    
007040         05  AD-AGENT-ID       PIC X(12).                                 
007050         05  FILLER            PIC X(03) VALUE SPACES.                    
007060         05  AD-AGENT-TYPE     PIC X(06).                                 
007070         05  FILLER            PIC X(09) VALUE "   CASH: ".               
007080         05  AD-CASH           PIC -$$$,$$9.99.                           
007090         05  FILLER            PIC X(13) VALUE "  PORTFOLIO: ".           
007100         05  AD-PORTFOLIO      PIC $$$,$$9.99.                            
007110         05  FILLER            PIC X(66) VALUE SPACES.                    
007120                                                                          
007130*                                                                         
007140*    AGENT-INV-LINE - FOLLOWS AGENT-DETAIL-LINE, ONE PER AGENT,           
007150*    SAME SPIRIT AS CK-AGT-ITEMS IN THE CHECKPOINT DUMP BUT               
007160*    SHOWS THE ACTUAL ITEM-ID/QTY PAIRS RATHER THAN JUST A                
007170*    COUNT.  HOLDS UP TO 9 PAIRS; AI-MORE-TXT CARRIES AN                  
007180*    OVERFLOW COUNT WHEN AN AGENT HOLDS MORE THAN THAT.  ADDED            
007190*    08/28/07, SEE CHANGE LOG.                                            
007200*                                                                         
007210     01  AGENT-INV-LINE.                                                  
007220         05  FILLER            PIC X(04) VALUE SPACES.                    
007230         05  FILLER            PIC X(12) VALUE "  HOLDINGS: ".            
007240         05  AI-PAIR OCCURS 9 TIMES.                                      
007250             10  AI-ITEM-ID    PIC ZZZZ9.                                 
007260             10  AI-SLASH      PIC X(01) VALUE "/".                       
007270             10  AI-QTY        PIC ZZZZ9.                                 
007280             10  FILLER        PIC X(01) VALUE SPACES.                    
007290         05  AI-MORE-SIGN      PIC X(01).                                 
007300         05  AI-OVERFLOW       PIC Z9.                                    
007310         05  AI-MORE-WORD      PIC X(05).                                 
007320                                                                          
007330     01  AGENT-SUBTOT-LINE.                                               
007340         05  FILLER            PIC X(04) VALUE SPACES.                    
007350         05  AT-TYPE           PIC X(06).                                 
007360         05  FILLER            PIC X(16) VALUE " AVERAGE CASH: ".         
007370         05  AT-AVG-CASH       PIC $$$,$$9.99.                            
007380         05  FILLER            PIC X(09) VALUE "  COUNT: ".               
007390         05  AT-COUNT          PIC ZZ9.                                   
007400         05  FILLER            PIC X(84) VALUE SPACES.                    
007410                                                                          
007420     01  GRAND-TOTAL-LINE.                                                
007430         05  FILLER            PIC X(20) VALUE                            
007440             "GRAND AVERAGE CASH: ".                                      
007450         05  GT-AVG-CASH       PIC $$$,$$9.99.                            
007460         05  FILLER            PIC X(11) VALUE "  AGENTS: ".              
007470         05  GT-COUNT          PIC ZZ9.                                   
007480         05  FILLER            PIC X(88) VALUE SPACES.                    
007490                                                                          
007500*                                                                         
007510*    ORDER BOOK REPORT LINES - SEE CHANGE LOG 08/14/07.  ONE              
007520*    ITEM HEADING PER ITEM, THEN ONE LINE PER ACTIVE ORDER -              
007530*    BUYS FIRST (DESCENDING PRICE), THEN SELLS (ASCENDING                 
007540*    PRICE), BOTH TIE-BROKEN BY ARRIVAL SEQUENCE.                         
007550*                                                                         
007560     01  BOOK-HEAD-LINE.                                                  
007570         05  FILLER            PIC X(14) VALUE "ORDER BOOK".              
007580         05  FILLER            PIC X(118) VALUE SPACES.                   
007590                                                                          
007600     01  ITEM-BOOK-HEAD-LINE.                                             
007610         05  FILLER            PIC X(07) VALUE "  ITEM ".                 
007620         05  IB-ITEM-ID        PIC ZZZZ9.                                 
007630         05  FILLER            PIC X(02) VALUE SPACES.                    
007640         05  IB-ITEM-NAME      PIC X(30).                                 
007650         05  FILLER            PIC X(88) VALUE SPACES.                    
007660                                                                          
007670     01  BOOK-ORDER-LINE.                                                 
007680         05  FILLER            PIC X(04) VALUE SPACES.                    
007690         05  BD-SIDE           PIC X(04).                                 
007700         05  FILLER            PIC X(09) VALUE "  PRICE: ".               
007710         05  BD-PRICE          PIC $$$,$$9.99.                            
007720         05  FILLER            PIC X(07) VALUE "  QTY: ".                 
007730         05  BD-QTY            PIC ZZZZ9.                                 
007740         05  FILLER            PIC X(09) VALUE "  TOTAL: ".               
007750         05  BD-TOTAL          PIC $$,$$$,$$9.99.                         
007760         05  FILLER            PIC X(71) VALUE SPACES.                    
007770                                                                          
007780*                                                                         
007790*    CHECKPOINT DUMP LINES - SEE CHANGE LOG 01/11/91.  BUILT              
007800*    IN WORKING STORAGE THEN MOVED TO CK-LINE FOR THE WRITE,              
007810*    SAME AS THE RESULTS REPORT LINES BELOW.                              
007820*                                                                         
007830     01  CK-SUMMARY-LINE.                                                 
007840         05  FILLER            PIC X(12) VALUE                            
007850             "CHECKPOINT  ".                                              
007860         05  CK-STEP           PIC ZZZZ9.                                 
007870         05  FILLER            PIC X(08) VALUE "  TXNS: ".                
007880         05  CK-TXNS           PIC ZZZ,ZZ9.                               
007890         05  FILLER            PIC X(10) VALUE "  VOLUME: ".              
007900         05  CK-VOLUME         PIC ZZZ,ZZZ,ZZ9.                           
007910         05  FILLER            PIC X(09) VALUE "  VALUE: ".               
007920         05  CK-VALUE          PIC $,$$$,$$$,$$9.99.                      
007930         05  FILLER            PIC X(10) VALUE "  AGENTS: ".              
007940         05  CK-AGENTS         PIC ZZ9.                                   
007950         05  FILLER            PIC X(41) VALUE SPACES.                    
007960                                                                          
007970     01  CK-AGENT-LINE.                                                   
007980         05  FILLER            PIC X(04) VALUE "  AG".                    
007990         05  CK-AGT-ID         PIC X(12).                                 
008000         05  FILLER            PIC X(03) VALUE SPACES.                    
008010         05  CK-AGT-TYPE       PIC X(06).                                 
008020         05  FILLER            PIC X(09) VALUE "   CASH: ".               
008030         05  CK-AGT-CASH       PIC -$$$,$$9.99.                           
008040         05  FILLER            PIC X(10) VALUE "   ITEMS: ".              
008050         05  CK-AGT-ITEMS      PIC ZZ9.                                   
008060         05  FILLER            PIC X(74) VALUE SPACES.                    
008070                                                                          
008080     01  BLANK-LINE               PIC X(132) VALUE SPACES.                
008090                                                                          
008100     PROCEDURE DIVISION.                                                  
008110*                                                                         
008120* 0000-CBLMKT01 IS THE TOP PARAGRAPH - INIT, RUN THE STEP                 
008130* LOOP, CLOSE OUT.  UNCHANGED SHAPE SINCE 02/03/89.                       
008140*                                                                         
008150 0000-CBLMKT01.                                                           
008160     PERFORM 1000-INIT THRU 1000-EXIT.                                    
008170     IF CONFIG-IN-ERROR                                                   
008180         PERFORM 4000-CLOSING                                             
008190         STOP RUN                                                         
008200     END-IF.                                                              
008210     PERFORM 3000-RUN-STEP                                                
008220         VARYING C-STEP-NO FROM ZERO BY 1                                 
008230         UNTIL C-STEP-NO NOT LESS THAN CF-STEP-COUNT.                     
008240     PERFORM 4000-CLOSING.                                                
008250     STOP RUN.                                                            
008260                                                                          
008270 1000-INIT.                                                               
008280     MOVE ZERO TO C-ITEM-COUNT.                                           
008290     MOVE ZERO TO C-AGENT-COUNT.                                          
008300     MOVE ZERO TO C-ORDER-COUNT.                                          
008310     MOVE ZERO TO C-TXN-COUNT.                                            
008320     MOVE ZERO TO C-METRICS-COUNT.                                        
008330     PERFORM 1100-OPEN-FILES.                                             
008340     PERFORM 1200-READ-CONFIG.                                            
008350     PERFORM 1250-VALIDATE-CONFIG THRU 1250-EXIT.                         
008360     IF CONFIG-IN-ERROR                                                   
008370         GO TO 1000-EXIT                                                  
008380     END-IF.                                                              
008390     MOVE CF-RANDOM-SEED TO WS-RANDOM-SEED-U.                             
008400     IF WS-RANDOM-SEED-U = ZERO                                           
008410         MOVE 1 TO WS-RANDOM-SEED-U                                       
008420     END-IF.                                                              
008430     PERFORM 1500-LOAD-ITEMS.                                             
008440     PERFORM 1300-BUILD-AGENTS.                                           
008450     PERFORM 1400-SEED-SELLER-INVENTORY.                                  
008460     MOVE 1 TO C-NEXT-ORDER-ID.                                           
008470     MOVE 1 TO C-NEXT-TXN-ID.                                             
008480 1000-EXIT.                                                               
008490     EXIT.                                                                
008500                                                                          
008510 1100-OPEN-FILES.                                                         
008520     OPEN INPUT  CONFIG-FILE.                                             
008530     OPEN INPUT  ITEMS-IN.                                                
008540     OPEN OUTPUT TXN-FILE-OUT.                                            
008550     OPEN OUTPUT ORDER-FILE-OUT.                                          
008560     OPEN OUTPUT METRICS-FILE-OUT.                                        
008570     OPEN OUTPUT CHECKPOINT-FILE-OUT.                                     
008580     OPEN OUTPUT RESULTS-FILE-OUT.                                        
008590                                                                          
008600* 1200-READ-CONFIG READS THE ONE CONFIG CARD.  DEFAULTS ARE               
008610* APPLIED HERE WHEN THE CARD IS MISSING OR SHORT - MATCHES                
008620* THE DEFAULTS CBLMKT00 USES FOR THE ITEM COUNT.                          
008630 1200-READ-CONFIG.                                                        
008640     READ CONFIG-FILE                                                     
008650         AT END                                                           
008660             MOVE "BASELINE"       TO CF-SCENARIO-NAME                    
008670             MOVE 100               TO CF-STEP-COUNT                      
008680             MOVE 30                TO CF-BUYER-COUNT                     
008690             MOVE 20                TO CF-SELLER-COUNT                    
008700             MOVE 10                TO CF-ITEM-COUNT                      
008710             MOVE 1                  TO CF-RANDOM-SEED                    
008720             MOVE 50                TO CF-CHECKPOINT-INTV                 
008730     END-READ.                                                            
008740     IF CF-STEP-COUNT = ZERO                                              
008750         MOVE 100 TO CF-STEP-COUNT                                        
008760     END-IF.                                                              
008770     IF CF-CHECKPOINT-INTV = ZERO                                         
008780         MOVE 50 TO CF-CHECKPOINT-INTV                                    
008790     END-IF.                                                              
008800                                                                          
008810* 1250-VALIDATE-CONFIG - SAME PERFORM-THRU-EXIT / GO TO                   
008820* SHORT-CIRCUIT SHAPE AS THE OLD CASE-STUDY VALIDATION                    
008830* PARAGRAPHS.  FALLS THROUGH TO "NO" ON SUCCESS.                          
008840 1250-VALIDATE-CONFIG.                                                    
008850     MOVE "NO" TO ERR-SWITCH.                                             
008860     IF CF-BUYER-COUNT < 1                                                
008870         MOVE "CONFIG ERROR - AT LEAST 1 BUYER REQUIRED"                  
008880             TO O-ERR-MSG                                                 
008890         MOVE "YES" TO ERR-SWITCH                                         
008900         GO TO 1250-EXIT                                                  
008910     END-IF.                                                              
008920     IF CF-SELLER-COUNT < 1                                               
008930         MOVE "CONFIG ERROR - AT LEAST 1 SELLER REQUIRED"                 
008940             TO O-ERR-MSG                                                 
008950         MOVE "YES" TO ERR-SWITCH                                         
008960         GO TO 1250-EXIT                                                  
008970     END-IF.                                                              
008980     IF NOT CF-SCEN-BASELINE                                              
008990         AND NOT CF-SCEN-DEMAND-X2                                        
009000         AND NOT CF-SCEN-VOLATILITY-SPIKE                                 
009010         AND NOT CF-SCEN-MARKET-CRASH                                     
009020         AND NOT CF-SCEN-LIQUIDITY-DRAIN                                  
009030             MOVE "CONFIG ERROR - UNKNOWN SCENARIO NAME -"                
009040                 TO O-ERR-MSG                                             
009050             MOVE "YES" TO ERR-SWITCH                                     
009060             GO TO 1250-EXIT                                              
009070     END-IF.                                                              
009080     IF CONFIG-IN-ERROR                                                   
009090         DISPLAY O-ERR-MSG                                                
009100         DISPLAY "VALID SCENARIOS - BASELINE DEMAND-X2 "                  
009110         DISPLAY "VOLATILITY-SPIKE MARKET-CRASH "                         
009120         DISPLAY "LIQUIDITY-DRAIN"                                        
009130     END-IF.                                                              
009140 1250-EXIT.                                                               
009150     EXIT.                                                                
009160                                                                          
009170* 1500-LOAD-ITEMS READS THE CATALOGUE CBLMKT00 BUILT INTO                 
009180* THE IN-MEMORY ITEM TABLE.  20-ENTRY MAXIMUM.                            
009190 1500-LOAD-ITEMS.                                                         
009200     MOVE ZERO TO C-ITEM-COUNT.                                           
009210     PERFORM 9000-READ-ITEM.                                              
009220     PERFORM 1510-LOAD-ONE-ITEM                                           
009230         UNTIL WS-ITEMSIN-EOF                                             
009240         OR C-ITEM-COUNT NOT LESS THAN 20.                                
009250                                                                          
009260 1510-LOAD-ONE-ITEM.                                                      
009270     ADD 1 TO C-ITEM-COUNT.                                               
009280     SET WS-ITEM-IX TO C-ITEM-COUNT.                                      
009290     MOVE IF-ITEM-ID       TO IM-ID (WS-ITEM-IX).                         
009300     MOVE IF-ITEM-NAME     TO IM-NAME (WS-ITEM-IX).                       
009310     MOVE IF-ITEM-CATEGORY TO IM-CATEGORY (WS-ITEM-IX).                   
009320     MOVE IF-ITEM-EDITION  TO IM-EDITION (WS-ITEM-IX).                    
009330     MOVE IF-ITEM-SUPPLY   TO IM-SUPPLY (WS-ITEM-IX).                     
009340     MOVE ZERO             TO IM-LAST-PRICE (WS-ITEM-IX).                 
009350     MOVE "N"       TO IM-LAST-PRICE-SET (WS-ITEM-IX).                    
009360     PERFORM 9000-READ-ITEM.                                              
009370                                                                          
009380* 1300-BUILD-AGENTS - BUYERS THEN SELLERS, INITIAL CASH                   
009390* DRAWN UNIFORM PER THE AGENT PERSONALITY RANGES.                         
009400 1300-BUILD-AGENTS.                                                       
009410     MOVE ZERO TO C-AGENT-COUNT.                                          
009420     MOVE ZERO TO C-BUYER-COUNT.                                          
009430     MOVE ZERO TO C-SELLER-COUNT.                                         
009440     PERFORM 1310-BUILD-BUYER                                             
009450         VARYING C-BUYER-COUNT FROM 1 BY 1                                
009460         UNTIL C-BUYER-COUNT > CF-BUYER-COUNT.                            
009470     PERFORM 1320-BUILD-SELLER                                            
009480         VARYING C-SELLER-COUNT FROM 1 BY 1                               
009490         UNTIL C-SELLER-COUNT > CF-SELLER-COUNT.                          
009500     COMPUTE C-AGENT-COUNT = CF-BUYER-COUNT + CF-SELLER-COUNT.            
009510                                                                          
009520 1310-BUILD-BUYER.                                                        
009530     ADD 1 TO C-AGENT-COUNT.                                              
009540     SET WS-AGENT-IX TO C-AGENT-COUNT.                                    
009550     STRING "BUYER-" DELIMITED BY SIZE                                    
009560         C-BUYER-COUNT DELIMITED BY SIZE                                  
009570         INTO AG-ID (WS-AGENT-IX).                                        
009580     MOVE "BUYER " TO AG-TYPE (WS-AGENT-IX).                              
009590     MOVE 500.00   TO WS-RAND-LOW.                                        
009600     MOVE 2000.00  TO WS-RAND-HIGH.                                       
009610     PERFORM 8010-RANDOM-RANGE.                                           
009620     MOVE WS-RAND-RESULT TO AG-CASH (WS-AGENT-IX).                        
009630     PERFORM 8000-RANDOM-NEXT.                                            
009640     COMPUTE AG-RISK-TOL (WS-AGENT-IX) ROUNDED =                          
009650         0.100 + (WS-RANDOM-FRACTION * 0.800).                            
009660     PERFORM 8000-RANDOM-NEXT.                                            
009670     COMPUTE AG-PATIENCE (WS-AGENT-IX) ROUNDED =                          
009680         0.200 + (WS-RANDOM-FRACTION * 0.600).                            
009690     PERFORM 8000-RANDOM-NEXT.                                            
009700     COMPUTE AG-MKT-KNOWLEDGE (WS-AGENT-IX) ROUNDED =                     
009710         0.300 + (WS-RANDOM-FRACTION * 0.600).                            
009720     PERFORM 8000-RANDOM-NEXT.                                            
009730     COMPUTE WS-TMP-1 ROUNDED =                                           
009740         0.05 + (WS-RANDOM-FRACTION * 0.15).                              
009750     COMPUTE AG-BUDGET-PER-ITEM (WS-AGENT-IX) ROUNDED =                   
009760         AG-CASH (WS-AGENT-IX) * WS-TMP-1.                                
009770     MOVE ZERO TO AG-PROFIT-TARGET (WS-AGENT-IX).                         
009780     MOVE ZERO TO AG-INV-COUNT (WS-AGENT-IX).                             
009790     PERFORM 1315-BUYER-PREF-CATS.                                        
009800                                                                          
009810* BUYER GETS 1-3 PREFERRED CATEGORIES, DRAWN FROM THE ITEM                
009820* TABLE'S OWN CATEGORY VALUES SO THEY ALWAYS MATCH A REAL                 
009830* ITEM ON FILE.                                                           
009840 1315-BUYER-PREF-CATS.                                                    
009850     MOVE SPACES TO AG-PREF-CAT (WS-AGENT-IX, 1).                         
009860     MOVE SPACES TO AG-PREF-CAT (WS-AGENT-IX, 2).                         
009870     MOVE SPACES TO AG-PREF-CAT (WS-AGENT-IX, 3).                         
009880     MOVE 1 TO WS-RAND-INT-LOW.                                           
009890     MOVE 3 TO WS-RAND-INT-HIGH.                                          
009900     PERFORM 8020-RANDOM-INT-RANGE.                                       
009910     MOVE WS-RAND-INT-RESULT TO AG-PREF-CAT-COUNT (WS-AGENT-IX).          
009920     PERFORM 1316-PREF-CAT-ONE-DRAW                                       
009930         VARYING WS-GEN-I FROM 1 BY 1                                     
009940         UNTIL WS-GEN-I > AG-PREF-CAT-COUNT (WS-AGENT-IX).                
009950                                                                          
009960 1316-PREF-CAT-ONE-DRAW.                                                  
009970     MOVE 1 TO WS-RAND-INT-LOW.                                           
009980     MOVE C-ITEM-COUNT TO WS-RAND-INT-HIGH.                               
009990     PERFORM 8020-RANDOM-INT-RANGE.                                       
010000     SET WS-ITEM-IX TO WS-RAND-INT-RESULT.                                
010010     MOVE IM-CATEGORY (WS-ITEM-IX)                                        
010020         TO AG-PREF-CAT (WS-AGENT-IX, WS-GEN-I).                          
010030                                                                          
010040 1320-BUILD-SELLER.                                                       
010050     ADD 1 TO C-AGENT-COUNT.                                              
010060     SET WS-AGENT-IX TO C-AGENT-COUNT.                                    
010070     STRING "SELLR-" DELIMITED BY SIZE                                    
010080         C-SELLER-COUNT DELIMITED BY SIZE                                 
010090         INTO AG-ID (WS-AGENT-IX).                                        
010100     MOVE "SELLER" TO AG-TYPE (WS-AGENT-IX).                              
010110     MOVE 300.00   TO WS-RAND-LOW.                                        
010120     MOVE 1500.00  TO WS-RAND-HIGH.                                       
010130     PERFORM 8010-RANDOM-RANGE.                                           
010140     MOVE WS-RAND-RESULT TO AG-CASH (WS-AGENT-IX).                        
010150     PERFORM 8000-RANDOM-NEXT.                                            
010160     COMPUTE AG-RISK-TOL (WS-AGENT-IX) ROUNDED =                          
010170         0.100 + (WS-RANDOM-FRACTION * 0.800).                            
010180     PERFORM 8000-RANDOM-NEXT.                                            
010190     COMPUTE AG-PATIENCE (WS-AGENT-IX) ROUNDED =                          
010200         0.200 + (WS-RANDOM-FRACTION * 0.600).                            
010210     PERFORM 8000-RANDOM-NEXT.                                            
010220     COMPUTE AG-MKT-KNOWLEDGE (WS-AGENT-IX) ROUNDED =                     
010230         0.300 + (WS-RANDOM-FRACTION * 0.600).                            
010240     PERFORM 8000-RANDOM-NEXT.                                            
010250     COMPUTE AG-PROFIT-TARGET (WS-AGENT-IX) ROUNDED =                     
010260         1.10 + (WS-RANDOM-FRACTION * 0.40).                              
010270     MOVE ZERO TO AG-BUDGET-PER-ITEM (WS-AGENT-IX).                       
010280     MOVE ZERO TO AG-PREF-CAT-COUNT (WS-AGENT-IX).                        
010290     MOVE ZERO TO AG-INV-COUNT (WS-AGENT-IX).                             
010300                                                                          
010310* 1400-SEED-SELLER-INVENTORY - EACH SELLER DRAWS 3-8 TIMES                
010320* FROM THE FIRST 10 ITEMS, 1-5 UNITS PER DRAW, ACCUMULATING               
010330* ON REPEAT ITEMS (SEE CHANGE LOG 08/30/90).                              
010340 1400-SEED-SELLER-INVENTORY.                                              
010350     PERFORM 1405-SEED-INV-ONE-AGENT                                      
010360         VARYING WS-AGENT-IX FROM 1 BY 1                                  
010370         UNTIL WS-AGENT-IX > C-AGENT-COUNT.                               
010380                                                                          
010390 1405-SEED-INV-ONE-AGENT.                                                 
010400     IF AG-IS-SELLER (WS-AGENT-IX)                                        
010410         PERFORM 1410-SEED-ONE-SELLER                                     
010420     END-IF.                                                              
010430                                                                          
010440 1410-SEED-ONE-SELLER.                                                    
010450     MOVE 3 TO WS-RAND-INT-LOW.                                           
010460     MOVE 8 TO WS-RAND-INT-HIGH.                                          
010470     PERFORM 8020-RANDOM-INT-RANGE.                                       
010480     MOVE WS-RAND-INT-RESULT TO WS-GEN-J.                                 
010490     PERFORM 1420-SEED-ONE-DRAW WS-GEN-J TIMES.                           
010500                                                                          
010510 1420-SEED-ONE-DRAW.                                                      
010520     MOVE 1 TO WS-RAND-INT-LOW.                                           
010530     MOVE 10 TO WS-RAND-INT-HIGH.                                         
010540     IF C-ITEM-COUNT < 10                                                 
010550         MOVE C-ITEM-COUNT TO WS-RAND-INT-HIGH                            
010560     END-IF.                                                              
010570     PERFORM 8020-RANDOM-INT-RANGE.                                       
010580     SET WS-ITEM-IX TO WS-RAND-INT-RESULT.                                
010590     MOVE 1 TO WS-RAND-INT-LOW.                                           
010600     MOVE 5 TO WS-RAND-INT-HIGH.                                          
010610     PERFORM 8020-RANDOM-INT-RANGE.                                       
010620     PERFORM 1430-CREDIT-INVENTORY.                                       
010630                                                                          
010640* SHARED WITH SETTLEMENT - ADD QUANTITY TO AN EXISTING                    
010650* INVENTORY LINE FOR THE ITEM OR OPEN A NEW ONE.                          
010660 1430-CREDIT-INVENTORY.                                                   
010670     MOVE "NO" TO WS-FOUND-SW.                                            
010680     PERFORM 1431-CREDIT-CHECK-ONE-LINE                                   
010690         VARYING WS-GEN-I FROM 1 BY 1                                     
010700         UNTIL WS-GEN-I > AG-INV-COUNT (WS-AGENT-IX).                     
010710     IF NOT WS-INV-LINE-FOUND                                             
010720         AND AG-INV-COUNT (WS-AGENT-IX) < 20                              
010730             ADD 1 TO AG-INV-COUNT (WS-AGENT-IX)                          
010740             MOVE IM-ID (WS-ITEM-IX)                                      
010750                 TO AG-INV-ITEM-ID                                        
010760                    (WS-AGENT-IX, AG-INV-COUNT (WS-AGENT-IX))             
010770             MOVE WS-RAND-INT-RESULT                                      
010780                 TO AG-INV-QTY                                            
010790                    (WS-AGENT-IX, AG-INV-COUNT (WS-AGENT-IX))             
010800     END-IF.                                                              
010810                                                                          
010820 1431-CREDIT-CHECK-ONE-LINE.                                              
010830     IF AG-INV-ITEM-ID (WS-AGENT-IX, WS-GEN-I)                            
010840         = IM-ID (WS-ITEM-IX)                                             
010850         ADD WS-RAND-INT-RESULT                                           
010860             TO AG-INV-QTY (WS-AGENT-IX, WS-GEN-I)                        
010870         MOVE "YES" TO WS-FOUND-SW                                        
010880     END-IF.                                                              
010890                                                                          
010900* 9000-READ-ITEM - SEQUENTIAL READ OF THE CATALOGUE FILE.                 
010910 9000-READ-ITEM.                                                          
010920     READ ITEMS-IN                                                        
010930         AT END                                                           
010940             MOVE "YES" TO MORE-ITEM-RECS                                 
010950     END-READ.                                                            
010960                                                                          
010970*                                                                         
010980*    8000 SERIES - RANDOM NUMBER UTILITIES (UTILITIES UNIT).              
010990*    8000-RANDOM-NEXT IS THE PARK-MILLER GENERATOR, SAME                  
011000*    ALGORITHM AS CBLMKT00'S.  8010 AND 8020 BUILD DECIMAL                
011010*    AND INTEGER RANGES ON TOP OF IT.                                     
011020*                                                                         
011030 8000-RANDOM-NEXT.                                                        
011040     COMPUTE WS-RANDOM-PRODUCT =                                          
011050         16807 * WS-RANDOM-SEED-U.                                        
011060     COMPUTE WS-RANDOM-QUOTIENT =                                         
011070         WS-RANDOM-PRODUCT / 2147483647.                                  
011080     COMPUTE WS-RANDOM-SEED-U =                                           
011090         WS-RANDOM-PRODUCT -                                              
011100         (WS-RANDOM-QUOTIENT * 2147483647).                               
011110     IF WS-RANDOM-SEED-U = ZERO                                           
011120         MOVE 1 TO WS-RANDOM-SEED-U                                       
011130     END-IF.                                                              
011140     COMPUTE WS-RANDOM-FRACTION ROUNDED =                                 
011150         WS-RANDOM-SEED-U / 2147483647.                                   
011160                                                                          
011170* 8010-RANDOM-RANGE - UNIFORM DECIMAL IN [WS-RAND-LOW,                    
011180* WS-RAND-HIGH], ROUNDED TO 2 DECIMALS.                                   
011190 8010-RANDOM-RANGE.                                                       
011200     PERFORM 8000-RANDOM-NEXT.                                            
011210     COMPUTE WS-RAND-RESULT ROUNDED =                                     
011220         WS-RAND-LOW +                                                    
011230         (WS-RANDOM-FRACTION * (WS-RAND-HIGH - WS-RAND-LOW)).             
011240                                                                          
011250* 8020-RANDOM-INT-RANGE - UNIFORM INTEGER IN                              
011260* [WS-RAND-INT-LOW, WS-RAND-INT-HIGH] INCLUSIVE.  TARGET                  
011270* FIELD HAS NO DECIMAL PLACES SO COMPUTE TRUNCATES.                       
011280 8020-RANDOM-INT-RANGE.                                                   
011290     PERFORM 8000-RANDOM-NEXT.                                            
011300     COMPUTE WS-RAND-INT-SPAN =                                           
011310         WS-RAND-INT-HIGH - WS-RAND-INT-LOW + 1.                          
011320     COMPUTE WS-RAND-INT-RESULT =                                         
011330         WS-RAND-INT-LOW +                                                
011340         (WS-RANDOM-FRACTION * WS-RAND-INT-SPAN).                         
011350     IF WS-RAND-INT-RESULT > WS-RAND-INT-HIGH                             
011360         MOVE WS-RAND-INT-HIGH TO WS-RAND-INT-RESULT                      
011370     END-IF.                                                              
011380                                                                          
011390* 8100-PRICE-BOUNDS (UTILITIES) - GIVEN WS-CALC-PRICE AS P,               
011400* RETURNS WS-BOUNDS-LOW/WS-BOUNDS-HIGH AT 10% VOLATILITY.                 
011410 8100-PRICE-BOUNDS.                                                       
011420     IF WS-CALC-PRICE NOT > ZERO                                          
011430         MOVE 1.00   TO WS-BOUNDS-LOW                                     
011440         MOVE 100.00 TO WS-BOUNDS-HIGH                                    
011450     ELSE                                                                 
011460         COMPUTE WS-TMP-1 ROUNDED =                                       
011470             WS-CALC-PRICE * 0.10                                         
011480         COMPUTE WS-BOUNDS-LOW ROUNDED =                                  
011490             WS-CALC-PRICE - WS-TMP-1                                     
011500         IF WS-BOUNDS-LOW < 0.01                                          
011510             MOVE 0.01 TO WS-BOUNDS-LOW                                   
011520         END-IF                                                           
011530         COMPUTE WS-BOUNDS-HIGH ROUNDED =                                 
011540             WS-CALC-PRICE + WS-TMP-1                                     
011550     END-IF.                                                              
011560                                                                          
011570* 8200-WEIGHTED-CHOICE (UTILITIES) - PICKS ONE OF THE                     
011580* QUALIFYING CANDIDATES IN WS-QUAL-ITEM-IX/WS-QUAL-VALUE                  
011590* (COUNT WS-SCORE-QUALIFY-CT) WEIGHTED BY SCORE; ZERO                     
011600* QUALIFIERS FALLS BACK TO A UNIFORM PICK OVER THE FULL                   
011610* CANDIDATE LIST IN WS-SCORE-ITEM-IX (COUNT WS-SCORE-COUNT).              
011620 8200-WEIGHTED-CHOICE.                                                    
011630     IF WS-SCORE-QUALIFY-CT = ZERO                                        
011640         IF WS-SCORE-COUNT = ZERO                                         
011650             MOVE ZERO TO WS-CHOSEN-ITEM-IX                               
011660         ELSE                                                             
011670             MOVE 1 TO WS-RAND-INT-LOW                                    
011680             MOVE WS-SCORE-COUNT TO WS-RAND-INT-HIGH                      
011690             PERFORM 8020-RANDOM-INT-RANGE                                
011700             MOVE WS-SCORE-ITEM-IX (WS-RAND-INT-RESULT)                   
011710                 TO WS-CHOSEN-ITEM-IX                                     
011720         END-IF                                                           
011730     ELSE                                                                 
011740         MOVE ZERO TO WS-WEIGHT-TOTAL                                     
011750         PERFORM 8210-SUM-ONE-WEIGHT                                      
011760             VARYING WS-GEN-I FROM 1 BY 1                                 
011770             UNTIL WS-GEN-I > WS-SCORE-QUALIFY-CT                         
011780         IF WS-WEIGHT-TOTAL NOT > ZERO                                    
011790             MOVE 1 TO WS-RAND-INT-LOW                                    
011800             MOVE WS-SCORE-QUALIFY-CT TO WS-RAND-INT-HIGH                 
011810             PERFORM 8020-RANDOM-INT-RANGE                                
011820             MOVE WS-QUAL-ITEM-IX (WS-RAND-INT-RESULT)                    
011830                 TO WS-CHOSEN-ITEM-IX                                     
011840         ELSE                                                             
011850             PERFORM 8000-RANDOM-NEXT                                     
011860             COMPUTE WS-WEIGHT-DRAW ROUNDED =                             
011870                 WS-RANDOM-FRACTION * WS-WEIGHT-TOTAL                     
011880             MOVE ZERO TO WS-WEIGHT-CUM                                   
011890             MOVE ZERO TO WS-CHOSEN-ITEM-IX                               
011900             PERFORM 8220-DRAW-CHECK-ONE                                  
011910                 VARYING WS-GEN-I FROM 1 BY 1                             
011920                 UNTIL WS-GEN-I > WS-SCORE-QUALIFY-CT                     
011930                 OR WS-CHOSEN-ITEM-IX NOT = ZERO                          
011940             IF WS-CHOSEN-ITEM-IX = ZERO                                  
011950                 MOVE WS-QUAL-ITEM-IX (WS-SCORE-QUALIFY-CT)               
011960                     TO WS-CHOSEN-ITEM-IX                                 
011970             END-IF                                                       
011980         END-IF                                                           
011990     END-IF.                                                              
012000                                                                          
012010 8210-SUM-ONE-WEIGHT.                                                     
012020     ADD WS-QUAL-VALUE (WS-GEN-I) TO WS-WEIGHT-TOTAL.                     
012030                                                                          
012040 8220-DRAW-CHECK-ONE.                                                     
012050     ADD WS-QUAL-VALUE (WS-GEN-I) TO WS-WEIGHT-CUM.                       
012060     IF WS-WEIGHT-CUM NOT < WS-WEIGHT-DRAW                                
012070         MOVE WS-QUAL-ITEM-IX (WS-GEN-I)                                  
012080             TO WS-CHOSEN-ITEM-IX                                         
012090     END-IF.                                                              
012100                                                                          
012110* 8300-STATISTICS (UTILITIES) - MIN/MAX/MEAN/MEDIAN OVER                  
012120* WS-GEN-STAT-TAB (COUNT WS-GEN-STAT-COUNT).  EMPTY TABLE                 
012130* RETURNS ALL ZERO.  SORTS THE TABLE IN PLACE FOR MEDIAN -                
012140* THERE IS NO SORT VERB IN THIS PROGRAM.                                  
012150 8300-STATISTICS.                                                         
012160     MOVE ZERO TO WS-GEN-STAT-MIN.                                        
012170     MOVE ZERO TO WS-GEN-STAT-MAX.                                        
012180     MOVE ZERO TO WS-GEN-STAT-MEAN.                                       
012190     MOVE ZERO TO WS-GEN-STAT-MEDIAN.                                     
012200     IF WS-GEN-STAT-COUNT = ZERO                                          
012210         GO TO 8300-EXIT                                                  
012220     END-IF.                                                              
012230     MOVE WS-GEN-STAT-TAB (1) TO WS-GEN-STAT-MIN.                         
012240     MOVE WS-GEN-STAT-TAB (1) TO WS-GEN-STAT-MAX.                         
012250     MOVE ZERO TO WS-GEN-STAT-SUM.                                        
012260     PERFORM 8310-MINMAXSUM-ONE                                           
012270         VARYING WS-GEN-I FROM 1 BY 1                                     
012280         UNTIL WS-GEN-I > WS-GEN-STAT-COUNT.                              
012290     COMPUTE WS-GEN-STAT-MEAN ROUNDED =                                   
012300         WS-GEN-STAT-SUM / WS-GEN-STAT-COUNT.                             
012310     PERFORM 8320-BUBBLE-ONE-PASS                                         
012320         VARYING WS-GEN-I FROM 1 BY 1                                     
012330         UNTIL WS-GEN-I > WS-GEN-STAT-COUNT.                              
012340     COMPUTE WS-GEN-MID = WS-GEN-STAT-COUNT / 2.                          
012350     IF WS-GEN-STAT-COUNT = WS-GEN-MID * 2                                
012360         COMPUTE WS-GEN-STAT-MEDIAN ROUNDED =                             
012370             (WS-GEN-STAT-TAB (WS-GEN-MID) +                              
012380              WS-GEN-STAT-TAB (WS-GEN-MID + 1)) / 2                       
012390     ELSE                                                                 
012400         ADD 1 TO WS-GEN-MID                                              
012410         MOVE WS-GEN-STAT-TAB (WS-GEN-MID)                                
012420             TO WS-GEN-STAT-MEDIAN                                        
012430     END-IF.                                                              
012440 8300-EXIT.                                                               
012450     EXIT.                                                                
012460                                                                          
012470 8310-MINMAXSUM-ONE.                                                      
012480     IF WS-GEN-STAT-TAB (WS-GEN-I) < WS-GEN-STAT-MIN                      
012490         MOVE WS-GEN-STAT-TAB (WS-GEN-I)                                  
012500             TO WS-GEN-STAT-MIN                                           
012510     END-IF.                                                              
012520     IF WS-GEN-STAT-TAB (WS-GEN-I) > WS-GEN-STAT-MAX                      
012530         MOVE WS-GEN-STAT-TAB (WS-GEN-I)                                  
012540             TO WS-GEN-STAT-MAX                                           
012550     END-IF.                                                              
012560     ADD WS-GEN-STAT-TAB (WS-GEN-I) TO WS-GEN-STAT-SUM.                   
012570                                                                          
012580 8320-BUBBLE-ONE-PASS.                                                    
012590     PERFORM 8321-BUBBLE-COMPARE-ONE                                      
012600         VARYING WS-GEN-J FROM 1 BY 1                                     
012610         UNTIL WS-GEN-J > WS-GEN-STAT-COUNT - WS-GEN-I.                   
012620                                                                          
012630 8321-BUBBLE-COMPARE-ONE.                                                 
012640     IF WS-GEN-STAT-TAB (WS-GEN-J) >                                      
012650         WS-GEN-STAT-TAB (WS-GEN-J + 1)                                   
012660         MOVE WS-GEN-STAT-TAB (WS-GEN-J)                                  
012670             TO WS-GEN-STAT-TMP                                           
012680         MOVE WS-GEN-STAT-TAB (WS-GEN-J + 1)                              
012690             TO WS-GEN-STAT-TAB (WS-GEN-J)                                
012700         MOVE WS-GEN-STAT-TMP                                             
012710             TO WS-GEN-STAT-TAB (WS-GEN-J + 1)                            
012720     END-IF.                                                              
012730                                                                          
012740*                                                                         
012750* 8400-BOOK-QUERY (MARKET-ENGINE UNIT) - BUILDS THE SORTED                
012760* LIST OF ACTIVE (PENDING/PARTIAL) ORDERS FOR ONE ITEM AND ONE            
012770* SIDE INTO WS-BOOK-TABLE (COUNT WS-BOOK-COUNT).  CALLER SETS             
012780* WS-BOOK-ITEM-ID, WS-BOOK-SIDE ("BUY "/"SELL") AND                       
012790* WS-BOOK-DESCEND ("Y"/"N") BEFORE PERFORMING THIS THRU                   
012800* 8400-EXIT.  SAME ORCHESTRATOR/HELPER SHAPE AS 8300-                     
012810* STATISTICS - NO SORT VERB IN THIS PROGRAM.  ADDED 08/14/07,             
012820* SEE CHANGE LOG.                                                         
012830*                                                                         
012840 8400-BOOK-QUERY.                                                         
012850     MOVE ZERO TO WS-BOOK-COUNT.                                          
012860     PERFORM 8410-BOOK-GATHER-ONE                                         
012870         VARYING WS-ORD-IX FROM 1 BY 1                                    
012880         UNTIL WS-ORD-IX > C-ORDER-COUNT.                                 
012890     PERFORM 8420-BOOK-SORT THRU 8420-EXIT.                               
012900 8400-EXIT.                                                               
012910     EXIT.                                                                
012920                                                                          
012930 8410-BOOK-GATHER-ONE.                                                    
012940     IF OR-ITEM-ID (WS-ORD-IX) = WS-BOOK-ITEM-ID                          
012950         AND OR-TYPE (WS-ORD-IX) = WS-BOOK-SIDE                           
012960         AND (OR-IS-PENDING (WS-ORD-IX)                                   
012970             OR OR-IS-PARTIAL (WS-ORD-IX))                                
012980         PERFORM 8411-BOOK-ADD-ONE                                        
012990     END-IF.                                                              
013000                                                                          
013010 8411-BOOK-ADD-ONE.                                                       
013020     IF WS-BOOK-COUNT < 3000                                              
013030         ADD 1 TO WS-BOOK-COUNT                                           
013040         SET WS-BOOK-IX TO WS-BOOK-COUNT                                  
013050         COMPUTE BK-REM-QTY (WS-BOOK-IX) =                                
013060             OR-QTY (WS-ORD-IX) - OR-FILLED-QTY (WS-ORD-IX)               
013070         MOVE OR-PRICE (WS-ORD-IX) TO BK-PRICE (WS-BOOK-IX)               
013080         COMPUTE BK-TOTAL (WS-BOOK-IX) ROUNDED =                          
013090             BK-PRICE (WS-BOOK-IX) * BK-REM-QTY (WS-BOOK-IX)              
013100         MOVE OR-SEQ (WS-ORD-IX) TO BK-SEQ (WS-BOOK-IX)                   
013110     END-IF.                                                              
013120                                                                          
013130* 8420-BOOK-SORT SORTS WS-BOOK-TABLE IN PLACE BY PRICE, TIES              
013140* BROKEN BY ASCENDING ARRIVAL SEQUENCE - DIRECTION FROM                   
013150* WS-BOOK-DESCEND, SAME EXCHANGE-SORT SHAPE AS 8320-BUBBLE-               
013160* ONE-PASS.                                                               
013170 8420-BOOK-SORT.                                                          
013180     IF WS-BOOK-COUNT < 2                                                 
013190         GO TO 8420-EXIT                                                  
013200     END-IF.                                                              
013210     PERFORM 8421-BOOK-BUBBLE-ONE-PASS                                    
013220         VARYING WS-GEN-I FROM 1 BY 1                                     
013230         UNTIL WS-GEN-I > WS-BOOK-COUNT - 1.                              
013240 8420-EXIT.                                                               
013250     EXIT.                                                                
013260                                                                          
013270 8421-BOOK-BUBBLE-ONE-PASS.                                               
013280     PERFORM 8422-BOOK-COMPARE-ONE                                        
013290         VARYING WS-GEN-J FROM 1 BY 1                                     
013300         UNTIL WS-GEN-J > WS-BOOK-COUNT - WS-GEN-I.                       
013310                                                                          
013320 8422-BOOK-COMPARE-ONE.                                                   
013330     MOVE "NO" TO WS-BOOK-SWAP-SW.                                        
013340     IF WS-BOOK-DESCEND = "Y"                                             
013350         IF BK-PRICE (WS-GEN-J) < BK-PRICE (WS-GEN-J + 1)                 
013360             MOVE "YES" TO WS-BOOK-SWAP-SW                                
013370         END-IF                                                           
013380     ELSE                                                                 
013390         IF BK-PRICE (WS-GEN-J) > BK-PRICE (WS-GEN-J + 1)                 
013400             MOVE "YES" TO WS-BOOK-SWAP-SW                                
013410         END-IF                                                           
013420     END-IF.                                                              
013430     IF BK-PRICE (WS-GEN-J) = BK-PRICE (WS-GEN-J + 1)                     
013440         AND BK-SEQ (WS-GEN-J) > BK-SEQ (WS-GEN-J + 1)                    
013450         MOVE "YES" TO WS-BOOK-SWAP-SW                                    
013460     END-IF.                                                              
013470     IF WS-BOOK-SWAP-SW = "YES"                                           
013480         MOVE WS-BOOK-ENTRY (WS-GEN-J) TO WS-BOOK-TMP                     
013490         MOVE WS-BOOK-ENTRY (WS-GEN-J + 1)                                
013500             TO WS-BOOK-ENTRY (WS-GEN-J)                                  
013510         MOVE WS-BOOK-TMP TO WS-BOOK-ENTRY (WS-GEN-J + 1)                 
013520     END-IF.                                                              
013530                                                                          
013540*                                                                         
013550*    3000 SERIES - THE PER-STEP BATCH LOOP (SIM-MANAGER                   
013560*    UNIT).  ONE PASS THROUGH THIS PARAGRAPH IS ONE                       
013570*    SIMULATION STEP.                                                     
013580*                                                                         
013590 3000-RUN-STEP.                                                           
013600     MOVE ZERO TO C-STEP-ORDERS.                                          
013610     MOVE ZERO TO C-STEP-TXNS.                                            
013620     MOVE ZERO TO C-STEP-VOLUME.                                          
013630     MOVE ZERO TO C-STEP-VALUE.                                           
013640     PERFORM 3100-APPLY-SCENARIO.                                         
013650     PERFORM 3200-AGENTS-ACT.                                             
013660     PERFORM 3400-MATCH-SWEEP.                                            
013670     PERFORM 3600-COLLECT-METRICS THRU 3600-EXIT.                         
013680     PERFORM 3700-CHECKPOINT THRU 3700-EXIT.                              
013690                                                                          
013700* 3100-APPLY-SCENARIO (SCENARIOS UNIT) - DISPATCHES TO THE                
013710* CONFIGURED SCENARIO'S STEP-EFFECT PARAGRAPH.                            
013720 3100-APPLY-SCENARIO.                                                     
013730     EVALUATE TRUE                                                        
013740         WHEN CF-SCEN-DEMAND-X2                                           
013750             PERFORM 3120-SCEN-DEMAND-X2                                  
013760         WHEN CF-SCEN-VOLATILITY-SPIKE                                    
013770             PERFORM 3130-SCEN-VOLATILITY-SPIKE                           
013780         WHEN CF-SCEN-MARKET-CRASH                                        
013790             PERFORM 3140-SCEN-MARKET-CRASH                               
013800         WHEN CF-SCEN-LIQUIDITY-DRAIN                                     
013810             PERFORM 3150-SCEN-LIQUIDITY-DRAIN                            
013820         WHEN OTHER                                                       
013830             CONTINUE                                                     
013840     END-EVALUATE.                                                        
013850                                                                          
013860* DEMAND-X2 - TRIGGER STEP 50, DURATION 30 STEPS.  EVERY                  
013870* BUYER'S BUDGET-PER-ITEM AND RISK TOLERANCE ARE BOOSTED                  
013880* FOR THE WINDOW; ORIGINALS SAVED ON FIRST APPLICATION.                   
013890 3120-SCEN-DEMAND-X2.                                                     
013900     IF C-STEP-NO NOT < 50 AND C-STEP-NO < 80                             
013910         PERFORM 3122-DEMAND-X2-CHECK-ONE                                 
013920             VARYING WS-AGENT-IX FROM 1 BY 1                              
013930             UNTIL WS-AGENT-IX > C-AGENT-COUNT                            
013940     END-IF.                                                              
013950                                                                          
013960 3122-DEMAND-X2-CHECK-ONE.                                                
013970     IF AG-IS-BUYER (WS-AGENT-IX)                                         
013980         PERFORM 3121-DEMAND-X2-ONE-BUYER                                 
013990     END-IF.                                                              
014000                                                                          
014010 3121-DEMAND-X2-ONE-BUYER.                                                
014020     IF NOT AG-DEMAND-APPLIED (WS-AGENT-IX)                               
014030         MOVE AG-BUDGET-PER-ITEM (WS-AGENT-IX)                            
014040             TO AG-ORIG-BUDGET (WS-AGENT-IX)                              
014050         MOVE AG-RISK-TOL (WS-AGENT-IX)                                   
014060             TO AG-ORIG-RISK-TOL (WS-AGENT-IX)                            
014070         MOVE "Y" TO AG-DEMAND-FLAG (WS-AGENT-IX)                         
014080     END-IF.                                                              
014090     COMPUTE AG-BUDGET-PER-ITEM (WS-AGENT-IX) ROUNDED =                   
014100         AG-ORIG-BUDGET (WS-AGENT-IX) * 1.5.                              
014110     COMPUTE AG-RISK-TOL (WS-AGENT-IX) ROUNDED =                          
014120         AG-ORIG-RISK-TOL (WS-AGENT-IX) * 1.3.                            
014130     IF AG-RISK-TOL (WS-AGENT-IX) > 0.950                                 
014140         MOVE 0.950 TO AG-RISK-TOL (WS-AGENT-IX)                          
014150     END-IF.                                                              
014160                                                                          
014170* VOLATILITY-SPIKE - TRIGGER STEP 75, ONE-TIME EFFECT.                    
014180* EACH AGENT GETS A 50/50 SHOCK TO RISK TOLERANCE, CLAMPED                
014190* TO [0.1, 0.9].  NOT RESTORED - PERMANENT FOR THE REST OF                
014200* THE RUN, PER THE SPECIFICATION.                                         
014210 3130-SCEN-VOLATILITY-SPIKE.                                              
014220     IF C-STEP-NO = 75                                                    
014230         PERFORM 3131-VOL-SPIKE-ONE-AGENT                                 
014240             VARYING WS-AGENT-IX FROM 1 BY 1                              
014250             UNTIL WS-AGENT-IX > C-AGENT-COUNT                            
014260     END-IF.                                                              
014270                                                                          
014280 3131-VOL-SPIKE-ONE-AGENT.                                                
014290     PERFORM 8000-RANDOM-NEXT.                                            
014300     IF WS-RANDOM-FRACTION < 0.500                                        
014310         COMPUTE AG-RISK-TOL (WS-AGENT-IX) ROUNDED =                      
014320             AG-RISK-TOL (WS-AGENT-IX) * 0.7                              
014330     ELSE                                                                 
014340         COMPUTE AG-RISK-TOL (WS-AGENT-IX) ROUNDED =                      
014350             AG-RISK-TOL (WS-AGENT-IX) * 1.4                              
014360     END-IF.                                                              
014370     IF AG-RISK-TOL (WS-AGENT-IX) < 0.100                                 
014380         MOVE 0.100 TO AG-RISK-TOL (WS-AGENT-IX)                          
014390     END-IF.                                                              
014400     IF AG-RISK-TOL (WS-AGENT-IX) > 0.900                                 
014410         MOVE 0.900 TO AG-RISK-TOL (WS-AGENT-IX)                          
014420     END-IF.                                                              
014430                                                                          
014440* MARKET-CRASH - TRIGGER STEP 60, ONE-TIME EFFECT.  HALF                  
014450* THE SELLERS (RANDOMLY CHOSEN BY COIN FLIP PER SELLER)                   
014460* START SELLING AT A LOSS WITH NO PATIENCE.  PERMANENT.                   
014470 3140-SCEN-MARKET-CRASH.                                                  
014480     IF C-STEP-NO = 60                                                    
014490         PERFORM 3142-CRASH-CHECK-ONE                                     
014500             VARYING WS-AGENT-IX FROM 1 BY 1                              
014510             UNTIL WS-AGENT-IX > C-AGENT-COUNT                            
014520     END-IF.                                                              
014530                                                                          
014540 3142-CRASH-CHECK-ONE.                                                    
014550     IF AG-IS-SELLER (WS-AGENT-IX)                                        
014560         PERFORM 3141-CRASH-ONE-SELLER                                    
014570     END-IF.                                                              
014580                                                                          
014590 3141-CRASH-ONE-SELLER.                                                   
014600     PERFORM 8000-RANDOM-NEXT.                                            
014610     IF WS-RANDOM-FRACTION < 0.500                                        
014620         MOVE 0.80 TO AG-PROFIT-TARGET (WS-AGENT-IX)                      
014630         MOVE 0.100 TO AG-PATIENCE (WS-AGENT-IX)                          
014640     END-IF.                                                              
014650                                                                          
014660* LIQUIDITY-DRAIN - TRIGGER STEP 40, RATIO 30%.  ABOUT 30%                
014670* OF AGENTS (COIN FLIP PER AGENT) DROP TO MINIMAL PATIENCE                
014680* AT STEP 40; ORIGINALS RESTORED AT STEP 60 (T+20).  SEE                  
014690* CHANGE LOG 07/14/00 - RESTORE MUST ONLY HAPPEN ONCE.                    
014700 3150-SCEN-LIQUIDITY-DRAIN.                                               
014710     IF C-STEP-NO = 40                                                    
014720         PERFORM 3151-DRAIN-ONE-AGENT                                     
014730             VARYING WS-AGENT-IX FROM 1 BY 1                              
014740             UNTIL WS-AGENT-IX > C-AGENT-COUNT                            
014750     END-IF.                                                              
014760     IF C-STEP-NO = 60                                                    
014770         PERFORM 3152-DRAIN-RESTORE-ONE                                   
014780             VARYING WS-AGENT-IX FROM 1 BY 1                              
014790             UNTIL WS-AGENT-IX > C-AGENT-COUNT                            
014800     END-IF.                                                              
014810                                                                          
014820 3152-DRAIN-RESTORE-ONE.                                                  
014830     IF AG-LIQ-APPLIED (WS-AGENT-IX)                                      
014840         MOVE AG-ORIG-PATIENCE (WS-AGENT-IX)                              
014850             TO AG-PATIENCE (WS-AGENT-IX)                                 
014860         MOVE "N" TO AG-LIQ-FLAG (WS-AGENT-IX)                            
014870     END-IF.                                                              
014880                                                                          
014890 3151-DRAIN-ONE-AGENT.                                                    
014900     PERFORM 8000-RANDOM-NEXT.                                            
014910     IF WS-RANDOM-FRACTION < 0.300                                        
014920         MOVE AG-PATIENCE (WS-AGENT-IX)                                   
014930             TO AG-ORIG-PATIENCE (WS-AGENT-IX)                            
014940         MOVE 0.050 TO AG-PATIENCE (WS-AGENT-IX)                          
014950         MOVE "Y" TO AG-LIQ-FLAG (WS-AGENT-IX)                            
014960     END-IF.                                                              
014970                                                                          
014980*                                                                         
014990*    3200 SERIES - AGENTS ACT (AGENTS UNIT).  AGENTS ARE                  
015000*    VISITED IN SHUFFLED ORDER; EACH MAY SUBMIT ONE ORDER.                
015010*                                                                         
015020 3200-AGENTS-ACT.                                                         
015030     PERFORM 3205-SHUFFLE-AGENTS.                                         
015040     PERFORM 3206-AGENT-ACT-ONE                                           
015050         VARYING WS-GEN-I FROM 1 BY 1                                     
015060         UNTIL WS-GEN-I > C-AGENT-COUNT.                                  
015070                                                                          
015080 3206-AGENT-ACT-ONE.                                                      
015090     SET WS-AGENT-IX TO WS-AGT-SHUF (WS-GEN-I).                           
015100     IF AG-IS-BUYER (WS-AGENT-IX)                                         
015110         PERFORM 3210-BUYER-DECISION THRU 3210-EXIT                       
015120     ELSE                                                                 
015130         PERFORM 3220-SELLER-DECISION THRU 3220-EXIT                      
015140     END-IF.                                                              
015150                                                                          
015160* FISHER-YATES SHUFFLE OF THE AGENT VISIT ORDER, DRIVEN BY                
015170* THE SAME RANDOM STREAM AS EVERYTHING ELSE IN THE RUN.                   
015180 3205-SHUFFLE-AGENTS.                                                     
015190     PERFORM 3207-SHUFFLE-INIT-ONE                                        
015200         VARYING WS-GEN-I FROM 1 BY 1                                     
015210         UNTIL WS-GEN-I > C-AGENT-COUNT.                                  
015220     PERFORM 3208-SHUFFLE-SWAP-ONE                                        
015230         VARYING WS-GEN-I FROM C-AGENT-COUNT BY -1                        
015240         UNTIL WS-GEN-I < 2.                                              
015250                                                                          
015260 3207-SHUFFLE-INIT-ONE.                                                   
015270     MOVE WS-GEN-I TO WS-AGT-SHUF (WS-GEN-I).                             
015280                                                                          
015290 3208-SHUFFLE-SWAP-ONE.                                                   
015300     MOVE 1 TO WS-RAND-INT-LOW.                                           
015310     MOVE WS-GEN-I TO WS-RAND-INT-HIGH.                                   
015320     PERFORM 8020-RANDOM-INT-RANGE.                                       
015330     MOVE WS-AGT-SHUF (WS-GEN-I) TO WS-GEN-STAT-TMP.                      
015340     MOVE WS-AGT-SHUF (WS-RAND-INT-RESULT)                                
015350         TO WS-AGT-SHUF (WS-GEN-I).                                       
015360     MOVE WS-GEN-STAT-TMP TO WS-AGT-SHUF (WS-RAND-INT-RESULT).            
015370                                                                          
015380* 3230-ITEM-STATS THRU 3230-EXIT (ITEM-STATS UNIT) - GIVEN                
015390* WS-ITEM-IX, COLLECTS UP TO THE 10 MOST RECENT TRADES FOR                
015400* THAT ITEM (NEWEST FIRST, SCANNING THE TXN TABLE BACKWARD)               
015410* AND DERIVES LAST PRICE, AVERAGE, VOLUME AND TREND.                      
015420 3230-ITEM-STATS.                                                         
015430     MOVE ZERO TO WS-STAT-COUNT.                                          
015440     MOVE ZERO TO WS-STAT-LAST-PRICE.                                     
015450     MOVE "N" TO WS-STAT-LAST-SET.                                        
015460     MOVE ZERO TO WS-STAT-AVERAGE.                                        
015470     MOVE ZERO TO WS-STAT-VOLUME.                                         
015480     MOVE "STABLE" TO WS-STAT-TREND.                                      
015490     IF C-TXN-COUNT = ZERO                                                
015500         GO TO 3230-EXIT                                                  
015510     END-IF.                                                              
015520     PERFORM 3231-ITEM-STATS-CHECK-ONE                                    
015530         VARYING WS-TXN-IX FROM C-TXN-COUNT BY -1                         
015540         UNTIL WS-TXN-IX < 1 OR WS-STAT-COUNT NOT < 10.                   
015550     IF WS-STAT-COUNT = ZERO                                              
015560         GO TO 3230-EXIT                                                  
015570     END-IF.                                                              
015580     MOVE WS-STAT-PRICE-TAB (1) TO WS-STAT-LAST-PRICE.                    
015590     MOVE "Y" TO WS-STAT-LAST-SET.                                        
015600     MOVE ZERO TO WS-TMP-1.                                               
015610     MOVE ZERO TO WS-STAT-VOLUME.                                         
015620     PERFORM 3232-SUM-ONE-TRADE                                           
015630         VARYING WS-GEN-I FROM 1 BY 1                                     
015640         UNTIL WS-GEN-I > WS-STAT-COUNT.                                  
015650     COMPUTE WS-STAT-AVERAGE ROUNDED =                                    
015660         WS-TMP-1 / WS-STAT-COUNT.                                        
015670     IF WS-STAT-COUNT < 2                                                 
015680         GO TO 3230-EXIT                                                  
015690     END-IF.                                                              
015700     MOVE ZERO TO WS-DIVISOR.                                             
015710     IF WS-STAT-COUNT < 3                                                 
015720         MOVE WS-STAT-COUNT TO WS-DIVISOR                                 
015730     ELSE                                                                 
015740         MOVE 3 TO WS-DIVISOR                                             
015750     END-IF.                                                              
015760     MOVE ZERO TO WS-TMP-1.                                               
015770     PERFORM 3234-SUM-PRICE-ONLY                                          
015780         VARYING WS-GEN-I FROM 1 BY 1                                     
015790         UNTIL WS-GEN-I > WS-DIVISOR.                                     
015800     COMPUTE WS-STAT-RECENT-AVG ROUNDED = WS-TMP-1 / WS-DIVISOR.          
015810     MOVE ZERO TO WS-STAT-OLDER-AVG.                                      
015820     IF WS-STAT-COUNT > 3                                                 
015830         MOVE ZERO TO WS-TMP-2                                            
015840         MOVE ZERO TO WS-DIVISOR                                          
015850         PERFORM 3233-OLDER-AVG-ONE                                       
015860             VARYING WS-GEN-I FROM 4 BY 1                                 
015870             UNTIL WS-GEN-I > 6 OR WS-GEN-I > WS-STAT-COUNT               
015880         IF WS-DIVISOR > ZERO                                             
015890             COMPUTE WS-STAT-OLDER-AVG ROUNDED =                          
015900                 WS-TMP-2 / WS-DIVISOR                                    
015910         END-IF                                                           
015920     END-IF.                                                              
015930     IF WS-STAT-OLDER-AVG = ZERO                                          
015940         GO TO 3230-EXIT                                                  
015950     END-IF.                                                              
015960     COMPUTE WS-TMP-1 ROUNDED = WS-STAT-OLDER-AVG * 1.05.                 
015970     COMPUTE WS-TMP-2 ROUNDED = WS-STAT-OLDER-AVG * 0.95.                 
015980     IF WS-STAT-RECENT-AVG > WS-TMP-1                                     
015990         MOVE "UP    " TO WS-STAT-TREND                                   
016000     ELSE                                                                 
016010         IF WS-STAT-RECENT-AVG < WS-TMP-2                                 
016020             MOVE "DOWN  " TO WS-STAT-TREND                               
016030         END-IF                                                           
016040     END-IF.                                                              
016050 3230-EXIT.                                                               
016060     EXIT.                                                                
016070                                                                          
016080 3231-ITEM-STATS-CHECK-ONE.                                               
016090     IF TX-ITEM-ID (WS-TXN-IX) = IM-ID (WS-ITEM-IX)                       
016100         ADD 1 TO WS-STAT-COUNT                                           
016110         MOVE TX-PRICE (WS-TXN-IX)                                        
016120             TO WS-STAT-PRICE-TAB (WS-STAT-COUNT)                         
016130         MOVE TX-QTY (WS-TXN-IX)                                          
016140             TO WS-STAT-QTY-TAB (WS-STAT-COUNT)                           
016150     END-IF.                                                              
016160                                                                          
016170 3232-SUM-ONE-TRADE.                                                      
016180     ADD WS-STAT-PRICE-TAB (WS-GEN-I) TO WS-TMP-1.                        
016190     ADD WS-STAT-QTY-TAB (WS-GEN-I) TO WS-STAT-VOLUME.                    
016200                                                                          
016210 3233-OLDER-AVG-ONE.                                                      
016220     ADD WS-STAT-PRICE-TAB (WS-GEN-I) TO WS-TMP-2.                        
016230     ADD 1 TO WS-DIVISOR.                                                 
016240                                                                          
016250 3234-SUM-PRICE-ONLY.                                                     
016260     ADD WS-STAT-PRICE-TAB (WS-GEN-I) TO WS-TMP-1.                        
016270                                                                          
016280* 3240-MARKET-SNAPSHOT THRU 3240-EXIT (MARKET-ENGINE UNIT) -              
016290* GIVEN WS-ITEM-IX, SCANS THE ORDER BOOK FOR BEST BID/ASK                 
016300* AND THE TRANSACTION TABLE (FULL RUN TO DATE, PER CHANGE                 
016310* LOG 03/09/03) FOR LAST PRICE / VOLUME / VALUE.                          
016320* CHANGE LOG 11/18/04 - SN-SET-FLAGS-N CLEARS ALL FOUR                    
016330* PRESENCE FLAGS IN ONE MOVE INSTEAD OF FOUR (WAS A FAVORITE              
016340* SPOT FOR A FORGOTTEN FLAG WHEN A FIFTH ONE GOT ADDED).                  
016350 3240-MARKET-SNAPSHOT.                                                    
016360     MOVE ZERO TO SN-BEST-BID.                                            
016370     MOVE ZERO TO SN-BEST-ASK.                                            
016380     MOVE ZERO TO SN-LAST-PRICE.                                          
016390     MOVE ZERO TO SN-SPREAD.                                              
016400     MOVE ZERO TO SN-VOLUME.                                              
016410     MOVE ZERO TO SN-VALUE.                                               
016420     MOVE "NNNN" TO SN-SET-FLAGS-N.                                       
016430     PERFORM 3242-SNAPSHOT-CHECK-ONE                                      
016440         VARYING WS-ORD-IX FROM 1 BY 1                                    
016450         UNTIL WS-ORD-IX > C-ORDER-COUNT.                                 
016460     IF SN-BEST-BID-SET = "Y" AND SN-BEST-ASK-SET = "Y"                   
016470         COMPUTE SN-SPREAD = SN-BEST-ASK - SN-BEST-BID                    
016480         MOVE "Y" TO SN-SPREAD-SET                                        
016490     END-IF.                                                              
016500     PERFORM 3243-SNAPSHOT-CHECK-TXN                                      
016510         VARYING WS-TXN-IX FROM 1 BY 1                                    
016520         UNTIL WS-TXN-IX > C-TXN-COUNT.                                   
016530     IF IM-HAS-LAST-PRICE (WS-ITEM-IX)                                    
016540         MOVE IM-LAST-PRICE (WS-ITEM-IX) TO SN-LAST-PRICE                 
016550         MOVE "Y" TO SN-LAST-PRICE-SET                                    
016560     END-IF.                                                              
016570                                                                          
016580 3242-SNAPSHOT-CHECK-ONE.                                                 
016590     IF OR-ITEM-ID (WS-ORD-IX) = IM-ID (WS-ITEM-IX)                       
016600         AND (OR-IS-PENDING (WS-ORD-IX)                                   
016610              OR OR-IS-PARTIAL (WS-ORD-IX))                               
016620         PERFORM 3241-SNAPSHOT-ONE-ORDER                                  
016630     END-IF.                                                              
016640                                                                          
016650 3243-SNAPSHOT-CHECK-TXN.                                                 
016660     IF TX-ITEM-ID (WS-TXN-IX) = IM-ID (WS-ITEM-IX)                       
016670         ADD TX-QTY (WS-TXN-IX) TO SN-VOLUME                              
016680         COMPUTE SN-VALUE = SN-VALUE +                                    
016690             (TX-QTY (WS-TXN-IX) * TX-PRICE (WS-TXN-IX))                  
016700         MOVE TX-STEP (WS-TXN-IX) TO WS-GEN-J                             
016710     END-IF.                                                              
016720                                                                          
016730 3241-SNAPSHOT-ONE-ORDER.                                                 
016740     IF OR-IS-BUY (WS-ORD-IX)                                             
016750         IF SN-BEST-BID-SET = "N"                                         
016760             OR OR-PRICE (WS-ORD-IX) > SN-BEST-BID                        
016770             MOVE OR-PRICE (WS-ORD-IX) TO SN-BEST-BID                     
016780             MOVE "Y" TO SN-BEST-BID-SET                                  
016790         END-IF                                                           
016800     ELSE                                                                 
016810         IF SN-BEST-ASK-SET = "N"                                         
016820             OR OR-PRICE (WS-ORD-IX) < SN-BEST-ASK                        
016830             MOVE OR-PRICE (WS-ORD-IX) TO SN-BEST-ASK                     
016840             MOVE "Y" TO SN-BEST-ASK-SET                                  
016850         END-IF                                                           
016860     END-IF.                                                              
016870 3240-EXIT.                                                               
016880     EXIT.                                                                
016890                                                                          
016900*                                                                         
016910*    3210 SERIES - BUYER DECISION (AGENTS UNIT).                          
016920*                                                                         
016930 3210-BUYER-DECISION.                                                     
016940     PERFORM 8000-RANDOM-NEXT.                                            
016950     COMPUTE WS-TMP-1 ROUNDED =                                           
016960         0.1 + (AG-PATIENCE (WS-AGENT-IX) * 0.3).                         
016970     IF WS-RANDOM-FRACTION > WS-TMP-1                                     
016980         GO TO 3210-EXIT                                                  
016990     END-IF.                                                              
017000     PERFORM 3211-SCORE-ITEMS-BUYER.                                      
017010     IF WS-SCORE-COUNT = ZERO                                             
017020         GO TO 3210-EXIT                                                  
017030     END-IF.                                                              
017040     PERFORM 8200-WEIGHTED-CHOICE.                                        
017050     SET WS-ITEM-IX TO WS-CHOSEN-ITEM-IX.                                 
017060     PERFORM 3212-PRICE-BUYER.                                            
017070     PERFORM 3213-QTY-BUYER THRU 3213-EXIT.                               
017080     IF WS-CALC-QTY NOT < 1 AND WS-CALC-PRICE > ZERO                      
017090         MOVE "BUY " TO WS-SUBMIT-TYPE                                    
017100         PERFORM 3300-SUBMIT-ORDER THRU 3300-EXIT                         
017110     END-IF.                                                              
017120 3210-EXIT.                                                               
017130     EXIT.                                                                
017140                                                                          
017150* CANDIDATE LIST IS THE BUYER'S PREFERRED CATEGORIES WHEN IT              
017160* HAS ANY, ELSE THE WHOLE CATALOGUE.  EACH CANDIDATE IS                   
017170* SCORED FROM ITS SNAPSHOT AND TREND; SCORES > 0.1 QUALIFY                
017180* FOR THE WEIGHTED CHOICE.                                                
017190 3211-SCORE-ITEMS-BUYER.                                                  
017200     MOVE ZERO TO WS-SCORE-COUNT.                                         
017210     MOVE ZERO TO WS-SCORE-QUALIFY-CT.                                    
017220     PERFORM 3215-SCORE-CHECK-ONE-ITEM                                    
017230         VARYING WS-ITEM-IX FROM 1 BY 1                                   
017240         UNTIL WS-ITEM-IX > C-ITEM-COUNT.                                 
017250                                                                          
017260 3215-SCORE-CHECK-ONE-ITEM.                                               
017270     PERFORM 3216-BUYER-CAT-MATCH.                                        
017280     IF WS-FOUND-SW = "YES"                                               
017290         PERFORM 3217-SCORE-ONE-ITEM-BUYER                                
017300     END-IF.                                                              
017310                                                                          
017320 3216-BUYER-CAT-MATCH.                                                    
017330     IF AG-PREF-CAT-COUNT (WS-AGENT-IX) = ZERO                            
017340         MOVE "YES" TO WS-FOUND-SW                                        
017350     ELSE                                                                 
017360         MOVE "NO" TO WS-FOUND-SW                                         
017370         PERFORM 3218-CAT-MATCH-CHECK-ONE                                 
017380             VARYING WS-GEN-J FROM 1 BY 1                                 
017390             UNTIL WS-GEN-J > AG-PREF-CAT-COUNT (WS-AGENT-IX)             
017400     END-IF.                                                              
017410                                                                          
017420 3218-CAT-MATCH-CHECK-ONE.                                                
017430     IF AG-PREF-CAT (WS-AGENT-IX, WS-GEN-J)                               
017440         = IM-CATEGORY (WS-ITEM-IX)                                       
017450         MOVE "YES" TO WS-FOUND-SW                                        
017460     END-IF.                                                              
017470                                                                          
017480 3217-SCORE-ONE-ITEM-BUYER.                                               
017490     PERFORM 3240-MARKET-SNAPSHOT THRU 3240-EXIT.                         
017500     PERFORM 3230-ITEM-STATS THRU 3230-EXIT.                              
017510     COMPUTE WS-LIQUIDITY ROUNDED = SN-VOLUME / 10.                       
017520     IF WS-LIQUIDITY > 1.0                                                
017530         MOVE 1.0 TO WS-LIQUIDITY                                         
017540     END-IF.                                                              
017550     IF SN-SPREAD-SET = "N"                                               
017560         MOVE 1.0 TO WS-SPREAD-SCORE                                      
017570     ELSE                                                                 
017580         COMPUTE WS-SPREAD-SCORE ROUNDED = SN-SPREAD / 10                 
017590         IF WS-SPREAD-SCORE > 1.0                                         
017600             MOVE 1.0 TO WS-SPREAD-SCORE                                  
017610         END-IF                                                           
017620         COMPUTE WS-SPREAD-SCORE ROUNDED = 1.0 - WS-SPREAD-SCORE          
017630     END-IF.                                                              
017640     IF WS-TREND-UP                                                       
017650         MOVE 0.8 TO WS-TREND-SCORE                                       
017660     ELSE                                                                 
017670         MOVE 0.5 TO WS-TREND-SCORE                                       
017680     END-IF.                                                              
017690     COMPUTE WS-TOTAL-SCORE ROUNDED =                                     
017700         ((0.3 * WS-LIQUIDITY) + (0.4 * WS-SPREAD-SCORE) +                
017710          (0.3 * WS-TREND-SCORE)) * AG-MKT-KNOWLEDGE                      
017720                                     (WS-AGENT-IX).                       
017730     ADD 1 TO WS-SCORE-COUNT.                                             
017740     MOVE WS-ITEM-IX TO WS-SCORE-ITEM-IX (WS-SCORE-COUNT).                
017750     MOVE WS-TOTAL-SCORE TO WS-SCORE-VALUE (WS-SCORE-COUNT).              
017760     IF WS-TOTAL-SCORE > 0.1                                              
017770         ADD 1 TO WS-SCORE-QUALIFY-CT                                     
017780         MOVE WS-ITEM-IX                                                  
017790             TO WS-QUAL-ITEM-IX (WS-SCORE-QUALIFY-CT)                     
017800         MOVE WS-TOTAL-SCORE                                              
017810             TO WS-QUAL-VALUE (WS-SCORE-QUALIFY-CT)                       
017820     END-IF.                                                              
017830                                                                          
017840* BUY PRICE - ASK-BASED, ELSE LAST-PRICE-BASED, ELSE A                    
017850* FLAT RANGE - THEN ADJUSTED BY RISK TOLERANCE AND ROUNDED                
017860* TO 2 DECIMALS.  NO FURTHER ADJUSTMENT AFTER THE ROUND.                  
017870 3212-PRICE-BUYER.                                                        
017880     PERFORM 3240-MARKET-SNAPSHOT THRU 3240-EXIT.                         
017890     IF SN-BEST-ASK-SET = "Y"                                             
017900         MOVE 0.95 TO WS-RAND-LOW                                         
017910         MOVE 0.99 TO WS-RAND-HIGH                                        
017920         PERFORM 8010-RANDOM-RANGE                                        
017930         COMPUTE WS-CALC-PRICE ROUNDED =                                  
017940             SN-BEST-ASK * WS-RAND-RESULT                                 
017950     ELSE                                                                 
017960         IF SN-LAST-PRICE-SET = "Y"                                       
017970             MOVE 0.90 TO WS-RAND-LOW                                     
017980             MOVE 1.10 TO WS-RAND-HIGH                                    
017990             PERFORM 8010-RANDOM-RANGE                                    
018000             COMPUTE WS-CALC-PRICE ROUNDED =                              
018010                 SN-LAST-PRICE * WS-RAND-RESULT                           
018020         ELSE                                                             
018030             MOVE 5.00 TO WS-RAND-LOW                                     
018040             MOVE 50.00 TO WS-RAND-HIGH                                   
018050             PERFORM 8010-RANDOM-RANGE                                    
018060             MOVE WS-RAND-RESULT TO WS-CALC-PRICE                         
018070         END-IF                                                           
018080     END-IF.                                                              
018090     COMPUTE WS-TMP-1 ROUNDED =                                           
018100         1 + ((AG-RISK-TOL (WS-AGENT-IX) - 0.5) * 0.2).                   
018110     COMPUTE WS-CALC-PRICE ROUNDED = WS-CALC-PRICE * WS-TMP-1.            
018120                                                                          
018130* QUANTITY - 1..FLOOR(BUDGET/PRICE), THEN CAPPED BY CASH                  
018140* ON HAND.                                                                
018150 3213-QTY-BUYER.                                                          
018160     MOVE ZERO TO WS-CALC-QTY.                                            
018170     IF WS-CALC-PRICE = ZERO                                              
018180         GO TO 3213-EXIT                                                  
018190     END-IF.                                                              
018200     COMPUTE WS-RAND-INT-HIGH =                                           
018210         AG-BUDGET-PER-ITEM (WS-AGENT-IX) / WS-CALC-PRICE.                
018220     IF WS-RAND-INT-HIGH < 1                                              
018230         MOVE 1 TO WS-RAND-INT-HIGH                                       
018240     END-IF.                                                              
018250     MOVE 1 TO WS-RAND-INT-LOW.                                           
018260     PERFORM 8020-RANDOM-INT-RANGE.                                       
018270     MOVE WS-RAND-INT-RESULT TO WS-CALC-QTY.                              
018280     COMPUTE WS-TMP-1 ROUNDED =                                           
018290         WS-CALC-QTY * WS-CALC-PRICE.                                     
018300     IF WS-TMP-1 > AG-CASH (WS-AGENT-IX)                                  
018310         COMPUTE WS-CALC-QTY =                                            
018320             AG-CASH (WS-AGENT-IX) / WS-CALC-PRICE                        
018330     END-IF.                                                              
018340 3213-EXIT.                                                               
018350     EXIT.                                                                
018360                                                                          
018370*                                                                         
018380*    3220 SERIES - SELLER DECISION (AGENTS UNIT).                         
018390*                                                                         
018400 3220-SELLER-DECISION.                                                    
018410     IF AG-INV-COUNT (WS-AGENT-IX) = ZERO                                 
018420         GO TO 3220-EXIT                                                  
018430     END-IF.                                                              
018440     PERFORM 8000-RANDOM-NEXT.                                            
018450     COMPUTE WS-TMP-1 ROUNDED =                                           
018460         0.15 + (AG-PATIENCE (WS-AGENT-IX) * 0.2).                        
018470     IF WS-RANDOM-FRACTION > WS-TMP-1                                     
018480         GO TO 3220-EXIT                                                  
018490     END-IF.                                                              
018500     PERFORM 3221-SCORE-ITEMS-SELLER.                                     
018510     IF WS-SCORE-COUNT = ZERO                                             
018520         GO TO 3220-EXIT                                                  
018530     END-IF.                                                              
018540     PERFORM 8200-WEIGHTED-CHOICE.                                        
018550     PERFORM 3225-FIND-CHOSEN-INV-LINE.                                   
018560     SET WS-ITEM-IX TO WS-CHOSEN-ITEM-IX.                                 
018570     PERFORM 3222-PRICE-SELLER.                                           
018580     PERFORM 3223-QTY-SELLER.                                             
018590     IF WS-CALC-QTY NOT < 1 AND WS-CALC-PRICE > ZERO                      
018600         MOVE "SELL" TO WS-SUBMIT-TYPE                                    
018610         PERFORM 3300-SUBMIT-ORDER THRU 3300-EXIT                         
018620     END-IF.                                                              
018630 3220-EXIT.                                                               
018640     EXIT.                                                                
018650                                                                          
018660* CANDIDATES ARE THE SELLER'S OWN HELD ITEMS.  WS-CHOSEN-                 
018670* ITEM-IX HOLDS THE ITEM TABLE INDEX (NOT THE INVENTORY                   
018680* LINE NUMBER) SO IT CAN FEED 3212/3230/3240 THE SAME WAY                 
018690* THE BUYER SIDE DOES.                                                    
018700 3221-SCORE-ITEMS-SELLER.                                                 
018710     MOVE ZERO TO WS-SCORE-COUNT.                                         
018720     MOVE ZERO TO WS-SCORE-QUALIFY-CT.                                    
018730     PERFORM 3219-SCORE-CHECK-ONE-HELD                                    
018740         VARYING WS-GEN-J FROM 1 BY 1                                     
018750         UNTIL WS-GEN-J > AG-INV-COUNT (WS-AGENT-IX).                     
018760                                                                          
018770 3219-SCORE-CHECK-ONE-HELD.                                               
018780     PERFORM 3226-LOCATE-ITEM-BY-ID.                                      
018790     IF WS-FOUND-SW = "YES"                                               
018800         PERFORM 3227-SCORE-ONE-ITEM-SELLER                               
018810     END-IF.                                                              
018820                                                                          
018830* LOOKS UP THE ITEM TABLE INDEX FOR INVENTORY LINE                        
018840* WS-GEN-J OF THE ACTING SELLER, RETURNED IN WS-ITEM-IX -                 
018850* STOPS AT THE FIRST MATCH SO WS-ITEM-IX IS LEFT POINTING                 
018860* AT IT (SEE CHANGE LOG 05/11/01 - A LATER LOOKUP USED TO                 
018870* RUN PAST THE MATCH TO THE END OF THE TABLE).                            
018880 3226-LOCATE-ITEM-BY-ID.                                                  
018890     MOVE "NO" TO WS-FOUND-SW.                                            
018900     PERFORM 3228-LOCATE-CHECK-ONE                                        
018910         VARYING WS-ITEM-IX FROM 1 BY 1                                   
018920         UNTIL WS-ITEM-IX > C-ITEM-COUNT                                  
018930         OR WS-FOUND-SW = "YES".                                          
018940                                                                          
018950 3228-LOCATE-CHECK-ONE.                                                   
018960     IF IM-ID (WS-ITEM-IX) =                                              
018970         AG-INV-ITEM-ID (WS-AGENT-IX, WS-GEN-J)                           
018980         MOVE "YES" TO WS-FOUND-SW                                        
018990     END-IF.                                                              
019000                                                                          
019010 3227-SCORE-ONE-ITEM-SELLER.                                              
019020     PERFORM 3240-MARKET-SNAPSHOT THRU 3240-EXIT.                         
019030     COMPUTE WS-DEMAND-SCORE ROUNDED = SN-VOLUME / 5.                     
019040     IF WS-DEMAND-SCORE > 1.0                                             
019050         MOVE 1.0 TO WS-DEMAND-SCORE                                      
019060     END-IF.                                                              
019070     IF SN-BEST-BID-SET = "Y"                                             
019080         COMPUTE WS-PRICE-SCORE ROUNDED = SN-BEST-BID / 100               
019090         IF WS-PRICE-SCORE > 1.0                                          
019100             MOVE 1.0 TO WS-PRICE-SCORE                                   
019110         END-IF                                                           
019120     ELSE                                                                 
019130         MOVE 0.5 TO WS-PRICE-SCORE                                       
019140     END-IF.                                                              
019150     COMPUTE WS-URGENCY-SCORE ROUNDED =                                   
019160         AG-INV-QTY (WS-AGENT-IX, WS-GEN-J) / 10.                         
019170     IF WS-URGENCY-SCORE > 1.0                                            
019180         MOVE 1.0 TO WS-URGENCY-SCORE                                     
019190     END-IF.                                                              
019200     COMPUTE WS-TOTAL-SCORE ROUNDED =                                     
019210         ((0.4 * WS-DEMAND-SCORE) + (0.4 * WS-PRICE-SCORE) +              
019220          (0.2 * WS-URGENCY-SCORE)) * AG-MKT-KNOWLEDGE                    
019230                                       (WS-AGENT-IX).                     
019240     ADD 1 TO WS-SCORE-COUNT.                                             
019250     MOVE WS-ITEM-IX TO WS-SCORE-ITEM-IX (WS-SCORE-COUNT).                
019260     MOVE WS-TOTAL-SCORE TO WS-SCORE-VALUE (WS-SCORE-COUNT).              
019270     IF WS-TOTAL-SCORE > 0.1                                              
019280         ADD 1 TO WS-SCORE-QUALIFY-CT                                     
019290         MOVE WS-ITEM-IX                                                  
019300             TO WS-QUAL-ITEM-IX (WS-SCORE-QUALIFY-CT)                     
019310         MOVE WS-TOTAL-SCORE                                              
019320             TO WS-QUAL-VALUE (WS-SCORE-QUALIFY-CT)                       
019330     END-IF.                                                              
019340                                                                          
019350* RECOVERS THE INVENTORY LINE NUMBER FOR THE CHOSEN ITEM SO               
019360* 3223-QTY-SELLER CAN CAP THE SALE TO HELD QUANTITY.                      
019370 3225-FIND-CHOSEN-INV-LINE.                                               
019380     MOVE ZERO TO WS-CHOSEN-INV-IX.                                       
019390     PERFORM 3229-CHOSEN-INV-CHECK-ONE                                    
019400         VARYING WS-GEN-J FROM 1 BY 1                                     
019410         UNTIL WS-GEN-J > AG-INV-COUNT (WS-AGENT-IX).                     
019420                                                                          
019430 3229-CHOSEN-INV-CHECK-ONE.                                               
019440     IF AG-INV-ITEM-ID (WS-AGENT-IX, WS-GEN-J) =                          
019450         IM-ID (WS-CHOSEN-ITEM-IX)                                        
019460         MOVE WS-GEN-J TO WS-CHOSEN-INV-IX                                
019470     END-IF.                                                              
019480                                                                          
019490* SELL PRICE - BID-BASED, ELSE LAST-PRICE X PROFIT TARGET,                
019500* ELSE A FLAT RANGE - THEN ADJUSTED BY RISK TOLERANCE AND                 
019510* ROUNDED TO 2 DECIMALS.  NO FURTHER ADJUSTMENT AFTER THE                 
019520* ROUND.                                                                  
019530 3222-PRICE-SELLER.                                                       
019540     PERFORM 3240-MARKET-SNAPSHOT THRU 3240-EXIT.                         
019550     IF SN-BEST-BID-SET = "Y"                                             
019560         MOVE 1.01 TO WS-RAND-LOW                                         
019570         MOVE 1.05 TO WS-RAND-HIGH                                        
019580         PERFORM 8010-RANDOM-RANGE                                        
019590         COMPUTE WS-CALC-PRICE ROUNDED =                                  
019600             SN-BEST-BID * WS-RAND-RESULT                                 
019610     ELSE                                                                 
019620         IF SN-LAST-PRICE-SET = "Y"                                       
019630             COMPUTE WS-CALC-PRICE ROUNDED =                              
019640                 SN-LAST-PRICE * AG-PROFIT-TARGET (WS-AGENT-IX)           
019650         ELSE                                                             
019660             MOVE 10.00 TO WS-RAND-LOW                                    
019670             MOVE 100.00 TO WS-RAND-HIGH                                  
019680             PERFORM 8010-RANDOM-RANGE                                    
019690             MOVE WS-RAND-RESULT TO WS-CALC-PRICE                         
019700         END-IF                                                           
019710     END-IF.                                                              
019720     COMPUTE WS-TMP-1 ROUNDED =                                           
019730         1 + ((AG-RISK-TOL (WS-AGENT-IX) - 0.5) * 0.1).                   
019740     COMPUTE WS-CALC-PRICE ROUNDED = WS-CALC-PRICE * WS-TMP-1.            
019750                                                                          
019760* QUANTITY - MAX-SELL = MIN(HELD, RANDOM 1..3); QUANTITY =                
019770* RANDOM 1..MAX-SELL.                                                     
019780 3223-QTY-SELLER.                                                         
019790     MOVE 1 TO WS-RAND-INT-LOW.                                           
019800     MOVE 3 TO WS-RAND-INT-HIGH.                                          
019810     PERFORM 8020-RANDOM-INT-RANGE.                                       
019820     MOVE WS-RAND-INT-RESULT TO WS-RAND-INT-HIGH.                         
019830     IF AG-INV-QTY (WS-AGENT-IX, WS-CHOSEN-INV-IX)                        
019840         < WS-RAND-INT-HIGH                                               
019850         MOVE AG-INV-QTY (WS-AGENT-IX, WS-CHOSEN-INV-IX)                  
019860             TO WS-RAND-INT-HIGH                                          
019870     END-IF.                                                              
019880     MOVE 1 TO WS-RAND-INT-LOW.                                           
019890     PERFORM 8020-RANDOM-INT-RANGE.                                       
019900     MOVE WS-RAND-INT-RESULT TO WS-CALC-QTY.                              
019910                                                                          
019920*                                                                         
019930*    3300-SUBMIT-ORDER (MARKET-ENGINE UNIT) - OPENS A NEW                 
019940*    ORDER ON THE BOOK AT ARRIVAL SEQUENCE, THEN ATTEMPTS AN              
019950*    IMMEDIATE MATCH AGAINST THE STANDING BOOK.                           
019960*                                                                         
019970 3300-SUBMIT-ORDER.                                                       
019980     IF C-ORDER-COUNT NOT < 3000                                          
019990         GO TO 3300-EXIT                                                  
020000     END-IF.                                                              
020010     ADD 1 TO C-ORDER-COUNT.                                              
020020     SET WS-ORD-IX TO C-ORDER-COUNT.                                      
020030     MOVE C-NEXT-ORDER-ID TO OR-ID (WS-ORD-IX).                           
020040     ADD 1 TO C-NEXT-ORDER-ID.                                            
020050     MOVE IM-ID (WS-ITEM-IX) TO OR-ITEM-ID (WS-ORD-IX).                   
020060     MOVE AG-ID (WS-AGENT-IX) TO OR-AGENT-ID (WS-ORD-IX).                 
020070     MOVE WS-SUBMIT-TYPE TO OR-TYPE (WS-ORD-IX).                          
020080     MOVE WS-CALC-PRICE TO OR-PRICE (WS-ORD-IX).                          
020090     MOVE WS-CALC-QTY TO OR-QTY (WS-ORD-IX).                              
020100     MOVE ZERO TO OR-FILLED-QTY (WS-ORD-IX).                              
020110     MOVE "PENDING  " TO OR-STATUS (WS-ORD-IX).                           
020120     MOVE C-ORDER-COUNT TO OR-SEQ (WS-ORD-IX).                            
020130     ADD 1 TO C-STEP-ORDERS.                                              
020140     SET WS-MATCH-NEW-IX TO WS-ORD-IX.                                    
020150     PERFORM 3405-MATCH-ORDER-INCOMING.                                   
020160 3300-EXIT.                                                               
020170     EXIT.                                                                
020180                                                                          
020190*                                                                         
020200*    3400 SERIES - MATCHING ENGINE (MARKET-ENGINE UNIT).                  
020210*    3405/3410/3411/3420 MATCH A SINGLE ORDER (GIVEN IN                   
020220*    WS-MATCH-NEW-IX) AGAINST THE BOOK, REPEATING UNTIL IT                
020230*    IS FULLY FILLED OR NO CANDIDATE REMAINS.  BOTH ORDER                 
020240*    SUBMISSION AND THE GLOBAL SWEEP CALL THIS SAME RANGE.                
020250*                                                                         
020260 3400-MATCH-SWEEP.                                                        
020270     PERFORM 3401-SWEEP-CHECK-ONE                                         
020280         VARYING WS-SWEEP-IX FROM 1 BY 1                                  
020290         UNTIL WS-SWEEP-IX > C-ORDER-COUNT.                               
020300                                                                          
020310 3401-SWEEP-CHECK-ONE.                                                    
020320     IF OR-IS-PENDING (WS-SWEEP-IX)                                       
020330         OR OR-IS-PARTIAL (WS-SWEEP-IX)                                   
020340         SET WS-MATCH-NEW-IX TO WS-SWEEP-IX                               
020350         PERFORM 3405-MATCH-ORDER-INCOMING                                
020360     END-IF.                                                              
020370                                                                          
020380 3405-MATCH-ORDER-INCOMING.                                               
020390     MOVE "YES" TO WS-MATCH-CONTINUE.                                     
020400     PERFORM 3410-FIND-MATCHES THRU 3420-EXIT                             
020410         UNTIL WS-MATCH-CONTINUE = "NO".                                  
020420                                                                          
020430* SCANS THE WHOLE BOOK FOR THE BEST COMPATIBLE RESTING                    
020440* ORDER FOR WS-MATCH-NEW-IX.  BEST = LOWEST ASK (BUY SIDE                 
020450* INCOMING) OR HIGHEST BID (SELL SIDE INCOMING), TIES                     
020460* BROKEN BY EARLIEST ARRIVAL SEQUENCE.                                    
020470 3410-FIND-MATCHES.                                                       
020480     IF OR-FILLED-QTY (WS-MATCH-NEW-IX)                                   
020490         NOT < OR-QTY (WS-MATCH-NEW-IX)                                   
020500         MOVE "NO" TO WS-MATCH-CONTINUE                                   
020510         GO TO 3420-EXIT                                                  
020520     END-IF.                                                              
020530     MOVE "NO" TO WS-MATCH-FOUND-SW.                                      
020540     PERFORM 3411-CHECK-ONE-CANDIDATE THRU 3411-EXIT                      
020550         VARYING WS-MATCH-CAND-IX FROM 1 BY 1                             
020560         UNTIL WS-MATCH-CAND-IX > C-ORDER-COUNT.                          
020570     IF WS-MATCH-FOUND-SW = "NO"                                          
020580         MOVE "NO" TO WS-MATCH-CONTINUE                                   
020590         GO TO 3420-EXIT                                                  
020600     END-IF.                                                              
020610                                                                          
020620 3411-CHECK-ONE-CANDIDATE.                                                
020630     IF WS-MATCH-CAND-IX = WS-MATCH-NEW-IX                                
020640         GO TO 3411-EXIT                                                  
020650     END-IF.                                                              
020660     IF NOT (OR-IS-PENDING (WS-MATCH-CAND-IX)                             
020670         OR OR-IS-PARTIAL (WS-MATCH-CAND-IX))                             
020680         GO TO 3411-EXIT                                                  
020690     END-IF.                                                              
020700     IF OR-ITEM-ID (WS-MATCH-CAND-IX)                                     
020710         NOT = OR-ITEM-ID (WS-MATCH-NEW-IX)                               
020720         GO TO 3411-EXIT                                                  
020730     END-IF.                                                              
020740     IF OR-AGENT-ID (WS-MATCH-CAND-IX)                                    
020750         = OR-AGENT-ID (WS-MATCH-NEW-IX)                                  
020760         GO TO 3411-EXIT                                                  
020770     END-IF.                                                              
020780     IF OR-IS-BUY (WS-MATCH-NEW-IX)                                       
020790         IF NOT OR-IS-SELL (WS-MATCH-CAND-IX)                             
020800             GO TO 3411-EXIT                                              
020810         END-IF                                                           
020820         IF OR-PRICE (WS-MATCH-CAND-IX)                                   
020830             > OR-PRICE (WS-MATCH-NEW-IX)                                 
020840             GO TO 3411-EXIT                                              
020850         END-IF                                                           
020860     ELSE                                                                 
020870         IF NOT OR-IS-BUY (WS-MATCH-CAND-IX)                              
020880             GO TO 3411-EXIT                                              
020890         END-IF                                                           
020900         IF OR-PRICE (WS-MATCH-CAND-IX)                                   
020910             < OR-PRICE (WS-MATCH-NEW-IX)                                 
020920             GO TO 3411-EXIT                                              
020930         END-IF                                                           
020940     END-IF.                                                              
020950     IF WS-MATCH-FOUND-SW = "NO"                                          
020960         SET WS-MATCH-BEST-IX TO WS-MATCH-CAND-IX                         
020970         MOVE "YES" TO WS-MATCH-FOUND-SW                                  
020980         GO TO 3411-EXIT                                                  
020990     END-IF.                                                              
021000     IF OR-IS-BUY (WS-MATCH-NEW-IX)                                       
021010         IF OR-PRICE (WS-MATCH-CAND-IX)                                   
021020             < OR-PRICE (WS-MATCH-BEST-IX)                                
021030             SET WS-MATCH-BEST-IX TO WS-MATCH-CAND-IX                     
021040         ELSE                                                             
021050             IF OR-PRICE (WS-MATCH-CAND-IX)                               
021060                 = OR-PRICE (WS-MATCH-BEST-IX)                            
021070                 AND OR-SEQ (WS-MATCH-CAND-IX)                            
021080                     < OR-SEQ (WS-MATCH-BEST-IX)                          
021090                 SET WS-MATCH-BEST-IX TO WS-MATCH-CAND-IX                 
021100             END-IF                                                       
021110         END-IF                                                           
021120     ELSE                                                                 
021130         IF OR-PRICE (WS-MATCH-CAND-IX)                                   
021140             > OR-PRICE (WS-MATCH-BEST-IX)                                
021150             SET WS-MATCH-BEST-IX TO WS-MATCH-CAND-IX                     
021160         ELSE                                                             
021170             IF OR-PRICE (WS-MATCH-CAND-IX)                               
021180                 = OR-PRICE (WS-MATCH-BEST-IX)                            
021190                 AND OR-SEQ (WS-MATCH-CAND-IX)                            
021200                     < OR-SEQ (WS-MATCH-BEST-IX)                          
021210                 SET WS-MATCH-BEST-IX TO WS-MATCH-CAND-IX                 
021220             END-IF                                                       
021230         END-IF                                                           
021240     END-IF.                                                              
021250 3411-EXIT.                                                               
021260     EXIT.                                                                
021270                                                                          
021280* EXECUTES ONE TRADE BETWEEN THE INCOMING ORDER AND THE                   
021290* BEST CANDIDATE FOUND ABOVE, AT THE CANDIDATE'S (RESTING)                
021300* PRICE, THEN SETTLES IT AGAINST BOTH AGENTS.                             
021310 3420-EXECUTE-MATCH.                                                      
021320     COMPUTE WS-MATCH-NEW-REM =                                           
021330         OR-QTY (WS-MATCH-NEW-IX)                                         
021340         - OR-FILLED-QTY (WS-MATCH-NEW-IX).                               
021350     COMPUTE WS-MATCH-BEST-REM =                                          
021360         OR-QTY (WS-MATCH-BEST-IX)                                        
021370         - OR-FILLED-QTY (WS-MATCH-BEST-IX).                              
021380     IF WS-MATCH-NEW-REM < WS-MATCH-BEST-REM                              
021390         MOVE WS-MATCH-NEW-REM TO WS-MATCH-QTY                            
021400     ELSE                                                                 
021410         MOVE WS-MATCH-BEST-REM TO WS-MATCH-QTY                           
021420     END-IF.                                                              
021430     IF OR-IS-BUY (WS-MATCH-NEW-IX)                                       
021440         SET WS-MATCH-BUY-IX TO WS-MATCH-NEW-IX                           
021450         SET WS-MATCH-SELL-IX TO WS-MATCH-BEST-IX                         
021460     ELSE                                                                 
021470         SET WS-MATCH-BUY-IX TO WS-MATCH-BEST-IX                          
021480         SET WS-MATCH-SELL-IX TO WS-MATCH-NEW-IX                          
021490     END-IF.                                                              
021500     ADD WS-MATCH-QTY TO OR-FILLED-QTY (WS-MATCH-NEW-IX).                 
021510     ADD WS-MATCH-QTY TO OR-FILLED-QTY (WS-MATCH-BEST-IX).                
021520     PERFORM 3430-SET-ORDER-STATUS.                                       
021530     ADD 1 TO C-TXN-COUNT.                                                
021540     IF C-TXN-COUNT > 3000                                                
021550         MOVE 3000 TO C-TXN-COUNT                                         
021560     ELSE                                                                 
021570         SET WS-TXN-IX TO C-TXN-COUNT                                     
021580         MOVE C-NEXT-TXN-ID TO TX-ID (WS-TXN-IX)                          
021590         ADD 1 TO C-NEXT-TXN-ID                                           
021600         MOVE OR-AGENT-ID (WS-MATCH-BUY-IX)                               
021610             TO TX-BUYER-ID (WS-TXN-IX)                                   
021620         MOVE OR-AGENT-ID (WS-MATCH-SELL-IX)                              
021630             TO TX-SELLER-ID (WS-TXN-IX)                                  
021640         MOVE OR-ITEM-ID (WS-MATCH-NEW-IX)                                
021650             TO TX-ITEM-ID (WS-TXN-IX)                                    
021660         MOVE OR-PRICE (WS-MATCH-BEST-IX)                                 
021670             TO TX-PRICE (WS-TXN-IX)                                      
021680         MOVE WS-MATCH-QTY TO TX-QTY (WS-TXN-IX)                          
021690         MOVE OR-ID (WS-MATCH-BUY-IX)                                     
021700             TO TX-BUY-ORDER-ID (WS-TXN-IX)                               
021710         MOVE OR-ID (WS-MATCH-SELL-IX)                                    
021720             TO TX-SELL-ORDER-ID (WS-TXN-IX)                              
021730         MOVE C-STEP-NO TO TX-STEP (WS-TXN-IX)                            
021740         ADD 1 TO C-STEP-TXNS                                             
021750         ADD WS-MATCH-QTY TO C-STEP-VOLUME                                
021760         PERFORM 3500-SETTLE-TRADE                                        
021770     END-IF.                                                              
021780 3420-EXIT.                                                               
021790     EXIT.                                                                
021800                                                                          
021810* RECOMPUTES BOTH ORDERS' STATUSES FROM FILLED QUANTITY.                  
021820 3430-SET-ORDER-STATUS.                                                   
021830     EVALUATE TRUE                                                        
021840         WHEN OR-FILLED-QTY (WS-MATCH-NEW-IX) = ZERO                      
021850             MOVE "PENDING  " TO OR-STATUS (WS-MATCH-NEW-IX)              
021860         WHEN OR-FILLED-QTY (WS-MATCH-NEW-IX)                             
021870             NOT < OR-QTY (WS-MATCH-NEW-IX)                               
021880             MOVE "FILLED   " TO OR-STATUS (WS-MATCH-NEW-IX)              
021890         WHEN OTHER                                                       
021900             MOVE "PARTIAL  " TO OR-STATUS (WS-MATCH-NEW-IX)              
021910     END-EVALUATE.                                                        
021920     EVALUATE TRUE                                                        
021930         WHEN OR-FILLED-QTY (WS-MATCH-BEST-IX) = ZERO                     
021940             MOVE "PENDING  " TO OR-STATUS (WS-MATCH-BEST-IX)             
021950         WHEN OR-FILLED-QTY (WS-MATCH-BEST-IX)                            
021960             NOT < OR-QTY (WS-MATCH-BEST-IX)                              
021970             MOVE "FILLED   " TO OR-STATUS (WS-MATCH-BEST-IX)             
021980         WHEN OTHER                                                       
021990             MOVE "PARTIAL  " TO OR-STATUS (WS-MATCH-BEST-IX)             
022000     END-EVALUATE.                                                        
022010                                                                          
022020*                                                                         
022030*    3500-SETTLE-TRADE (SIM-MANAGER UNIT) - MOVES CASH AND                
022040*    INVENTORY BETWEEN THE TWO AGENTS ON A COMPLETED TRADE                
022050*    AND REFRESHES THE ITEM'S LAST-TRADE PRICE.                           
022060*                                                                         
022070 3500-SETTLE-TRADE.                                                       
022080     MOVE OR-ITEM-ID (WS-MATCH-NEW-IX) TO WS-SETTLE-ITEM-ID.              
022090     MOVE OR-PRICE (WS-MATCH-BEST-IX) TO WS-SETTLE-PRICE.                 
022100     MOVE WS-MATCH-QTY TO WS-SETTLE-QTY.                                  
022110     COMPUTE WS-SETTLE-VALUE ROUNDED =                                    
022120         WS-SETTLE-PRICE * WS-SETTLE-QTY.                                 
022130     PERFORM 3510-LOCATE-SETTLE-ITEM.                                     
022140     MOVE OR-AGENT-ID (WS-MATCH-BUY-IX) TO WS-SETTLE-AGENT-ID.            
022150     PERFORM 3520-LOCATE-SETTLE-AGENT.                                    
022160     MOVE WS-AGENT-IX TO WS-SETTLE-BUYER-IX.                              
022170     MOVE OR-AGENT-ID (WS-MATCH-SELL-IX) TO WS-SETTLE-AGENT-ID.           
022180     PERFORM 3520-LOCATE-SETTLE-AGENT.                                    
022190     MOVE WS-AGENT-IX TO WS-SETTLE-SELLER-IX.                             
022200     SET WS-AGENT-IX TO WS-SETTLE-BUYER-IX.                               
022210     SUBTRACT WS-SETTLE-VALUE FROM AG-CASH (WS-AGENT-IX).                 
022220     MOVE WS-SETTLE-QTY TO WS-RAND-INT-RESULT.                            
022230     PERFORM 1430-CREDIT-INVENTORY.                                       
022240     SET WS-AGENT-IX TO WS-SETTLE-SELLER-IX.                              
022250     ADD WS-SETTLE-VALUE TO AG-CASH (WS-AGENT-IX).                        
022260     PERFORM 3530-DEBIT-SELLER-INVENTORY THRU 3530-EXIT.                  
022270     MOVE WS-SETTLE-PRICE TO IM-LAST-PRICE (WS-ITEM-IX).                  
022280     MOVE "Y" TO IM-LAST-PRICE-SET (WS-ITEM-IX).                          
022290     ADD WS-SETTLE-VALUE TO C-STEP-VALUE.                                 
022300     ADD WS-SETTLE-VALUE TO C-GRAND-VALUE.                                
022310                                                                          
022320* LOCATES THE ITEM TABLE LINE FOR WS-SETTLE-ITEM-ID.                      
022330 3510-LOCATE-SETTLE-ITEM.                                                 
022340     PERFORM 3511-LOCATE-ITEM-NOOP                                        
022350         VARYING WS-ITEM-IX FROM 1 BY 1                                   
022360         UNTIL WS-ITEM-IX > C-ITEM-COUNT                                  
022370         OR IM-ID (WS-ITEM-IX) = WS-SETTLE-ITEM-ID.                       
022380                                                                          
022390 3511-LOCATE-ITEM-NOOP.                                                   
022400     CONTINUE.                                                            
022410                                                                          
022420* LOCATES THE AGENT TABLE LINE FOR WS-SETTLE-AGENT-ID.                    
022430 3520-LOCATE-SETTLE-AGENT.                                                
022440     PERFORM 3521-LOCATE-AGENT-NOOP                                       
022450         VARYING WS-AGENT-IX FROM 1 BY 1                                  
022460         UNTIL WS-AGENT-IX > C-AGENT-COUNT                                
022470         OR AG-ID (WS-AGENT-IX) = WS-SETTLE-AGENT-ID.                     
022480                                                                          
022490 3521-LOCATE-AGENT-NOOP.                                                  
022500     CONTINUE.                                                            
022510                                                                          
022520* DEBITS THE SELLER'S HELD QUANTITY FOR THE TRADED ITEM,                  
022530* REMOVING THE INVENTORY LINE ONLY WHEN THE FULL BALANCE                  
022540* IS SOLD (HELD MUST BE AT LEAST THE TRADE QUANTITY).                     
022550 3530-DEBIT-SELLER-INVENTORY.                                             
022560     MOVE ZERO TO WS-GEN-MID.                                             
022570     PERFORM 3531-DEBIT-CHECK-ONE-LINE                                    
022580         VARYING WS-GEN-I FROM 1 BY 1                                     
022590         UNTIL WS-GEN-I > AG-INV-COUNT (WS-AGENT-IX).                     
022600     IF WS-GEN-MID = ZERO                                                 
022610         GO TO 3530-EXIT                                                  
022620     END-IF.                                                              
022630     IF AG-INV-QTY (WS-AGENT-IX, WS-GEN-MID)                              
022640         NOT > WS-SETTLE-QTY                                              
022650         MOVE AG-INV-ITEM-ID (WS-AGENT-IX,                                
022660             AG-INV-COUNT (WS-AGENT-IX))                                  
022670             TO AG-INV-ITEM-ID (WS-AGENT-IX, WS-GEN-MID)                  
022680         MOVE AG-INV-QTY (WS-AGENT-IX,                                    
022690             AG-INV-COUNT (WS-AGENT-IX))                                  
022700             TO AG-INV-QTY (WS-AGENT-IX, WS-GEN-MID)                      
022710         SUBTRACT 1 FROM AG-INV-COUNT (WS-AGENT-IX)                       
022720     ELSE                                                                 
022730         SUBTRACT WS-SETTLE-QTY                                           
022740             FROM AG-INV-QTY (WS-AGENT-IX, WS-GEN-MID)                    
022750     END-IF.                                                              
022760 3530-EXIT.                                                               
022770     EXIT.                                                                
022780                                                                          
022790 3531-DEBIT-CHECK-ONE-LINE.                                               
022800     IF AG-INV-ITEM-ID (WS-AGENT-IX, WS-GEN-I)                            
022810         = WS-SETTLE-ITEM-ID                                              
022820         MOVE WS-GEN-I TO WS-GEN-MID                                      
022830     END-IF.                                                              
022840                                                                          
022850*                                                                         
022860*    3550-CANCEL-ORDER (MARKET-ENGINE UNIT) - CANCELS ONE ORDER           
022870*    GIVEN ITS ORDER ID (WS-CANCEL-ORDER-ID) AND THE AGENT ID             
022880*    REQUESTING THE CANCEL (WS-CANCEL-AGENT-ID).  THE ORDER               
022890*    MUST EXIST, BELONG TO THAT AGENT, AND STILL BE PENDING OR            
022900*    PARTIAL - OTHERWISE THE CANCEL FAILS.  SAME PERFORM-THRU-            
022910*    EXIT / GO TO SHORT-CIRCUIT SHAPE AS 1250-VALIDATE-CONFIG.            
022920*    ADDED 08/14/07, SEE CHANGE LOG - END-OF-RUN CLOSE-OUT                
022930*    (4045) NEEDED A WAY TO RETIRE ORDERS STILL OPEN WHEN THE             
022940*    LAST STEP FINISHES.                                                  
022950*                                                                         
022960 3550-CANCEL-ORDER.                                                       
022970     MOVE "NO" TO WS-CANCEL-RESULT.                                       
022980     PERFORM 3551-FIND-CANCEL-ORDER-NOOP                                  
022990         VARYING WS-ORD-IX FROM 1 BY 1                                    
023000         UNTIL WS-ORD-IX > C-ORDER-COUNT                                  
023010         OR OR-ID (WS-ORD-IX) = WS-CANCEL-ORDER-ID.                       
023020     IF WS-ORD-IX > C-ORDER-COUNT                                         
023030         GO TO 3550-EXIT                                                  
023040     END-IF.                                                              
023050     IF OR-AGENT-ID (WS-ORD-IX) NOT = WS-CANCEL-AGENT-ID                  
023060         GO TO 3550-EXIT                                                  
023070     END-IF.                                                              
023080     IF NOT OR-IS-PENDING (WS-ORD-IX)                                     
023090         AND NOT OR-IS-PARTIAL (WS-ORD-IX)                                
023100         GO TO 3550-EXIT                                                  
023110     END-IF.                                                              
023120     MOVE "CANCELLED" TO OR-STATUS (WS-ORD-IX).                           
023130     MOVE "YES" TO WS-CANCEL-RESULT.                                      
023140 3550-EXIT.                                                               
023150     EXIT.                                                                
023160                                                                          
023170 3551-FIND-CANCEL-ORDER-NOOP.                                             
023180     CONTINUE.                                                            
023190                                                                          
023200*                                                                         
023210*    3600 SERIES - PER-STEP METRICS COLLECTION (SIM-MANAGER               
023220*    UNIT).  BUILDS ONE WS-METRICS-TABLE ENTRY AND WRITES                 
023230*    THE MATCHING RECORD TO METRICS-FILE-OUT.                             
023240*                                                                         
023250 3600-COLLECT-METRICS.                                                    
023260     ADD 1 TO C-METRICS-COUNT.                                            
023270     IF C-METRICS-COUNT > 500                                             
023280         MOVE 500 TO C-METRICS-COUNT                                      
023290         GO TO 3600-EXIT                                                  
023300     END-IF.                                                              
023310     SET WS-MET-IX TO C-METRICS-COUNT.                                    
023320     MOVE C-STEP-NO          TO MT-STEP (WS-MET-IX).                      
023330     MOVE C-STEP-ORDERS      TO MT-ORDERS-CREATED (WS-MET-IX).            
023340     MOVE C-STEP-TXNS        TO MT-TXNS-EXECUTED (WS-MET-IX).             
023350     MOVE C-STEP-VOLUME      TO MT-TOTAL-VOLUME (WS-MET-IX).              
023360     MOVE C-STEP-VALUE       TO MT-TOTAL-VALUE (WS-MET-IX).               
023370     MOVE C-BUYER-COUNT      TO MT-ACTIVE-BUYERS (WS-MET-IX).             
023380     MOVE C-SELLER-COUNT     TO MT-ACTIVE-SELLERS (WS-MET-IX).            
023390     MOVE ZERO TO WS-GEN-STAT-COUNT.                                      
023400     PERFORM 3601-COLLECT-ONE-BUYER-CASH                                  
023410         VARYING WS-AGENT-IX FROM 1 BY 1                                  
023420         UNTIL WS-AGENT-IX > C-AGENT-COUNT.                               
023430     PERFORM 8300-STATISTICS THRU 8300-EXIT.                              
023440     MOVE WS-GEN-STAT-MEAN TO MT-AVG-BUYER-CASH (WS-MET-IX).              
023450     MOVE ZERO TO WS-GEN-STAT-COUNT.                                      
023460     PERFORM 3602-COLLECT-ONE-SELLER-CASH                                 
023470         VARYING WS-AGENT-IX FROM 1 BY 1                                  
023480         UNTIL WS-AGENT-IX > C-AGENT-COUNT.                               
023490     PERFORM 8300-STATISTICS THRU 8300-EXIT.                              
023500     MOVE WS-GEN-STAT-MEAN TO MT-AVG-SELLER-CASH (WS-MET-IX).             
023510     MOVE ZERO TO C-PEND-COUNT.                                           
023520     PERFORM 3605-COUNT-ONE-PENDING                                       
023530         VARYING WS-ORD-IX FROM 1 BY 1                                    
023540         UNTIL WS-ORD-IX > C-ORDER-COUNT.                                 
023550     MOVE C-PEND-COUNT TO MT-PENDING-ORDERS (WS-MET-IX).                  
023560     MOVE C-STEP-NO           TO MF-STEP.                                 
023570     MOVE C-STEP-ORDERS       TO MF-ORDERS-CREATED.                       
023580     MOVE C-STEP-TXNS         TO MF-TXNS-EXECUTED.                        
023590     MOVE C-STEP-VOLUME       TO MF-TOTAL-VOLUME.                         
023600     MOVE C-STEP-VALUE        TO MF-TOTAL-VALUE.                          
023610     MOVE C-BUYER-COUNT       TO MF-ACTIVE-BUYERS.                        
023620     MOVE C-SELLER-COUNT      TO MF-ACTIVE-SELLERS.                       
023630     MOVE MT-AVG-BUYER-CASH (WS-MET-IX)  TO MF-AVG-BUYER-CASH.            
023640     MOVE MT-AVG-SELLER-CASH (WS-MET-IX) TO MF-AVG-SELLER-CASH.           
023650     MOVE C-PEND-COUNT        TO MF-PENDING-ORDERS.                       
023660     WRITE MF-METRICS-REC.                                                
023670     ADD C-STEP-TXNS   TO C-GRAND-TXNS.                                   
023680     ADD C-STEP-VOLUME TO C-GRAND-VOLUME.                                 
023690 3600-EXIT.                                                               
023700     EXIT.                                                                
023710                                                                          
023720 3601-COLLECT-ONE-BUYER-CASH.                                             
023730     IF AG-IS-BUYER (WS-AGENT-IX)                                         
023740         ADD 1 TO WS-GEN-STAT-COUNT                                       
023750         MOVE AG-CASH (WS-AGENT-IX)                                       
023760             TO WS-GEN-STAT-TAB (WS-GEN-STAT-COUNT)                       
023770     END-IF.                                                              
023780                                                                          
023790 3602-COLLECT-ONE-SELLER-CASH.                                            
023800     IF AG-IS-SELLER (WS-AGENT-IX)                                        
023810         ADD 1 TO WS-GEN-STAT-COUNT                                       
023820         MOVE AG-CASH (WS-AGENT-IX)                                       
023830             TO WS-GEN-STAT-TAB (WS-GEN-STAT-COUNT)                       
023840     END-IF.                                                              
023850                                                                          
023860 3605-COUNT-ONE-PENDING.                                                  
023870     IF OR-IS-PENDING (WS-ORD-IX)                                         
023880         OR OR-IS-PARTIAL (WS-ORD-IX)                                     
023890         ADD 1 TO C-PEND-COUNT                                            
023900     END-IF.                                                              
023910                                                                          
023920*                                                                         
023930*    3700 SERIES - PROGRESS LOG AND CHECKPOINT DUMP (SIM-                 
023940*    MANAGER UNIT).  A ONE-LINE DISPLAY GOES OUT EVERY 10                 
023950*    STEPS; A FULL CHECKPOINT (SUMMARY + ONE LINE PER AGENT)              
023960*    GOES TO CHECKPOINT-FILE-OUT EVERY CF-CHECKPOINT-INTV                 
023970*    STEPS - ADDED 01/11/91, SEE CHANGE LOG.                              
023980*                                                                         
023990 3700-CHECKPOINT.                                                         
024000     IF C-STEP-NO = ZERO                                                  
024010         GO TO 3700-EXIT                                                  
024020     END-IF.                                                              
024030     DIVIDE C-STEP-NO BY 10 GIVING WS-GEN-I                               
024040         REMAINDER WS-GEN-J.                                              
024050     IF WS-GEN-J = ZERO                                                   
024060         DISPLAY "STEP " C-STEP-NO " - " C-STEP-TXNS                      
024070             " TXNS  " C-STEP-VOLUME " UNITS TRADED"                      
024080     END-IF.                                                              
024090     IF CF-CHECKPOINT-INTV = ZERO                                         
024100         GO TO 3700-EXIT                                                  
024110     END-IF.                                                              
024120     DIVIDE C-STEP-NO BY CF-CHECKPOINT-INTV GIVING WS-GEN-I               
024130         REMAINDER WS-GEN-J.                                              
024140     IF WS-GEN-J NOT = ZERO                                               
024150         GO TO 3700-EXIT                                                  
024160     END-IF.                                                              
024170     PERFORM 3710-WRITE-CHECKPOINT.                                       
024180 3700-EXIT.                                                               
024190     EXIT.                                                                
024200                                                                          
024210 3710-WRITE-CHECKPOINT.                                                   
024220     MOVE SPACES TO CK-SUMMARY-LINE.                                      
024230     MOVE C-STEP-NO      TO CK-STEP.                                      
024240     MOVE C-GRAND-TXNS   TO CK-TXNS.                                      
024250     MOVE C-GRAND-VOLUME TO CK-VOLUME.                                    
024260     MOVE WS-GRAND-VALUE-U TO CK-VALUE.                                   
024270     MOVE C-AGENT-COUNT  TO CK-AGENTS.                                    
024280     MOVE CK-SUMMARY-LINE TO CK-LINE.                                     
024290     WRITE CK-LINE.                                                       
024300     PERFORM 3720-WRITE-ONE-AGENT                                         
024310         VARYING WS-AGENT-IX FROM 1 BY 1                                  
024320         UNTIL WS-AGENT-IX > C-AGENT-COUNT.                               
024330                                                                          
024340 3720-WRITE-ONE-AGENT.                                                    
024350     MOVE SPACES TO CK-AGENT-LINE.                                        
024360     MOVE AG-ID (WS-AGENT-IX)        TO CK-AGT-ID.                        
024370     MOVE AG-TYPE (WS-AGENT-IX)      TO CK-AGT-TYPE.                      
024380     MOVE AG-CASH (WS-AGENT-IX)      TO CK-AGT-CASH.                      
024390     MOVE AG-INV-COUNT (WS-AGENT-IX) TO CK-AGT-ITEMS.                     
024400     MOVE CK-AGENT-LINE TO CK-LINE.                                       
024410     WRITE CK-LINE.                                                       
024420                                                                          
024430*                                                                         
024440*    4000 SERIES - CLOSING (SIM-MANAGER UNIT).  DUMPS THE                 
024450*    WORKING ORDER AND TRANSACTION TABLES TO THEIR OUTPUT                 
024460*    FILES, PRINTS THE RESULTS REPORT, CLOSES EVERYTHING.                 
024470*                                                                         
024480 4000-CLOSING.                                                            
024490     PERFORM 4045-CLOSE-OPEN-ORDERS                                       
024500         VARYING WS-SWEEP-IX FROM 1 BY 1                                  
024510         UNTIL WS-SWEEP-IX > C-ORDER-COUNT.                               
024520     PERFORM 4050-WRITE-ORDERS                                            
024530         VARYING WS-ORD-IX FROM 1 BY 1                                    
024540         UNTIL WS-ORD-IX > C-ORDER-COUNT.                                 
024550     PERFORM 4060-WRITE-TXNS                                              
024560         VARYING WS-TXN-IX FROM 1 BY 1                                    
024570         UNTIL WS-TXN-IX > C-TXN-COUNT.                                   
024580     PERFORM 4100-SUMMARY-TOTALS.                                         
024590     CLOSE CONFIG-FILE.                                                   
024600     CLOSE ITEMS-IN.                                                      
024610     CLOSE TXN-FILE-OUT.                                                  
024620     CLOSE ORDER-FILE-OUT.                                                
024630     CLOSE METRICS-FILE-OUT.                                              
024640     CLOSE CHECKPOINT-FILE-OUT.                                           
024650     CLOSE RESULTS-FILE-OUT.                                              
024660                                                                          
024670* 4045-CLOSE-OPEN-ORDERS - AN ORDER STILL PENDING OR PARTIAL              
024680* WHEN THE RUN ENDS CAN NEVER MATCH AGAIN, SO IT IS CANCELLED             
024690* BEFORE THE ORDER TABLE IS DUMPED - USES 3550-CANCEL-ORDER               
024700* WITH THE ORDER'S OWN AGENT ID, SO THE CANCEL ALWAYS                     
024710* SUCCEEDS.  ADDED 08/14/07, SEE CHANGE LOG.                              
024720 4045-CLOSE-OPEN-ORDERS.                                                  
024730     IF OR-IS-PENDING (WS-SWEEP-IX)                                       
024740         OR OR-IS-PARTIAL (WS-SWEEP-IX)                                   
024750         MOVE OR-ID (WS-SWEEP-IX)       TO WS-CANCEL-ORDER-ID             
024760         MOVE OR-AGENT-ID (WS-SWEEP-IX) TO WS-CANCEL-AGENT-ID             
024770         PERFORM 3550-CANCEL-ORDER THRU 3550-EXIT                         
024780     END-IF.                                                              
024790                                                                          
024800 4050-WRITE-ORDERS.                                                       
024810     MOVE OR-ID (WS-ORD-IX)          TO OF-ORD-ID.                        
024820     MOVE OR-ITEM-ID (WS-ORD-IX)     TO OF-ITEM-ID.                       
024830     MOVE OR-AGENT-ID (WS-ORD-IX)    TO OF-AGENT-ID.                      
024840     MOVE OR-TYPE (WS-ORD-IX)        TO OF-TYPE.                          
024850     MOVE OR-PRICE (WS-ORD-IX)       TO OF-PRICE.                         
024860     MOVE OR-QTY (WS-ORD-IX)         TO OF-QUANTITY.                      
024870     MOVE OR-FILLED-QTY (WS-ORD-IX)  TO OF-FILLED-QTY.                    
024880     MOVE OR-STATUS (WS-ORD-IX)      TO OF-STATUS.                        
024890     MOVE OR-SEQ (WS-ORD-IX)         TO OF-SEQ.                           
024900     WRITE OF-ORDER-REC.                                                  
024910                                                                          
024920 4060-WRITE-TXNS.                                                         
024930     MOVE TX-ID (WS-TXN-IX)            TO TF-TXN-ID.                      
024940     MOVE TX-BUYER-ID (WS-TXN-IX)      TO TF-BUYER-ID.                    
024950     MOVE TX-SELLER-ID (WS-TXN-IX)     TO TF-SELLER-ID.                   
024960     MOVE TX-ITEM-ID (WS-TXN-IX)       TO TF-ITEM-ID.                     
024970     MOVE TX-PRICE (WS-TXN-IX)         TO TF-PRICE.                       
024980     MOVE TX-QTY (WS-TXN-IX)           TO TF-QUANTITY.                    
024990     MOVE TX-BUY-ORDER-ID (WS-TXN-IX)  TO TF-BUY-ORDER-ID.                
025000     MOVE TX-SELL-ORDER-ID (WS-TXN-IX) TO TF-SELL-ORDER-ID.               
025010     MOVE TX-STEP (WS-TXN-IX)          TO TF-STEP.                        
025020     WRITE TF-TXN-REC.                                                    
025030                                                                          
025040*                                                                         
025050*    4100 SERIES - RESULTS REPORT (RESTYLED FROM CBLANL03'S               
025060*    CONTROL-BREAK / SUBTOTAL / GRAND-TOTAL LADDER - SEE                  
025070*    CHANGE LOG 11/02/93).  PER-STEP DETAIL FROM THE METRICS              
025080*    TABLE, SUMMARY TOTALS, THEN AGENT DETAIL WITH A SINGLE-              
025090*    LEVEL CONTROL BREAK ON AG-TYPE.                                      
025100*                                                                         
025110 4100-SUMMARY-TOTALS.                                                     
025120     PERFORM 4200-HEADING.                                                
025130     PERFORM 4210-STEP-DETAIL                                             
025140         VARYING WS-MET-IX FROM 1 BY 1                                    
025150         UNTIL WS-MET-IX > C-METRICS-COUNT.                               
025160     MOVE ZERO TO WS-GEN-STAT-COUNT.                                      
025170     PERFORM 4111-COLLECT-ONE-STEP-TXNS                                   
025180         VARYING WS-MET-IX FROM 1 BY 1                                    
025190         UNTIL WS-MET-IX > C-METRICS-COUNT.                               
025200     PERFORM 8300-STATISTICS THRU 8300-EXIT.                              
025210     MOVE WS-GEN-STAT-MEAN TO WS-AVG-TXNS-PER-STEP.                       
025220     MOVE ZERO TO WS-GEN-STAT-COUNT.                                      
025230     PERFORM 4112-COLLECT-ONE-STEP-VOLUME                                 
025240         VARYING WS-MET-IX FROM 1 BY 1                                    
025250         UNTIL WS-MET-IX > C-METRICS-COUNT.                               
025260     PERFORM 8300-STATISTICS THRU 8300-EXIT.                              
025270     MOVE WS-GEN-STAT-MEAN TO WS-AVG-VOLUME-PER-STEP.                     
025280     MOVE ZERO TO WS-GEN-STAT-COUNT.                                      
025290     PERFORM 4113-COLLECT-ONE-STEP-VALUE                                  
025300         VARYING WS-MET-IX FROM 1 BY 1                                    
025310         UNTIL WS-MET-IX > C-METRICS-COUNT.                               
025320     PERFORM 8300-STATISTICS THRU 8300-EXIT.                              
025330     MOVE WS-GEN-STAT-MEAN TO WS-AVG-VALUE-PER-STEP.                      
025340     MOVE SPACES TO SUMMARY-LINE-1.                                       
025350     MOVE C-GRAND-TXNS TO SM-TOTAL-TXNS.                                  
025360     MOVE SUMMARY-LINE-1 TO PRTLINE.                                      
025370     WRITE PRTLINE AFTER ADVANCING 2 LINES.                               
025380     MOVE SPACES TO SUMMARY-LINE-2.                                       
025390     MOVE C-GRAND-VOLUME TO SM-TOTAL-VOLUME.                              
025400     MOVE SUMMARY-LINE-2 TO PRTLINE.                                      
025410     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
025420     MOVE SPACES TO SUMMARY-LINE-3.                                       
025430     MOVE WS-GRAND-VALUE-U TO SM-TOTAL-VALUE.                             
025440     MOVE SUMMARY-LINE-3 TO PRTLINE.                                      
025450     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
025460     MOVE SPACES TO SUMMARY-LINE-4.                                       
025470     MOVE WS-AVG-TXNS-PER-STEP TO SM-AVG-TXNS.                            
025480     MOVE WS-AVG-VOLUME-PER-STEP TO SM-AVG-VOLUME.                        
025490     MOVE SUMMARY-LINE-4 TO PRTLINE.                                      
025500     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
025510     MOVE SPACES TO SUMMARY-LINE-5.                                       
025520     MOVE WS-AVG-VALUE-PER-STEP TO SM-AVG-VALUE.                          
025530     MOVE C-AGENT-COUNT TO SM-AGENT-COUNT.                                
025540     MOVE SUMMARY-LINE-5 TO PRTLINE.                                      
025550     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
025560     MOVE BLANK-LINE TO PRTLINE.                                          
025570     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
025580     MOVE AGENT-HEAD-LINE TO PRTLINE.                                     
025590     WRITE PRTLINE AFTER ADVANCING 2 LINES.                               
025600     MOVE "YES" TO H-FIRST-AGENT-BRK.                                     
025610     MOVE ZERO TO T-GRAND-CASH.                                           
025620     MOVE ZERO TO T-GRAND-COUNT.                                          
025630     PERFORM 4230-AGENT-DETAIL                                            
025640         VARYING WS-AGENT-IX FROM 1 BY 1                                  
025650         UNTIL WS-AGENT-IX > C-AGENT-COUNT.                               
025660     PERFORM 4240-AGENT-TYPE-SUBTOTAL THRU 4240-EXIT.                     
025670     PERFORM 4250-GRAND-TOTAL THRU 4250-EXIT.                             
025680     PERFORM 4260-ITEM-BOOK-REPORT.                                       
025690                                                                          
025700 4111-COLLECT-ONE-STEP-TXNS.                                              
025710     ADD 1 TO WS-GEN-STAT-COUNT.                                          
025720     MOVE MT-TXNS-EXECUTED (WS-MET-IX)                                    
025730         TO WS-GEN-STAT-TAB (WS-GEN-STAT-COUNT).                          
025740                                                                          
025750 4112-COLLECT-ONE-STEP-VOLUME.                                            
025760     ADD 1 TO WS-GEN-STAT-COUNT.                                          
025770     MOVE MT-TOTAL-VOLUME (WS-MET-IX)                                     
025780         TO WS-GEN-STAT-TAB (WS-GEN-STAT-COUNT).                          
025790                                                                          
025800 4113-COLLECT-ONE-STEP-VALUE.                                             
025810     ADD 1 TO WS-GEN-STAT-COUNT.                                          
025820     MOVE MT-TOTAL-VALUE (WS-MET-IX)                                      
025830         TO WS-GEN-STAT-TAB (WS-GEN-STAT-COUNT).                          
025840                                                                          
025850 4200-HEADING.                                                            
025860     MOVE HEAD-LINE-1 TO PRTLINE.                                         
025870     WRITE PRTLINE AFTER ADVANCING C01.                                   
025880     MOVE HEAD-LINE-2 TO PRTLINE.                                         
025890     MOVE CF-SCENARIO-NAME TO H2-SCENARIO.                                
025900     MOVE CF-STEP-COUNT    TO H2-STEPS.                                   
025910     MOVE CF-BUYER-COUNT   TO H2-BUYERS.                                  
025920     MOVE CF-SELLER-COUNT  TO H2-SELLERS.                                 
025930     MOVE HEAD-LINE-2 TO PRTLINE.                                         
025940     WRITE PRTLINE AFTER ADVANCING 2 LINES.                               
025950     MOVE BLANK-LINE TO PRTLINE.                                          
025960     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
025970                                                                          
025980 4210-STEP-DETAIL.                                                        
025990     MOVE SPACES TO STEP-DETAIL-LINE.                                     
026000     MOVE MT-STEP (WS-MET-IX)          TO SD-STEP.                        
026010     MOVE MT-ORDERS-CREATED (WS-MET-IX) TO SD-ORDERS.                     
026020     MOVE MT-TXNS-EXECUTED (WS-MET-IX)  TO SD-TXNS.                       
026030     MOVE MT-TOTAL-VOLUME (WS-MET-IX)   TO SD-VOLUME.                     
026040     MOVE MT-TOTAL-VALUE (WS-MET-IX)    TO SD-VALUE.                      
026050     MOVE STEP-DETAIL-LINE TO PRTLINE.                                    
026060     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
026070                                                                          
026080*                                                                         
026090* 4230-AGENT-DETAIL - ONE DETAIL LINE PER AGENT.  TESTS FOR               
026100* THE TYPE CHANGE BEFORE PRINTING SO THE SUBTOTAL FOR THE                 
026110* TYPE JUST FINISHED PRINTS FIRST (CBLANL03 CONTROL-BREAK                 
026120* IDIOM, SEE CHANGE LOG 11/02/93).                                        
026130*                                                                         
026140 4230-AGENT-DETAIL.                                                       
026150     IF H-FIRST-AGENT-BRK = "NO"                                          
026160         IF AG-TYPE (WS-AGENT-IX) NOT = H-AGENT-TYPE                      
026170             PERFORM 4240-AGENT-TYPE-SUBTOTAL THRU 4240-EXIT              
026180         END-IF                                                           
026190     END-IF.                                                              
026200     IF H-FIRST-AGENT-BRK = "YES"                                         
026210         MOVE "NO" TO H-FIRST-AGENT-BRK                                   
026220         MOVE ZERO TO T-TYPE-CASH                                         
026230         MOVE ZERO TO T-TYPE-COUNT                                        
026240     END-IF.                                                              
026250     MOVE AG-TYPE (WS-AGENT-IX) TO H-AGENT-TYPE.                          
026260     PERFORM 4150-PORTFOLIO-VALUE.                                        
026270     MOVE SPACES TO AGENT-DETAIL-LINE.                                    
026280     MOVE AG-ID (WS-AGENT-IX)   TO AD-AGENT-ID.                           
026290     MOVE AG-TYPE (WS-AGENT-IX) TO AD-AGENT-TYPE.                         
026300     MOVE AG-CASH (WS-AGENT-IX) TO AD-CASH.                               
026310     MOVE WS-PORTFOLIO-VALUE    TO AD-PORTFOLIO.                          
026320     MOVE AGENT-DETAIL-LINE TO PRTLINE.                                   
026330     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
026340     PERFORM 4231-AGENT-INVENTORY.                                        
026350     ADD AG-CASH (WS-AGENT-IX) TO T-TYPE-CASH.                            
026360     ADD 1 TO T-TYPE-COUNT.                                               
026370     ADD AG-CASH (WS-AGENT-IX) TO T-GRAND-CASH.                           
026380     ADD 1 TO T-GRAND-COUNT.                                              
026390                                                                          
026400*                                                                         
026410* 4231-AGENT-INVENTORY - FOLLOWS THE AGENT DETAIL LINE WITH               
026420* THE AGENT'S CURRENT HOLDINGS (ITEM ID / QTY PAIRS), UP TO               
026430* 9 PAIRS PER LINE - AN AGENT HOLDING MORE THAN THAT GETS AN              
026440* OVERFLOW COUNT INSTEAD OF RUNNING OFF THE PRINT LINE.                   
026450* ADDED 08/28/07, SEE CHANGE LOG.                                         
026460*                                                                         
026470 4231-AGENT-INVENTORY.                                                    
026480     MOVE SPACES TO AGENT-INV-LINE.                                       
026490     PERFORM 4232-AGENT-INV-ONE-PAIR                                      
026500         VARYING WS-GEN-I FROM 1 BY 1                                     
026510         UNTIL WS-GEN-I > AG-INV-COUNT (WS-AGENT-IX)                      
026520         OR WS-GEN-I > 9.                                                 
026530     IF AG-INV-COUNT (WS-AGENT-IX) > 9                                    
026540         MOVE "+" TO AI-MORE-SIGN                                         
026550         COMPUTE WS-INV-OVERFLOW =                                        
026560             AG-INV-COUNT (WS-AGENT-IX) - 9                               
026570         MOVE WS-INV-OVERFLOW TO AI-OVERFLOW                              
026580         MOVE " MORE" TO AI-MORE-WORD                                     
026590     END-IF.                                                              
026600     MOVE AGENT-INV-LINE TO PRTLINE.                                      
026610     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
026620                                                                          
026630 4232-AGENT-INV-ONE-PAIR.                                                 
026640     MOVE AG-INV-ITEM-ID (WS-AGENT-IX, WS-GEN-I)                          
026650         TO AI-ITEM-ID (WS-GEN-I).                                        
026660     MOVE "/" TO AI-SLASH (WS-GEN-I).                                     
026670     MOVE AG-INV-QTY (WS-AGENT-IX, WS-GEN-I)                              
026680         TO AI-QTY (WS-GEN-I).                                            
026690                                                                          
026700* 4240-AGENT-TYPE-SUBTOTAL - AVERAGE CASH FOR THE TYPE JUST               
026710* COMPLETED, THEN RESETS THE RUNNING SUBTOTAL FOR THE NEXT.               
026720 4240-AGENT-TYPE-SUBTOTAL.                                                
026730     IF T-TYPE-COUNT = ZERO                                               
026740         GO TO 4240-EXIT                                                  
026750     END-IF.                                                              
026760     MOVE SPACES TO AGENT-SUBTOT-LINE.                                    
026770     MOVE H-AGENT-TYPE TO AT-TYPE.                                        
026780     COMPUTE AT-AVG-CASH ROUNDED =                                        
026790         T-TYPE-CASH / T-TYPE-COUNT.                                      
026800     MOVE T-TYPE-COUNT TO AT-COUNT.                                       
026810     MOVE AGENT-SUBTOT-LINE TO PRTLINE.                                   
026820     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
026830     MOVE ZERO TO T-TYPE-CASH.                                            
026840     MOVE ZERO TO T-TYPE-COUNT.                                           
026850 4240-EXIT.                                                               
026860     EXIT.                                                                
026870                                                                          
026880* 4250-GRAND-TOTAL - AVERAGE CASH ACROSS ALL AGENTS.                      
026890 4250-GRAND-TOTAL.                                                        
026900     IF T-GRAND-COUNT = ZERO                                              
026910         GO TO 4250-EXIT                                                  
026920     END-IF.                                                              
026930     MOVE BLANK-LINE TO PRTLINE.                                          
026940     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
026950     MOVE SPACES TO GRAND-TOTAL-LINE.                                     
026960     COMPUTE GT-AVG-CASH ROUNDED =                                        
026970         T-GRAND-CASH / T-GRAND-COUNT.                                    
026980     MOVE T-GRAND-COUNT TO GT-COUNT.                                      
026990     MOVE GRAND-TOTAL-LINE TO PRTLINE.                                    
027000     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
027010 4250-EXIT.                                                               
027020     EXIT.                                                                
027030                                                                          
027040*                                                                         
027050* 4260-ITEM-BOOK-REPORT (MARKET-ENGINE UNIT) - PRINTS THE                 
027060* ORDER BOOK FOR EVERY ITEM - ACTIVE BUYS (DESCENDING                     
027070* PRICE) THEN ACTIVE SELLS (ASCENDING PRICE), BOTH VIA                    
027080* 8400-BOOK-QUERY.  ADDED 08/14/07, SEE CHANGE LOG.                       
027090*                                                                         
027100 4260-ITEM-BOOK-REPORT.                                                   
027110     MOVE BLANK-LINE TO PRTLINE.                                          
027120     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
027130     MOVE BOOK-HEAD-LINE TO PRTLINE.                                      
027140     WRITE PRTLINE AFTER ADVANCING 2 LINES.                               
027150     PERFORM 4261-ITEM-BOOK-ONE-ITEM                                      
027160         VARYING WS-ITEM-IX FROM 1 BY 1                                   
027170         UNTIL WS-ITEM-IX > C-ITEM-COUNT.                                 
027180                                                                          
027190 4261-ITEM-BOOK-ONE-ITEM.                                                 
027200     MOVE SPACES TO ITEM-BOOK-HEAD-LINE.                                  
027210     MOVE IM-ID (WS-ITEM-IX)   TO IB-ITEM-ID.                             
027220     MOVE IM-NAME (WS-ITEM-IX) TO IB-ITEM-NAME.                           
027230     MOVE ITEM-BOOK-HEAD-LINE TO PRTLINE.                                 
027240     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
027250     MOVE IM-ID (WS-ITEM-IX) TO WS-BOOK-ITEM-ID.                          
027260     MOVE "BUY "             TO WS-BOOK-SIDE.                             
027270     MOVE "Y"                TO WS-BOOK-DESCEND.                          
027280     PERFORM 8400-BOOK-QUERY THRU 8400-EXIT.                              
027290     PERFORM 4262-BOOK-DETAIL-ONE                                         
027300         VARYING WS-BOOK-IX FROM 1 BY 1                                   
027310         UNTIL WS-BOOK-IX > WS-BOOK-COUNT.                                
027320     MOVE IM-ID (WS-ITEM-IX) TO WS-BOOK-ITEM-ID.                          
027330     MOVE "SELL"             TO WS-BOOK-SIDE.                             
027340     MOVE "N"                TO WS-BOOK-DESCEND.                          
027350     PERFORM 8400-BOOK-QUERY THRU 8400-EXIT.                              
027360     PERFORM 4262-BOOK-DETAIL-ONE                                         
027370         VARYING WS-BOOK-IX FROM 1 BY 1                                   
027380         UNTIL WS-BOOK-IX > WS-BOOK-COUNT.                                
027390                                                                          
027400 4262-BOOK-DETAIL-ONE.                                                    
027410     MOVE SPACES TO BOOK-ORDER-LINE.                                      
027420     MOVE WS-BOOK-SIDE        TO BD-SIDE.                                 
027430     MOVE BK-PRICE (WS-BOOK-IX)   TO BD-PRICE.                            
027440     MOVE BK-REM-QTY (WS-BOOK-IX) TO BD-QTY.                              
027450     MOVE BK-TOTAL (WS-BOOK-IX)   TO BD-TOTAL.                            
027460     MOVE BOOK-ORDER-LINE TO PRTLINE.                                     
027470     WRITE PRTLINE AFTER ADVANCING 1 LINE.                                
027480                                                                          
027490*                                                                         
027500* 4150-PORTFOLIO-VALUE (SIM-MANAGER UNIT) - CASH PLUS THE                 
027510* VALUATION OF EVERY HELD ITEM.  VALUATION PRICE IS THE                   
027520* LAST TRADE PRICE, ELSE THE MID OF BEST BID/ASK, ELSE A                  
027530* FLAT 10.00 - SAME FALLBACK ORDER AS THE SPEC'S PRICING.                 
027540*                                                                         
027550 4150-PORTFOLIO-VALUE.                                                    
027560     MOVE AG-CASH (WS-AGENT-IX) TO WS-PORTFOLIO-VALUE.                    
027570     PERFORM 4151-VALUE-ONE-HOLDING THRU 4151-EXIT                        
027580         VARYING WS-GEN-J FROM 1 BY 1                                     
027590         UNTIL WS-GEN-J > AG-INV-COUNT (WS-AGENT-IX).                     
027600                                                                          
027610 4151-VALUE-ONE-HOLDING.                                                  
027620     PERFORM 3226-LOCATE-ITEM-BY-ID.                                      
027630     IF WS-FOUND-SW = "NO"                                                
027640         GO TO 4151-EXIT                                                  
027650     END-IF.                                                              
027660     PERFORM 3240-MARKET-SNAPSHOT THRU 3240-EXIT.                         
027670     IF SN-LAST-PRICE-SET = "Y"                                           
027680         MOVE SN-LAST-PRICE TO WS-VALUATION-PRICE                         
027690     ELSE                                                                 
027700         IF SN-BEST-BID-SET = "Y" AND SN-BEST-ASK-SET = "Y"               
027710             COMPUTE WS-VALUATION-PRICE ROUNDED =                         
027720                 (SN-BEST-BID + SN-BEST-ASK) / 2                          
027730         ELSE                                                             
027740             MOVE 10.00 TO WS-VALUATION-PRICE                             
027750         END-IF                                                           
027760     END-IF.                                                              
027770     COMPUTE WS-PORTFOLIO-VALUE ROUNDED =                                 
027780         WS-PORTFOLIO-VALUE + (WS-VALUATION-PRICE *                       
027790         AG-INV-QTY (WS-AGENT-IX, WS-GEN-J)).                             
027800 4151-EXIT.                                                               
027810     EXIT.                                                                
